000100*----------------------------------------------------------------
000200*    FDTOUR.CBL
000300*    TOUR-FILE / TOUR-FILE-OUT RECORD LAYOUT, PLUS THE IN-CORE
000400*    TUR-TABLE USED BY MAINTENANCE/INQUIRY PROGRAMS AND BY THE
000500*    OPTIMIZE BATCH JOB TO HOLD ALL TOURS WHILE IT WALKS THE
000600*    SORTED DELIVERY FILE.
000700*----------------------------------------------------------------
000800*    03/14/24 LFR  INITIAL VERSION                       TKT-108
000900*    04/02/24 LFR  ADDED TUR-TABLE, TUR-DATE REDEFINES     TKT-112
001000*    05/22/24 LFR  BROKE OUT TOUR/VEHICLE ID REGION        TKT-261
001100*                  REDEFINES FOR THE DISPATCH SCREENS
001200*----------------------------------------------------------------
001300
001400 FD  TOUR-FILE
001500     LABEL RECORDS ARE STANDARD.
001600 01  TUR-RECORD.
001700     05 TUR-ID                     PIC 9(09).
001800     05 TUR-ID-BROKEN REDEFINES TUR-ID.
001900        10 TUR-ID-REGION           PIC 9(03).
002000        10 TUR-ID-SEQUENCE         PIC 9(06).
002100     05 TUR-DATE                    PIC 9(08).
002200     05 TUR-DATE-BROKEN REDEFINES TUR-DATE.
002300        10 TUR-DATE-CCYY           PIC 9(04).
002400        10 TUR-DATE-MM             PIC 9(02).
002500        10 TUR-DATE-DD             PIC 9(02).
002600     05 TUR-VEHICLE-ID              PIC 9(09).
002700     05 TUR-VEHICLE-ID-BROKEN REDEFINES TUR-VEHICLE-ID.
002800        10 TUR-VEHICLE-ID-REGION   PIC 9(03).
002900        10 TUR-VEHICLE-ID-SEQUENCE PIC 9(06).
003000     05 TUR-WAREHOUSE-ID            PIC 9(09).
003100     05 TUR-ALGORITHM               PIC X(16).
003200        88 TUR-ALG-NEAREST        VALUE "NEAREST_NEIGHBOR".
003300        88 TUR-ALG-CLARKE         VALUE "CLARKE_WRIGHT   ".
003400     05 TUR-TOT-DIST                PIC S9(07)V9(02) COMP-3.
003500     05 TUR-DLV-COUNT               PIC 9(04).
003600     05 FILLER                     PIC X(10).
003700
003800 FD  TOUR-FILE-OUT
003900     LABEL RECORDS ARE STANDARD.
004000 01  TUR-RECORD-OUT.
004100     05 TURO-ID                    PIC 9(09).
004200     05 TURO-DATE                   PIC 9(08).
004300     05 TURO-VEHICLE-ID             PIC 9(09).
004400     05 TURO-WAREHOUSE-ID           PIC 9(09).
004500     05 TURO-ALGORITHM              PIC X(16).
004600     05 TURO-TOT-DIST               PIC S9(07)V9(02) COMP-3.
004700     05 TURO-DLV-COUNT              PIC 9(04).
004800     05 FILLER                     PIC X(10).
004900
005000*----------------------------------------------------------------
005100*    IN-CORE COPY OF TOUR-FILE.
005200*----------------------------------------------------------------
005300 01  TUR-TABLE-AREA.
005400     05 TUR-TABLE-COUNT             PIC 9(04) COMP.
005500     05 TUR-TABLE OCCURS 0 TO 1000 TIMES
005600                   DEPENDING ON TUR-TABLE-COUNT
005700                   INDEXED BY TUR-IX
005800                   ASCENDING KEY IS T-TUR-ID.
005900        10 T-TUR-ID                 PIC 9(09).
006000        10 T-TUR-DATE                PIC 9(08).
006100        10 T-TUR-VEHICLE-ID          PIC 9(09).
006200        10 T-TUR-WAREHOUSE-ID        PIC 9(09).
006300        10 T-TUR-ALGORITHM           PIC X(16).
006400        10 T-TUR-TOT-DIST            PIC S9(07)V9(02) COMP-3.
006500        10 T-TUR-DLV-COUNT           PIC 9(04).
