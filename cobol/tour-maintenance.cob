000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. tour-maintenance.
000400 AUTHOR. L FORTIN.
000500 INSTALLATION. DISTRIBUTION CENTER IS.
000600 DATE-WRITTEN. 03/14/1989.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - IS DEPARTMENT USE ONLY.
000900*----------------------------------------------------------------
001000*    TOUR-MAINTENANCE
001100*    ADD / CHANGE / DELETE SCREEN FOR THE TOUR FILE.  ADD LOOKS
001200*    UP THE VEHICLE AND WAREHOUSE GIVEN BY THE USER AGAINST THEIR
001300*    OWN REFERENCE FILES AND REFUSES THE TOUR IF EITHER IS
001400*    MISSING, THE SAME WAY VEHICLE-MAINTENANCE OR WAREHOUSE-
001500*    MAINTENANCE REFUSE A RECORD WITH A BAD FOREIGN KEY.
001600*    DELETE CASCADES - EVERY DELIVERY CURRENTLY
001700*    ON THE TOUR IS UNASSIGNED (DLV-TOUR-ID AND DLV-ORDER
001800*    CLEARED) BEFORE THE TOUR RECORD ITSELF IS REMOVED.
001900*----------------------------------------------------------------
002000*    CHANGE LOG
002100*    DATE      PGMR  DESCRIPTION                         TICKET
002200*    --------  ----  ----------------------------------  ------
002300*    03/14/89  LFR   INITIAL VERSION                     TKT-110
002400*    05/03/24  LFR   SWITCHED FROM INDEXED READ TO TABLE  TKT-114
002500*                    LOAD/REWRITE, SEQUENTIAL FILE ORG.
002600*    05/14/24  LFR   ADDED FIELD VALIDATION ON ADD/CHANGE TKT-116
002700*    05/20/24  LFR   ADDED CASCADING DELIVERY UNASSIGN ON TKT-118
002800*                    TOUR DELETE
002900*    01/18/99  RDM   Y2K - WIDENED W-TOUR-MENU-OPTION     TKT-188
003000*    06/18/24  LFR   ADDED SPECIAL-NAMES CONFIG SECTION  TKT-280
003100*    06/25/24  LFR   ADDED PARAGRAPH-LEVEL COMMENTARY -   TKT-291
003200*                    AUDITOR FLAGGED THIS PROGRAM AS
003300*                    UNDER-DOCUMENTED FOR ITS SIZE.
003400*----------------------------------------------------------------
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100   INPUT-OUTPUT SECTION.
004200    FILE-CONTROL.
004300
004400       COPY "SLTOUR.CBL".
004500       COPY "SLVEH.CBL".
004600       COPY "SLWHSE.CBL".
004700       COPY "SLDLV.CBL".
004800
004900 DATA DIVISION.
005000    FILE SECTION.
005100
005200       COPY "FDTOUR.CBL".
005300       COPY "FDVEH.CBL".
005400       COPY "FDWHSE.CBL".
005500       COPY "FDDLV.CBL".
005600
005700    WORKING-STORAGE SECTION.
005800
005900       COPY "wscase01.cbl".
006000
006100       01  FS-TOUR-FILE                 PIC XX.
006200       01  FS-TOUR-FILE-OUT              PIC XX.
006300       01  FS-VEHICLE-FILE               PIC XX.
006400       01  FS-WAREHOUSE-FILE             PIC XX.
006500       01  FS-DELIVERY-FILE              PIC XX.
006600       01  FS-DELIVERY-FILE-OUT          PIC XX.
006700
006800       COPY "wsdate.cbl".
006900
007000       01  W-TOUR-MENU-OPTION           PIC 9.
007100           88 VALID-TOUR-OPTION         VALUE 1 THROUGH 3.
007200
007300       01  W-TUR-ID-SOUGHT               PIC 9(09).
007400       01  W-FOUND-TOUR-RECORD           PIC X.
007500           88 FOUND-TOUR-RECORD          VALUE "Y".
007600
007700       01  W-VEH-ID-SOUGHT                PIC 9(09).
007800       01  W-FOUND-VEHICLE-RECORD         PIC X.
007900           88 FOUND-VEHICLE-RECORD        VALUE "Y".
008000
008100       01  W-WH-ID-SOUGHT                 PIC 9(09).
008200       01  W-FOUND-WAREHOUSE-RECORD       PIC X.
008300           88 FOUND-WAREHOUSE-RECORD      VALUE "Y".
008400
008500       01  W-DLV-ID-SOUGHT                PIC 9(09).
008600       01  W-FOUND-DELIVERY-RECORD        PIC X.
008700           88 FOUND-DELIVERY-RECORD       VALUE "Y".
008800
008900       01  W-TOUR-IS-VALID               PIC X.
009000           88 TOUR-IS-VALID              VALUE "Y".
009100       01  W-VALIDATION-MESSAGE          PIC X(60).
009200
009300       01  W-VALID-ALG-ANSWER            PIC X(16).
009400           88 VALID-TOUR-ALGORITHM       VALUE
009500                                   "NEAREST_NEIGHBOR",
009600                                   "CLARKE_WRIGHT   ",
009700                                   SPACES.
009800
009900       01  W-VALID-ANSWER                PIC X.
010000           88 VALID-ANSWER               VALUE "Y","N".
010100           88 DELETING-IS-CONFIRMED      VALUE "Y".
010200
010300       77  MSG-OPTION                    PIC X(06).
010400       77  MSG-CONFIRMATION              PIC X(60).
010500       77  DUMMY                         PIC X.
010600       77  W-SUBSCRIPT                   PIC 9(04) COMP.
010700       77  W-DLV-SUBSCRIPT                PIC 9(06) COMP.
010800*----------------------------------------------------------------
010900
011000 PROCEDURE DIVISION.
011100
011200*    DRIVES THE SCREEN: LOADS ALL FOUR REFERENCE TABLES (TOUR,
011300*    VEHICLE, WAREHOUSE, DELIVERY), RUNS THE MENU LOOP, THEN
011400*    REWRITES TOUR-FILE AND DELIVERY-FILE FROM THEIR TABLES ON THE
011500*    WAY OUT - DELIVERY-FILE HAS TO BE REWRITTEN TOO SINCE A TOUR
011600*    DELETE UNASSIGNS DELIVERIES IN THE DELIVERY TABLE.
011700 MAIN-LOGIC.
011800
011900     OPEN INPUT TOUR-FILE.
012000     PERFORM LOAD-TUR-TABLE THRU LOAD-ONE-TUR-RECORD.
012100     CLOSE TOUR-FILE.
012200
012300     OPEN INPUT VEHICLE-FILE.
012400     PERFORM LOAD-VEH-TABLE THRU LOAD-ONE-VEH-RECORD.
012500     CLOSE VEHICLE-FILE.
012600
012700     OPEN INPUT WAREHOUSE-FILE.
012800     PERFORM LOAD-WH-TABLE THRU LOAD-ONE-WH-RECORD.
012900     CLOSE WAREHOUSE-FILE.
013000
013100     OPEN INPUT DELIVERY-FILE.
013200     PERFORM LOAD-DLV-TABLE THRU LOAD-ONE-DLV-RECORD.
013300     CLOSE DELIVERY-FILE.
013400
013500     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
013600     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT UNTIL
013700                           W-TOUR-MENU-OPTION EQUAL ZERO
013800                        OR VALID-TOUR-OPTION.
013900
014000     PERFORM DO-OPTIONS THRU DO-OPTIONS-EXIT UNTIL
014100                           W-TOUR-MENU-OPTION EQUAL ZERO.
014200
014300     PERFORM REWRITE-TUR-FILE-FROM-TABLE THRU WRITE-ONE-TUR-RECORD.
014400     PERFORM REWRITE-DLV-FILE-FROM-TABLE THRU WRITE-ONE-DLV-RECORD.
014500
014600     EXIT PROGRAM.
014700
014800     STOP RUN.
014900*----------------------------------------------------------------
015000
015100*    LOADS THE ENTIRE TOUR FILE INTO TUR-TABLE-AREA (FDTOUR.CBL)
015200*    AT START UP.
015300 LOAD-TUR-TABLE.
015400
015500     MOVE ZERO TO TUR-TABLE-COUNT.
015600
015700     PERFORM LOAD-ONE-TUR-RECORD UNTIL FS-TOUR-FILE = "10".
015800*----------------------------------------------------------------
015900
016000 LOAD-ONE-TUR-RECORD.
016100
016200     READ TOUR-FILE RECORD
016300         AT END
016400            MOVE "10" TO FS-TOUR-FILE
016500         NOT AT END
016600            ADD 1 TO TUR-TABLE-COUNT
016700            MOVE TUR-ID          TO T-TUR-ID (TUR-TABLE-COUNT)
016800            MOVE TUR-DATE        TO T-TUR-DATE (TUR-TABLE-COUNT)
016900            MOVE TUR-VEHICLE-ID  TO T-TUR-VEHICLE-ID
017000                                                 (TUR-TABLE-COUNT)
017100            MOVE TUR-WAREHOUSE-ID TO T-TUR-WAREHOUSE-ID
017200                                                 (TUR-TABLE-COUNT)
017300            MOVE TUR-ALGORITHM   TO T-TUR-ALGORITHM
017400                                                 (TUR-TABLE-COUNT)
017500            MOVE TUR-TOT-DIST    TO T-TUR-TOT-DIST
017600                                                 (TUR-TABLE-COUNT)
017700            MOVE TUR-DLV-COUNT   TO T-TUR-DLV-COUNT
017800                                                 (TUR-TABLE-COUNT).
017900*----------------------------------------------------------------
018000
018100*    RUNS AT PROGRAM END SO THE OUTPUT FILE REFLECTS ALL ADDS,
018200*    CHANGES AND DELETES MADE DURING THE SESSION.
018300 REWRITE-TUR-FILE-FROM-TABLE.
018400
018500     OPEN OUTPUT TOUR-FILE.
018600
018700     PERFORM WRITE-ONE-TUR-RECORD
018800        VARYING W-SUBSCRIPT FROM 1 BY 1
018900           UNTIL W-SUBSCRIPT > TUR-TABLE-COUNT.
019000
019100     CLOSE TOUR-FILE.
019200*----------------------------------------------------------------
019300
019400*    FILLER OF TUR-RECORD IS BLANKED - NOT CARRIED IN THE TABLE ROW.
019500 WRITE-ONE-TUR-RECORD.
019600
019700     MOVE T-TUR-ID (W-SUBSCRIPT)          TO TUR-ID.
019800     MOVE T-TUR-DATE (W-SUBSCRIPT)         TO TUR-DATE.
019900     MOVE T-TUR-VEHICLE-ID (W-SUBSCRIPT)   TO TUR-VEHICLE-ID.
020000     MOVE T-TUR-WAREHOUSE-ID (W-SUBSCRIPT) TO TUR-WAREHOUSE-ID.
020100     MOVE T-TUR-ALGORITHM (W-SUBSCRIPT)    TO TUR-ALGORITHM.
020200     MOVE T-TUR-TOT-DIST (W-SUBSCRIPT)     TO TUR-TOT-DIST.
020300     MOVE T-TUR-DLV-COUNT (W-SUBSCRIPT)    TO TUR-DLV-COUNT.
020400     MOVE SPACES                           TO FILLER OF
020500                                                TUR-RECORD.
020600
020700     WRITE TUR-RECORD.
020800*----------------------------------------------------------------
020900
021000*    LOADED READ-ONLY SO ADD/CHANGE CAN VALIDATE TUR-VEHICLE-ID -
021100*    THIS PROGRAM NEVER WRITES BACK TO VEHICLE-FILE.
021200 LOAD-VEH-TABLE.
021300
021400     MOVE ZERO TO VEH-TABLE-COUNT.
021500
021600     PERFORM LOAD-ONE-VEH-RECORD UNTIL FS-VEHICLE-FILE = "10".
021700*----------------------------------------------------------------
021800
021900 LOAD-ONE-VEH-RECORD.
022000
022100     READ VEHICLE-FILE RECORD
022200         AT END
022300            MOVE "10" TO FS-VEHICLE-FILE
022400         NOT AT END
022500            ADD 1 TO VEH-TABLE-COUNT
022600            MOVE VEH-ID          TO T-VEH-ID (VEH-TABLE-COUNT)
022700            MOVE VEH-LICENSE     TO T-VEH-LICENSE
022800                                                 (VEH-TABLE-COUNT)
022900            MOVE VEH-TYPE        TO T-VEH-TYPE (VEH-TABLE-COUNT)
023000            MOVE VEH-MAX-WEIGHT  TO T-VEH-MAX-WEIGHT
023100                                                 (VEH-TABLE-COUNT)
023200            MOVE VEH-MAX-VOLUME  TO T-VEH-MAX-VOLUME
023300                                                 (VEH-TABLE-COUNT)
023400            MOVE VEH-MAX-STOPS   TO T-VEH-MAX-STOPS
023500                                                 (VEH-TABLE-COUNT)
023600            MOVE VEH-RANGE       TO T-VEH-RANGE (VEH-TABLE-COUNT).
023700*----------------------------------------------------------------
023800
023900*    LOADED READ-ONLY SO ADD/CHANGE CAN VALIDATE TUR-WAREHOUSE-ID -
024000*    THIS PROGRAM NEVER WRITES BACK TO WAREHOUSE-FILE.
024100 LOAD-WH-TABLE.
024200
024300     MOVE ZERO TO WH-TABLE-COUNT.
024400
024500     PERFORM LOAD-ONE-WH-RECORD UNTIL FS-WAREHOUSE-FILE = "10".
024600*----------------------------------------------------------------
024700
024800 LOAD-ONE-WH-RECORD.
024900
025000     READ WAREHOUSE-FILE RECORD
025100         AT END
025200            MOVE "10" TO FS-WAREHOUSE-FILE
025300         NOT AT END
025400            ADD 1 TO WH-TABLE-COUNT
025500            MOVE WH-ID          TO T-WH-ID (WH-TABLE-COUNT)
025600            MOVE WH-NAME        TO T-WH-NAME (WH-TABLE-COUNT)
025700            MOVE WH-ADDRESS     TO T-WH-ADDRESS (WH-TABLE-COUNT)
025800            MOVE WH-LATITUDE    TO T-WH-LATITUDE (WH-TABLE-COUNT)
025900            MOVE WH-LONGITUDE   TO T-WH-LONGITUDE
026000                                                 (WH-TABLE-COUNT)
026100            MOVE WH-OPEN-HOURS  TO T-WH-OPEN-HOURS
026200                                                 (WH-TABLE-COUNT).
026300*----------------------------------------------------------------
026400
026500*    LOADED SO A TOUR DELETE CAN WALK THE WHOLE DELIVERY TABLE AND
026600*    CLEAR TOUR-ID/ORDER-ON-TOUR FOR EVERY DELIVERY THAT POINTED AT
026700*    THE DELETED TOUR - SEE UNASSIGN-TOUR-DELIVERIES BELOW.
026800 LOAD-DLV-TABLE.
026900
027000     MOVE ZERO TO DLV-TABLE-COUNT.
027100
027200     PERFORM LOAD-ONE-DLV-RECORD UNTIL FS-DELIVERY-FILE = "10".
027300*----------------------------------------------------------------
027400
027500 LOAD-ONE-DLV-RECORD.
027600
027700     READ DELIVERY-FILE RECORD
027800         AT END
027900            MOVE "10" TO FS-DELIVERY-FILE
028000         NOT AT END
028100            ADD 1 TO DLV-TABLE-COUNT
028200            MOVE DLV-ID         TO T-DLV-ID (DLV-TABLE-COUNT)
028300            MOVE DLV-ADDRESS    TO T-DLV-ADDRESS (DLV-TABLE-COUNT)
028400            MOVE DLV-LATITUDE   TO T-DLV-LATITUDE
028500                                                 (DLV-TABLE-COUNT)
028600            MOVE DLV-LONGITUDE  TO T-DLV-LONGITUDE
028700                                                 (DLV-TABLE-COUNT)
028800            MOVE DLV-WEIGHT     TO T-DLV-WEIGHT (DLV-TABLE-COUNT)
028900            MOVE DLV-VOLUME     TO T-DLV-VOLUME (DLV-TABLE-COUNT)
029000            MOVE DLV-TIME-SLOT  TO T-DLV-TIME-SLOT
029100                                                 (DLV-TABLE-COUNT)
029200            MOVE DLV-STATUS     TO T-DLV-STATUS (DLV-TABLE-COUNT)
029300            MOVE DLV-TOUR-ID    TO T-DLV-TOUR-ID
029400                                                 (DLV-TABLE-COUNT)
029500            MOVE DLV-ORDER      TO T-DLV-ORDER (DLV-TABLE-COUNT).
029600*----------------------------------------------------------------
029700
029800*    WRITES THE DELIVERY TABLE BACK OUT SO ANY UNASSIGNS DONE BY A
029900*    TOUR DELETE DURING THIS SESSION ARE PERSISTED.
030000 REWRITE-DLV-FILE-FROM-TABLE.
030100
030200     OPEN OUTPUT DELIVERY-FILE.
030300
030400     PERFORM WRITE-ONE-DLV-RECORD
030500        VARYING W-DLV-SUBSCRIPT FROM 1 BY 1
030600           UNTIL W-DLV-SUBSCRIPT > DLV-TABLE-COUNT.
030700
030800     CLOSE DELIVERY-FILE.
030900*----------------------------------------------------------------
031000
031100*    SAME LAYOUT AS DELIVERY-MAINTENANCE'S WRITE-ONE-DLV-RECORD -
031200*    THIS PROGRAM REWRITES THE FULL DELIVERY FILE TOO.
031300 WRITE-ONE-DLV-RECORD.
031400
031500     MOVE T-DLV-ID (W-DLV-SUBSCRIPT)      TO DLV-ID.
031600     MOVE T-DLV-ADDRESS (W-DLV-SUBSCRIPT) TO DLV-ADDRESS.
031700     MOVE T-DLV-LATITUDE (W-DLV-SUBSCRIPT) TO DLV-LATITUDE.
031800     MOVE T-DLV-LONGITUDE (W-DLV-SUBSCRIPT) TO DLV-LONGITUDE.
031900     MOVE T-DLV-WEIGHT (W-DLV-SUBSCRIPT)   TO DLV-WEIGHT.
032000     MOVE T-DLV-VOLUME (W-DLV-SUBSCRIPT)   TO DLV-VOLUME.
032100     MOVE T-DLV-TIME-SLOT (W-DLV-SUBSCRIPT) TO DLV-TIME-SLOT.
032200     MOVE T-DLV-STATUS (W-DLV-SUBSCRIPT)   TO DLV-STATUS.
032300     MOVE T-DLV-TOUR-ID (W-DLV-SUBSCRIPT)  TO DLV-TOUR-ID.
032400     MOVE T-DLV-ORDER (W-DLV-SUBSCRIPT)    TO DLV-ORDER.
032500     MOVE SPACES                           TO FILLER OF
032600                                                DLV-RECORD.
032700
032800     WRITE DLV-RECORD.
032900*----------------------------------------------------------------
033000
033100*    NO LOOK UP OPTION ON THIS SCREEN - THAT IS TOUR-INQUIRY'S JOB.
033200*    RE-ASKS RATHER THAN REJECTS AN OUT-OF-RANGE ANSWER.
033300 GET-MENU-OPTION.
033400
033500     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
033600     DISPLAY "                         TOUR FILE MAINTENANCE".
033700     DISPLAY " ".
033800     DISPLAY "                             ---------------------------".
033900     DISPLAY "                             | 1 - ADD TOUR            |".
034000     DISPLAY "                             | 2 - CHANGE TOUR         |".
034100     DISPLAY "                             | 3 - DELETE TOUR         |".
034200     DISPLAY "                             |                         |".
034300     DISPLAY "                             | 0 - EXIT                |".
034400     DISPLAY "                             ---------------------------".
034500     DISPLAY " ".
034600     DISPLAY "                           - CHOOSE AN OPTION FROM MENU:".
034700     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 8 TIMES.
034800     ACCEPT W-TOUR-MENU-OPTION.
034900
035000     IF W-TOUR-MENU-OPTION EQUAL ZERO
035100        DISPLAY "RETURNING TO MAIN MENU."
035200     ELSE
035300        IF NOT VALID-TOUR-OPTION
035400           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
035500           ACCEPT DUMMY.
035600
035700 GET-MENU-OPTION-EXIT. EXIT.
035800*----------------------------------------------------------------
035900
036000*    DISPATCHES ON W-TOUR-MENU-OPTION, THEN LOOPS BACK TO
036100*    GET-MENU-OPTION FOR THE NEXT CHOICE.
036200 DO-OPTIONS.
036300
036400     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
036500
036600     IF W-TOUR-MENU-OPTION = 1
036700        MOVE "ADD" TO MSG-OPTION
036800        PERFORM ADD-MODULE THRU ADD-MODULE-EXIT.
036900
037000     IF W-TOUR-MENU-OPTION = 2
037100        MOVE "CHANGE" TO MSG-OPTION
037200        PERFORM CHANGE-MODULE THRU CHANGE-MODULE-EXIT.
037300
037400     IF W-TOUR-MENU-OPTION = 3
037500        MOVE "DELETE" TO MSG-OPTION
037600        PERFORM DELETE-MODULE THRU DELETE-MODULE-EXIT.
037700
037800     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
037900     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT UNTIL
038000                           W-TOUR-MENU-OPTION EQUAL ZERO
038100                        OR VALID-TOUR-OPTION.
038200
038300 DO-OPTIONS-EXIT. EXIT.
038400*----------------------------------------------------------------
038500
038600*    MSG-OPTION IS SET BY DO-OPTIONS BEFORE THIS RUNS SO ADD, CHANGE
038700*    AND DELETE ALL SHARE ONE PROMPT WITH THE RIGHT VERB.
038800 ASK-THE-TUR-ID-TO-THE-USER.
038900
039000     MOVE "Y" TO W-FOUND-TOUR-RECORD.
039100     DISPLAY "INFORM THE TOUR ID TO " MSG-OPTION
039200                                       " (ZERO FOR MENU)".
039300     ACCEPT W-TUR-ID-SOUGHT.
039400
039500 ASK-THE-TUR-ID-TO-THE-USER-EXIT. EXIT.
039600*----------------------------------------------------------------
039700
039800*    SHARED BY ADD (ECHO), CHANGE (BEFORE/AFTER) AND DELETE
039900*    (CONFIRMATION SCREEN).  DELIVERY COUNT IS SHOWN BUT NOT
040000*    RE-KEYABLE HERE - ONLY THE OPTIMIZE BATCH JOB SETS IT.
040100 DISPLAY-TOUR-RECORD.
040200
040300     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT.
040400     DISPLAY "-------------------------------------------".
040500     DISPLAY "TOUR ID..........: " TUR-ID.
040600     DISPLAY "1) DATE..........: " TUR-DATE.
040700     DISPLAY "2) VEHICLE ID....: " TUR-VEHICLE-ID.
040800     DISPLAY "3) WAREHOUSE ID..: " TUR-WAREHOUSE-ID.
040900     DISPLAY "4) ALGORITHM.....: " TUR-ALGORITHM.
041000     DISPLAY "5) TOTAL DIST....: " TUR-TOT-DIST.
041100     DISPLAY "   DELIVERY CNT..: " TUR-DLV-COUNT.
041200     DISPLAY "-------------------------------------------".
041300     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT.
041400
041500 DISPLAY-TOUR-RECORD-EXIT. EXIT.
041600*----------------------------------------------------------------
041700
041800*    OPTION 1 - ADD.  LOOPS SO SEVERAL TOURS CAN BE KEYED IN ONE
041900*    PASS.
042000 ADD-MODULE.
042100
042200     PERFORM GET-THE-NEW-TUR-ID-FROM-USER
042300             THRU GET-THE-NEW-TUR-ID-FROM-USER-EXIT.
042400     PERFORM ADD-REC-GET-ANOTHER-TUR-ID
042500             THRU ADD-REC-GET-ANOTHER-TUR-ID-EXIT UNTIL
042600                                   W-TUR-ID-SOUGHT EQUAL ZERO.
042700
042800 ADD-MODULE-EXIT. EXIT.
042900*----------------------------------------------------------------
043000
043100*    LOOPS UNTIL THE OPERATOR ENTERS ZERO OR AN ID NOT ALREADY ON
043200*    FILE.
043300 GET-THE-NEW-TUR-ID-FROM-USER.
043400
043500     PERFORM GET-A-NEW-TOUR-ID THRU GET-A-NEW-TOUR-ID-EXIT.
043600     PERFORM GET-A-NEW-TOUR-ID THRU GET-A-NEW-TOUR-ID-EXIT UNTIL
043700                                   W-TUR-ID-SOUGHT EQUAL ZERO
043800                                OR NOT FOUND-TOUR-RECORD.
043900
044000 GET-THE-NEW-TUR-ID-FROM-USER-EXIT. EXIT.
044100*----------------------------------------------------------------
044200
044300*    A DUPLICATE ID STOPS THE ADD AND SHOWS THE EXISTING RECORD
044400*    RATHER THAN LETTING IT BE OVERWRITTEN HERE.  TOTAL DISTANCE AND
044500*    DELIVERY COUNT BOTH START AT ZERO - THEY ARE SET BY THE
044600*    OPTIMIZE BATCH JOB, NOT BY HAND.
044700 GET-A-NEW-TOUR-ID.
044800
044900     PERFORM ASK-THE-TUR-ID-TO-THE-USER
045000             THRU ASK-THE-TUR-ID-TO-THE-USER-EXIT.
045100
045200     IF W-TUR-ID-SOUGHT NOT EQUAL ZERO
045300        PERFORM LOOK-FOR-TOUR-RECORD THRU LOOK-FOR-TOUR-RECORD-EXIT
045400        IF FOUND-TOUR-RECORD
045500           PERFORM DISPLAY-TOUR-RECORD THRU DISPLAY-TOUR-RECORD-EXIT
045600           DISPLAY "( ****** TOUR ALREADY EXISTS ! ****** )"
045700           DISPLAY "<ENTER> TO CONTINUE"
045800           ACCEPT DUMMY
045900        ELSE
046000           MOVE SPACES TO TUR-RECORD
046100           MOVE W-TUR-ID-SOUGHT TO TUR-ID
046200           MOVE ZERO TO TUR-DATE
046300           MOVE ZERO TO TUR-VEHICLE-ID
046400           MOVE ZERO TO TUR-WAREHOUSE-ID
046500           MOVE SPACES TO TUR-ALGORITHM
046600           MOVE ZERO TO TUR-TOT-DIST
046700           MOVE ZERO TO TUR-DLV-COUNT
046800           PERFORM JUMP-LINE THRU JUMP-LINE-EXIT.
046900
047000 GET-A-NEW-TOUR-ID-EXIT. EXIT.
047100*----------------------------------------------------------------
047200
047300*    VEHICLE AND WAREHOUSE ARE LOOKED UP BEFORE VALIDATE-TOUR-RECORD
047400*    EVER RUNS - A TOUR WITH A BAD FOREIGN KEY IS REFUSED OUTRIGHT,
047500*    THE SAME WAY VEHICLE-MAINTENANCE OR WAREHOUSE-MAINTENANCE
047600*    REFUSE A RECORD WITH A BAD FOREIGN KEY, RATHER THAN LETTING
047700*    VALIDATE-TOUR-RECORD CATCH IT LATER.
047800 ADD-REC-GET-ANOTHER-TUR-ID.
047900
048000     IF W-TUR-ID-SOUGHT NOT EQUAL ZERO
048100        PERFORM ASK-TOUR-DATE THRU ASK-TOUR-DATE-EXIT
048200        PERFORM GET-THE-TOUR-VEHICLE THRU GET-THE-TOUR-VEHICLE-EXIT
048300        IF TUR-VEHICLE-ID NOT EQUAL ZERO
048400           PERFORM GET-THE-TOUR-WAREHOUSE THRU GET-THE-TOUR-WAREHOUSE-EXIT
048500        IF TUR-VEHICLE-ID EQUAL ZERO
048600           OR TUR-WAREHOUSE-ID EQUAL ZERO
048700           DISPLAY "TOUR NOT ADDED - VEHICLE OR WAREHOUSE "
048800                   "NOT ON FILE !"
048900           DISPLAY "<ENTER> TO CONTINUE"
049000           ACCEPT DUMMY
049100        ELSE
049200           PERFORM VALIDATE-TOUR-RECORD THRU VALIDATE-TOUR-RECORD-EXIT
049300           IF NOT TOUR-IS-VALID
049400              DISPLAY W-VALIDATION-MESSAGE
049500              DISPLAY "<ENTER> TO CONTINUE"
049600              ACCEPT DUMMY
049700           ELSE
049800              ADD 1 TO TUR-TABLE-COUNT
049900              MOVE TUR-ID         TO T-TUR-ID (TUR-TABLE-COUNT)
050000              MOVE TUR-DATE       TO T-TUR-DATE (TUR-TABLE-COUNT)
050100              MOVE TUR-VEHICLE-ID TO T-TUR-VEHICLE-ID
050200                                                (TUR-TABLE-COUNT)
050300              MOVE TUR-WAREHOUSE-ID TO T-TUR-WAREHOUSE-ID
050400                                                (TUR-TABLE-COUNT)
050500              MOVE TUR-ALGORITHM  TO T-TUR-ALGORITHM
050600                                                (TUR-TABLE-COUNT)
050700              MOVE TUR-TOT-DIST   TO T-TUR-TOT-DIST
050800                                                (TUR-TABLE-COUNT)
050900              MOVE TUR-DLV-COUNT  TO T-TUR-DLV-COUNT
051000                                                (TUR-TABLE-COUNT)
051100              DISPLAY "----- RECORD ADDED! -----"
051200              PERFORM DISPLAY-TOUR-RECORD THRU DISPLAY-TOUR-RECORD-EXIT
051300              PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 2 TIMES
051400        END-IF
051500        PERFORM GET-THE-NEW-TUR-ID-FROM-USER
051600             THRU GET-THE-NEW-TUR-ID-FROM-USER-EXIT.
051700
051800 ADD-REC-GET-ANOTHER-TUR-ID-EXIT. EXIT.
051900*----------------------------------------------------------------
052000
052100*    USES THE SHOP'S STANDARD DATE VALIDATION ROUTINE (PLDATE.CBL) -
052200*    SAME AS EVERY OTHER DATE-BEARING SCREEN IN THIS SYSTEM.
052300 ASK-TOUR-DATE.
052400
052500     MOVE "1) INFORM TOUR DATE: (MM-DD-YYYY) " TO
052600                                         GDTV-DATE-HEADING.
052700     MOVE 1980 TO GDTV-FIRST-YEAR-VALID.
052800     MOVE 2079 TO GDTV-LAST-YEAR-VALID.
052900     MOVE "N"  TO GDTV-ACCEPT-EMPTY-DATE.
053000     PERFORM GET-VALID-DATE THRU GET-VALID-DATE-EXIT.
053100     MOVE GDTV-DATE TO TUR-DATE.
053200
053300 ASK-TOUR-DATE-EXIT. EXIT.
053400*----------------------------------------------------------------
053500
053600*    ZERO IS A VALID ANSWER MEANING "NO VEHICLE" ON ADD BUT IS
053700*    CAUGHT LATER BY ADD-REC-GET-ANOTHER-TUR-ID, WHICH REFUSES TO
053800*    ADD A TOUR WITHOUT ONE.
053900 GET-THE-TOUR-VEHICLE.
054000
054100     DISPLAY "2) INFORM VEHICLE ID: " WITH NO ADVANCING.
054200     ACCEPT TUR-VEHICLE-ID.
054300
054400     IF TUR-VEHICLE-ID NOT EQUAL ZERO
054500        MOVE TUR-VEHICLE-ID TO W-VEH-ID-SOUGHT
054600        PERFORM LOOK-FOR-VEHICLE-RECORD THRU LOOK-FOR-VEHICLE-RECORD-EXIT
054700        IF NOT FOUND-VEHICLE-RECORD
054800           DISPLAY "*** Vehicle not found with id: "
054900                   W-VEH-ID-SOUGHT " ***"
055000           MOVE ZERO TO TUR-VEHICLE-ID.
055100
055200 GET-THE-TOUR-VEHICLE-EXIT. EXIT.
055300*----------------------------------------------------------------
055400
055500*    ONLY CALLED WHEN A VEHICLE WAS FOUND - NO POINT ASKING FOR A
055600*    WAREHOUSE ON A TOUR THAT IS ALREADY GOING TO BE REFUSED.
055700 GET-THE-TOUR-WAREHOUSE.
055800
055900     DISPLAY "3) INFORM WAREHOUSE ID: " WITH NO ADVANCING.
056000     ACCEPT TUR-WAREHOUSE-ID.
056100
056200     IF TUR-WAREHOUSE-ID NOT EQUAL ZERO
056300        MOVE TUR-WAREHOUSE-ID TO W-WH-ID-SOUGHT
056400        PERFORM LOOK-FOR-WAREHOUSE-RECORD
056500             THRU LOOK-FOR-WAREHOUSE-RECORD-EXIT
056600        IF NOT FOUND-WAREHOUSE-RECORD
056700           DISPLAY "*** Warehouse not found with id: "
056800                   W-WH-ID-SOUGHT " ***"
056900           MOVE ZERO TO TUR-WAREHOUSE-ID.
057000
057100 GET-THE-TOUR-WAREHOUSE-EXIT. EXIT.
057200*----------------------------------------------------------------
057300
057400*    ALGORITHM AND TOTAL DISTANCE ARE BOTH NORMALLY SET BY THE
057500*    OPTIMIZE BATCH JOB - THIS SCREEN LETS THE OPERATOR OVERRIDE
057600*    THEM BY HAND, BUT A BLANK OR BAD ALGORITHM ANSWER IS ACCEPTED
057700*    AS SPACES RATHER THAN REJECTED, SINCE THE BATCH JOB WILL FILL
057800*    IT IN ON ITS NEXT RUN ANYWAY.
057900 ASK-TOUR-ALGORITHM.
058000
058100     DISPLAY "4) ALGORITHM (NEAREST_NEIGHBOR/CLARKE_WRIGHT/"
058200             "BLANK): " WITH NO ADVANCING.
058300     ACCEPT TUR-ALGORITHM.
058400     INSPECT TUR-ALGORITHM CONVERTING
058500                                 W-LOWER-ALPHA TO W-UPPER-ALPHA.
058600
058700     MOVE TUR-ALGORITHM TO W-VALID-ALG-ANSWER.
058800     IF NOT VALID-TOUR-ALGORITHM
058900        DISPLAY "INVALID ALGORITHM - LEFT BLANK !"
059000        MOVE SPACES TO TUR-ALGORITHM.
059100
059200     DISPLAY "5) TOTAL DISTANCE (OVERRIDE, NORMALLY SET BY "
059300             "OPTIMIZE): " WITH NO ADVANCING.
059400     ACCEPT TUR-TOT-DIST.
059500
059600 ASK-TOUR-ALGORITHM-EXIT. EXIT.
059700*----------------------------------------------------------------
059800
059900*    OPTION 2 - CHANGE.  THE TOUR ID ITSELF IS NEVER RE-KEYED HERE.
060000 CHANGE-MODULE.
060100
060200     PERFORM GET-AN-EXISTANT-TUR-ID THRU GET-AN-EXISTANT-TUR-ID-EXIT.
060300     PERFORM GET-RECORD-AND-CHANGE THRU GET-RECORD-AND-CHANGE-EXIT UNTIL
060400                                   W-TUR-ID-SOUGHT EQUAL ZERO.
060500
060600 CHANGE-MODULE-EXIT. EXIT.
060700*----------------------------------------------------------------
060800
060900*    LOOPS UNTIL THE OPERATOR ENTERS ZERO OR A REAL TOUR ID IS
061000*    FOUND - SHARED BY CHANGE AND DELETE.
061100 GET-AN-EXISTANT-TUR-ID.
061200
061300     PERFORM GET-TUR-ID-AND-SEARCH THRU GET-TUR-ID-AND-SEARCH-EXIT.
061400     PERFORM GET-TUR-ID-AND-SEARCH THRU GET-TUR-ID-AND-SEARCH-EXIT UNTIL
061500                                   W-TUR-ID-SOUGHT EQUAL ZERO
061600                                OR FOUND-TOUR-RECORD.
061700
061800 GET-AN-EXISTANT-TUR-ID-EXIT. EXIT.
061900*----------------------------------------------------------------
062000
062100*    ONE PASS OF THE ABOVE LOOP.
062200 GET-TUR-ID-AND-SEARCH.
062300
062400     PERFORM ASK-THE-TUR-ID-TO-THE-USER
062500             THRU ASK-THE-TUR-ID-TO-THE-USER-EXIT.
062600
062700     IF W-TUR-ID-SOUGHT NOT EQUAL ZERO
062800        PERFORM LOOK-FOR-TOUR-RECORD THRU LOOK-FOR-TOUR-RECORD-EXIT
062900        IF NOT FOUND-TOUR-RECORD
063000           DISPLAY "TOUR NOT FOUND ! <ENTER> TO CONTINUE"
063100           ACCEPT DUMMY
063200        ELSE
063300           MOVE W-TUR-ID-SOUGHT TO TUR-ID.
063400
063500 GET-TUR-ID-AND-SEARCH-EXIT. EXIT.
063600*----------------------------------------------------------------
063700
063800*    RE-RUNS THE SAME VEHICLE/WAREHOUSE LOOK UPS AS THE ADD PATH -
063900*    A CHANGE CAN JUST AS EASILY INTRODUCE A BAD FOREIGN KEY AS AN
064000*    ADD CAN.  DELIVERY COUNT IS NOT IN THE LIST OF FIELDS WRITTEN
064100*    BACK TO THE TABLE - STILL OWNED BY THE OPTIMIZE BATCH JOB.
064200 GET-RECORD-AND-CHANGE.
064300
064400     PERFORM DISPLAY-TOUR-RECORD THRU DISPLAY-TOUR-RECORD-EXIT.
064500     PERFORM ASK-TOUR-DATE THRU ASK-TOUR-DATE-EXIT.
064600     PERFORM GET-THE-TOUR-VEHICLE THRU GET-THE-TOUR-VEHICLE-EXIT.
064700     IF TUR-VEHICLE-ID NOT EQUAL ZERO
064800        PERFORM GET-THE-TOUR-WAREHOUSE THRU GET-THE-TOUR-WAREHOUSE-EXIT.
064900     PERFORM ASK-TOUR-ALGORITHM THRU ASK-TOUR-ALGORITHM-EXIT.
065000
065100     IF TUR-VEHICLE-ID EQUAL ZERO
065200        OR TUR-WAREHOUSE-ID EQUAL ZERO
065300        DISPLAY "TOUR NOT CHANGED - VEHICLE OR WAREHOUSE "
065400                "NOT ON FILE !"
065500        DISPLAY "<ENTER> TO CONTINUE"
065600        ACCEPT DUMMY
065700     ELSE
065800        PERFORM VALIDATE-TOUR-RECORD THRU VALIDATE-TOUR-RECORD-EXIT
065900        IF NOT TOUR-IS-VALID
066000           DISPLAY W-VALIDATION-MESSAGE
066100           DISPLAY "<ENTER> TO CONTINUE"
066200           ACCEPT DUMMY
066300        ELSE
066400           MOVE TUR-DATE         TO T-TUR-DATE (TUR-IX)
066500           MOVE TUR-VEHICLE-ID   TO T-TUR-VEHICLE-ID (TUR-IX)
066600           MOVE TUR-WAREHOUSE-ID TO T-TUR-WAREHOUSE-ID (TUR-IX)
066700           MOVE TUR-ALGORITHM    TO T-TUR-ALGORITHM (TUR-IX)
066800           MOVE TUR-TOT-DIST     TO T-TUR-TOT-DIST (TUR-IX)
066900           DISPLAY "----- RECORD CHANGED! -----"
067000           PERFORM DISPLAY-TOUR-RECORD THRU DISPLAY-TOUR-RECORD-EXIT
067100           PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 2 TIMES.
067200
067300     PERFORM GET-AN-EXISTANT-TUR-ID THRU GET-AN-EXISTANT-TUR-ID-EXIT.
067400
067500 GET-RECORD-AND-CHANGE-EXIT. EXIT.
067600*----------------------------------------------------------------
067700
067800*    OPTION 3 - DELETE.  REQUIRES AN EXPLICIT Y - SEE
067900*    GET-REC-DELETE-SEARCH-ANOTHER.
068000 DELETE-MODULE.
068100
068200     PERFORM GET-AN-EXISTANT-TUR-ID THRU GET-AN-EXISTANT-TUR-ID-EXIT.
068300     PERFORM GET-REC-DELETE-SEARCH-ANOTHER
068400             THRU GET-REC-DELETE-SEARCH-ANOTHER-EXIT UNTIL
068500                                   W-TUR-ID-SOUGHT EQUAL ZERO.
068600
068700 DELETE-MODULE-EXIT. EXIT.
068800*----------------------------------------------------------------
068900
069000*    DEFAULT ON DELETING-IS-CONFIRMED IS "N" - A BLANK OR BAD ANSWER
069100*    IS TREATED AS A NO.  A CONFIRMED DELETE UNASSIGNS EVERY
069200*    DELIVERY ON THE TOUR BEFORE THE TOUR RECORD ITSELF IS REMOVED -
069300*    SEE TKT-118 IN THE CHANGE LOG ABOVE.
069400 GET-REC-DELETE-SEARCH-ANOTHER.
069500
069600     PERFORM DISPLAY-TOUR-RECORD THRU DISPLAY-TOUR-RECORD-EXIT.
069700
069800     MOVE "DO YOU CONFIRM DELETING THIS TOUR ?" TO
069900                                             MSG-CONFIRMATION.
070000     PERFORM ASK-USER-IF-WANT-TO-COMPLETE
070100             THRU ASK-USER-IF-WANT-TO-COMPLETE-EXIT.
070200
070300     IF DELETING-IS-CONFIRMED
070400        DISPLAY "UNASSIGNING THIS TOUR'S DELIVERIES..."
070500        PERFORM UNASSIGN-TOUR-DELIVERIES
070600             THRU UNASSIGN-TOUR-DELIVERIES-EXIT
070700           VARYING W-DLV-SUBSCRIPT FROM 1 BY 1
070800              UNTIL W-DLV-SUBSCRIPT > DLV-TABLE-COUNT
070900        DISPLAY "DELETING TOUR..."
071000        PERFORM REMOVE-ENTRY-FROM-TUR-TABLE
071100             THRU REMOVE-ENTRY-FROM-TUR-TABLE-EXIT.
071200
071300     PERFORM GET-AN-EXISTANT-TUR-ID THRU GET-AN-EXISTANT-TUR-ID-EXIT.
071400
071500 GET-REC-DELETE-SEARCH-ANOTHER-EXIT. EXIT.
071600*----------------------------------------------------------------
071700
071800*    WALKS THE WHOLE DELIVERY TABLE ONE ROW AT A TIME (DRIVEN BY
071900*    THE CALLER'S VARYING CLAUSE) AND CLEARS TOUR-ID/ORDER ON ANY
072000*    ROW THAT POINTED AT THIS TOUR.  A LINEAR SCAN IS FINE HERE -
072100*    THE DELIVERY TABLE IS NOT KEYED BY TOUR.
072200 UNASSIGN-TOUR-DELIVERIES.
072300
072400     IF T-DLV-TOUR-ID (W-DLV-SUBSCRIPT) EQUAL TUR-ID
072500        MOVE ZERO TO T-DLV-TOUR-ID (W-DLV-SUBSCRIPT)
072600        MOVE ZERO TO T-DLV-ORDER (W-DLV-SUBSCRIPT).
072700
072800 UNASSIGN-TOUR-DELIVERIES-EXIT. EXIT.
072900*----------------------------------------------------------------
073000
073100*    SHIFTS EVERY ROW ABOVE THE DELETED ONE DOWN ONE SUBSCRIPT SO
073200*    THE TABLE STAYS DENSE FOR ASCENDING KEY SEARCHES.
073300 REMOVE-ENTRY-FROM-TUR-TABLE.
073400
073500     PERFORM CLOSE-UP-TUR-TABLE-GAP THRU CLOSE-UP-TUR-TABLE-GAP-EXIT
073600        VARYING W-SUBSCRIPT FROM TUR-IX BY 1
073700           UNTIL W-SUBSCRIPT > TUR-TABLE-COUNT - 1.
073800
073900     SUBTRACT 1 FROM TUR-TABLE-COUNT.
074000
074100 REMOVE-ENTRY-FROM-TUR-TABLE-EXIT. EXIT.
074200*----------------------------------------------------------------
074300
074400*    ONE SLIDE-DOWN STEP, DRIVEN BY THE CALLER'S VARYING CLAUSE.
074500 CLOSE-UP-TUR-TABLE-GAP.
074600
074700     MOVE TUR-TABLE (W-SUBSCRIPT + 1) TO TUR-TABLE (W-SUBSCRIPT).
074800
074900 CLOSE-UP-TUR-TABLE-GAP-EXIT. EXIT.
075000*----------------------------------------------------------------
075100
075200 COPY "PL-LOOK-FOR-TOUR-RECORD.CBL".
075300 COPY "PL-LOOK-FOR-VEHICLE-RECORD.CBL".
075400 COPY "PL-LOOK-FOR-WAREHOUSE-RECORD.CBL".
075500 COPY "PL-VALIDATE-TOUR.CBL".
075600 COPY "PLDATE.CBL".
075700 COPY "PLGENERAL.CBL".
075800
075900
076000
