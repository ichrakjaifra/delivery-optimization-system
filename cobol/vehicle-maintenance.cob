000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. vehicle-maintenance.
000400 AUTHOR. L FORTIN.
000500 INSTALLATION. DISTRIBUTION CENTER IS.
000600 DATE-WRITTEN. 02/18/1987.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - IS DEPARTMENT USE ONLY.
000900*----------------------------------------------------------------
001000*    VEHICLE-MAINTENANCE
001100*    LOOK UP / ADD / CHANGE / DELETE SCREEN FOR THE VEHICLE
001200*    REFERENCE FILE.  VEHICLE-FILE IS SEQUENTIAL SO THE WHOLE
001300*    FILE IS LOADED INTO VEH-TABLE-AREA (FDVEH.CBL) AT OPEN TIME;
001400*    ADD/CHANGE/DELETE WORK AGAINST THE TABLE AND THE FILE IS
001500*    REWRITTEN IN FULL FROM THE TABLE BEFORE CLOSE.
001600*----------------------------------------------------------------
001700*    CHANGE LOG
001800*    DATE      PGMR  DESCRIPTION                         TICKET
001900*    --------  ----  ----------------------------------  ------
002000*    02/18/87  LFR   INITIAL VERSION                     TKT-102
002100*    05/03/24  LFR   SWITCHED FROM INDEXED READ TO TABLE  TKT-114
002200*                    LOAD/REWRITE, SEQUENTIAL FILE ORG.
002300*    01/18/99  RDM   Y2K - WIDENED W-OPTION               TKT-188
002400*    06/18/24  LFR   ADDED SPECIAL-NAMES CONFIG SECTION  TKT-283
002500*    06/25/24  LFR   ADDED PARAGRAPH-LEVEL COMMENTARY -   TKT-288
002600*                    AUDITOR FLAGGED THIS PROGRAM AS
002700*                    UNDER-DOCUMENTED FOR ITS SIZE.
002800*----------------------------------------------------------------
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500   INPUT-OUTPUT SECTION.
003600    FILE-CONTROL.
003700
003800       COPY "SLVEH.CBL".
003900
004000 DATA DIVISION.
004100    FILE SECTION.
004200
004300       COPY "FDVEH.CBL".
004400
004500    WORKING-STORAGE SECTION.
004600
004700       COPY "wscase01.cbl".
004800
004900       01  FS-VEHICLE-FILE              PIC XX.
005000
005100       01  W-OPTION                      PIC 9.
005200           88 VALID-OPTION              VALUE 1 THROUGH 4.
005300
005400       01  W-VEH-ID-SOUGHT               PIC 9(09).
005500       01  W-FOUND-VEHICLE-RECORD        PIC X.
005600           88 FOUND-VEHICLE-RECORD       VALUE "Y".
005700
005800       01  W-VALID-ANSWER                PIC X.
005900           88 VALID-ANSWER               VALUE "Y","N".
006000           88 DELETING-IS-CONFIRMED      VALUE "Y".
006100
006200       01  W-VALID-TYPE-ANSWER           PIC X.
006300           88 VALID-VEHICLE-TYPE         VALUE "BIKE ","VAN  ",
006400                                                "TRUCK".
006500
006600       77  MSG-OPTION                    PIC X(06).
006700       77  MSG-CONFIRMATION              PIC X(60).
006800       77  DUMMY                         PIC X.
006900       77  W-SUBSCRIPT                   PIC 9(04) COMP.
007000*----------------------------------------------------------------
007100
007200 PROCEDURE DIVISION.
007300
007400*    DRIVES THE WHOLE SCREEN: LOADS THE TABLE, RUNS THE MENU LOOP,
007500*    THEN REWRITES VEHICLE-FILE FROM WHATEVER IS LEFT IN THE TABLE
007600*    SO ADDS/CHANGES/DELETES ALL LAND IN THE SAME OUTPUT PASS.
007700 MAIN-LOGIC.
007800
007900     OPEN INPUT VEHICLE-FILE.
008000     PERFORM LOAD-VEH-TABLE THRU LOAD-ONE-VEH-RECORD.
008100     CLOSE VEHICLE-FILE.
008200
008300     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
008400     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT UNTIL
008500                                 W-OPTION EQUAL ZERO
008600                              OR VALID-OPTION.
008700
008800     PERFORM DO-OPTIONS THRU DO-OPTIONS-EXIT UNTIL W-OPTION EQUAL ZERO.
008900
009000     PERFORM REWRITE-VEH-FILE-FROM-TABLE THRU WRITE-ONE-VEH-RECORD.
009100
009200     EXIT PROGRAM.
009300
009400     STOP RUN.
009500*----------------------------------------------------------------
009600
009700*    LOADS THE ENTIRE VEHICLE FILE INTO VEH-TABLE-AREA (FDVEH.CBL)
009800*    ONE TIME AT START UP - THE MENU OPTIONS BELOW ONLY EVER TOUCH
009900*    THE IN-CORE TABLE, NEVER THE FILE ITSELF, UNTIL CLOSE.
010000 LOAD-VEH-TABLE.
010100
010200     MOVE ZERO TO VEH-TABLE-COUNT.
010300
010400     PERFORM LOAD-ONE-VEH-RECORD UNTIL FS-VEHICLE-FILE = "10".
010500*----------------------------------------------------------------
010600
010700*    CALLED ONLY FROM LOAD-VEH-TABLE, NEVER STANDALONE.
010800 LOAD-ONE-VEH-RECORD.
010900
011000     READ VEHICLE-FILE RECORD
011100         AT END
011200            MOVE "10" TO FS-VEHICLE-FILE
011300         NOT AT END
011400            ADD 1 TO VEH-TABLE-COUNT
011500            MOVE VEH-ID         TO T-VEH-ID (VEH-TABLE-COUNT)
011600            MOVE VEH-LICENSE    TO T-VEH-LICENSE (VEH-TABLE-COUNT)
011700            MOVE VEH-TYPE       TO T-VEH-TYPE (VEH-TABLE-COUNT)
011800            MOVE VEH-MAX-WEIGHT TO T-VEH-MAX-WEIGHT
011900                                                 (VEH-TABLE-COUNT)
012000            MOVE VEH-MAX-VOLUME TO T-VEH-MAX-VOLUME
012100                                                 (VEH-TABLE-COUNT)
012200            MOVE VEH-MAX-STOPS  TO T-VEH-MAX-STOPS
012300                                                 (VEH-TABLE-COUNT)
012400            MOVE VEH-RANGE      TO T-VEH-RANGE (VEH-TABLE-COUNT).
012500*----------------------------------------------------------------
012600
012700*    RUNS ONCE AT PROGRAM END.  VEH-TABLE-COUNT REFLECTS ALL ADDS
012800*    AND DELETES MADE DURING THE SESSION, SO THE OUTPUT FILE COMES
012900*    OUT RENUMBERED AND WITH NO GAPS LEFT BY A DELETE.
013000 REWRITE-VEH-FILE-FROM-TABLE.
013100
013200     OPEN OUTPUT VEHICLE-FILE.
013300
013400     PERFORM WRITE-ONE-VEH-RECORD
013500        VARYING W-SUBSCRIPT FROM 1 BY 1
013600           UNTIL W-SUBSCRIPT > VEH-TABLE-COUNT.
013700
013800     CLOSE VEHICLE-FILE.
013900*----------------------------------------------------------------
014000
014100*    FILLER OF VEH-RECORD IS BLANKED EXPLICITLY - THE TABLE ROW
014200*    DOES NOT CARRY IT, SO A STALE VALUE FROM THE PRIOR WRITE
014300*    WOULD OTHERWISE SURVIVE INTO THE NEW RECORD.
014400 WRITE-ONE-VEH-RECORD.
014500
014600     MOVE T-VEH-ID (W-SUBSCRIPT)         TO VEH-ID.
014700     MOVE T-VEH-LICENSE (W-SUBSCRIPT)    TO VEH-LICENSE.
014800     MOVE T-VEH-TYPE (W-SUBSCRIPT)       TO VEH-TYPE.
014900     MOVE T-VEH-MAX-WEIGHT (W-SUBSCRIPT) TO VEH-MAX-WEIGHT.
015000     MOVE T-VEH-MAX-VOLUME (W-SUBSCRIPT) TO VEH-MAX-VOLUME.
015100     MOVE T-VEH-MAX-STOPS (W-SUBSCRIPT)  TO VEH-MAX-STOPS.
015200     MOVE T-VEH-RANGE (W-SUBSCRIPT)      TO VEH-RANGE.
015300     MOVE SPACES                         TO FILLER OF VEH-RECORD.
015400
015500     WRITE VEH-RECORD.
015600*----------------------------------------------------------------
015700
015800*    TOP-LEVEL SCREEN FOR THIS PROGRAM.  RE-ASKS ON AN OUT-OF-RANGE
015900*    ANSWER RATHER THAN REJECTING IT OUTRIGHT - SEE DO-OPTIONS.
016000 GET-MENU-OPTION.
016100
016200     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
016300     DISPLAY "                        VEHICLE FILE MAINTENANCE".
016400     DISPLAY " ".
016500     DISPLAY "                             ---------------------------".
016600     DISPLAY "                             | 1 - LOOK UP VEHICLE     |".
016700     DISPLAY "                             | 2 - ADD VEHICLE         |".
016800     DISPLAY "                             | 3 - CHANGE VEHICLE      |".
016900     DISPLAY "                             | 4 - DELETE VEHICLE      |".
017000     DISPLAY "                             |                         |".
017100     DISPLAY "                             | 0 - EXIT                |".
017200     DISPLAY "                             ---------------------------".
017300     DISPLAY " ".
017400     DISPLAY "                           - CHOOSE AN OPTION FROM MENU:".
017500     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 8 TIMES.
017600     ACCEPT W-OPTION.
017700
017800     IF W-OPTION EQUAL ZERO
017900        DISPLAY "RETURNING TO MAIN MENU."
018000     ELSE
018100        IF NOT VALID-OPTION
018200           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
018300           ACCEPT DUMMY.
018400
018500 GET-MENU-OPTION-EXIT. EXIT.
018600*----------------------------------------------------------------
018700
018800*    DISPATCHES ON W-OPTION AND THEN LOOPS BACK TO GET-MENU-OPTION -
018900*    THIS PARAGRAPH, NOT MAIN-LOGIC, OWNS THE MENU LOOP BECAUSE THE
019000*    SAME RE-ASK-ON-BAD-ANSWER LOGIC IS NEEDED HERE TOO.
019100 DO-OPTIONS.
019200
019300     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
019400
019500     IF W-OPTION = 1
019600        MOVE "SEARCH" TO MSG-OPTION
019700        PERFORM INQUIRY-MODULE THRU INQUIRY-MODULE-EXIT.
019800
019900     IF W-OPTION = 2
020000        MOVE "ADD" TO MSG-OPTION
020100        PERFORM ADD-MODULE THRU ADD-MODULE-EXIT.
020200
020300     IF W-OPTION = 3
020400        MOVE "CHANGE" TO MSG-OPTION
020500        PERFORM CHANGE-MODULE THRU CHANGE-MODULE-EXIT.
020600
020700     IF W-OPTION = 4
020800        MOVE "DELETE" TO MSG-OPTION
020900        PERFORM DELETE-MODULE THRU DELETE-MODULE-EXIT.
021000
021100     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
021200     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT UNTIL
021300                                 W-OPTION EQUAL ZERO
021400                              OR VALID-OPTION.
021500
021600 DO-OPTIONS-EXIT. EXIT.
021700*----------------------------------------------------------------
021800
021900*    LOOPS UNTIL THE OPERATOR ENTERS ZERO OR A REAL VEHICLE ID IS
022000*    FOUND - USED BY LOOK UP, CHANGE AND DELETE, WHICH ALL REQUIRE
022100*    A RECORD THAT ALREADY EXISTS.
022200 GET-EXISTANT-VEH-ID-FROM-USER.
022300
022400     PERFORM GET-VEH-ID-TO-SEARCH THRU GET-VEH-ID-TO-SEARCH-EXIT.
022500     PERFORM GET-VEH-ID-TO-SEARCH THRU GET-VEH-ID-TO-SEARCH-EXIT UNTIL
022600                                   W-VEH-ID-SOUGHT EQUAL ZERO
022700                                OR FOUND-VEHICLE-RECORD.
022800
022900 GET-EXISTANT-VEH-ID-FROM-USER-EXIT. EXIT.
023000*----------------------------------------------------------------
023100
023200*    ONE PASS OF THE ABOVE LOOP: ASK, SEARCH, REPORT NOT-FOUND OR
023300*    CONFIRM FOUND.
023400 GET-VEH-ID-TO-SEARCH.
023500
023600     PERFORM ASK-THE-VEH-ID-TO-THE-USER
023700             THRU ASK-THE-VEH-ID-TO-THE-USER-EXIT.
023800
023900     IF W-VEH-ID-SOUGHT NOT EQUAL ZERO
024000        PERFORM LOOK-FOR-VEHICLE-RECORD THRU LOOK-FOR-VEHICLE-RECORD-EXIT
024100        PERFORM JUMP-LINE THRU JUMP-LINE-EXIT
024200        IF NOT FOUND-VEHICLE-RECORD
024300           DISPLAY "VEHICLE NOT FOUND ! <ENTER> TO CONTINUE"
024400           ACCEPT DUMMY
024500        ELSE
024600           MOVE W-VEH-ID-SOUGHT TO VEH-ID
024700           DISPLAY "------- RECORD FOUND ! ----------".
024800
024900 GET-VEH-ID-TO-SEARCH-EXIT. EXIT.
025000*----------------------------------------------------------------
025100
025200*    MSG-OPTION IS SET BY DO-OPTIONS BEFORE THIS RUNS, SO THE SAME
025300*    PROMPT SERVES LOOK UP, CHANGE AND DELETE WITH THE RIGHT VERB.
025400 ASK-THE-VEH-ID-TO-THE-USER.
025500
025600     MOVE "Y" TO W-FOUND-VEHICLE-RECORD.
025700     DISPLAY "INFORM THE VEHICLE ID TO " MSG-OPTION
025800                                     " (ZERO FOR MENU)".
025900     ACCEPT W-VEH-ID-SOUGHT.
026000
026100 ASK-THE-VEH-ID-TO-THE-USER-EXIT. EXIT.
026200*----------------------------------------------------------------
026300
026400*    OPTION 1 - LOOK UP.  READ-ONLY; NO TABLE FIELDS ARE TOUCHED.
026500 INQUIRY-MODULE.
026600
026700     PERFORM GET-EXISTANT-VEH-ID-FROM-USER
026800             THRU GET-EXISTANT-VEH-ID-FROM-USER-EXIT.
026900     PERFORM GET-REC-SHOW-GET-ANOTHER-ID
027000             THRU GET-REC-SHOW-GET-ANOTHER-ID-EXIT UNTIL
027100                                   W-VEH-ID-SOUGHT EQUAL ZERO.
027200
027300 INQUIRY-MODULE-EXIT. EXIT.
027400*----------------------------------------------------------------
027500
027600*    DISPLAYS THE FOUND RECORD THEN ASKS FOR THE NEXT ID TO LOOK UP,
027700*    SO THE OPERATOR CAN CHAIN SEVERAL LOOK UPS WITHOUT RE-ENTERING
027800*    THE MENU.
027900 GET-REC-SHOW-GET-ANOTHER-ID.
028000
028100     PERFORM DISPLAY-VEHICLE-RECORD THRU DISPLAY-VEHICLE-RECORD-EXIT.
028200     DISPLAY "<ENTER> TO CONTINUE".
028300     ACCEPT DUMMY.
028400
028500     PERFORM GET-EXISTANT-VEH-ID-FROM-USER
028600             THRU GET-EXISTANT-VEH-ID-FROM-USER-EXIT.
028700
028800 GET-REC-SHOW-GET-ANOTHER-ID-EXIT. EXIT.
028900*----------------------------------------------------------------
029000
029100*    SHARED DISPLAY USED BY LOOK UP, ADD (ECHO BACK), CHANGE (BEFORE
029200*    AND AFTER) AND DELETE (CONFIRMATION SCREEN).
029300 DISPLAY-VEHICLE-RECORD.
029400
029500     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT.
029600     DISPLAY "-------------------------------------------".
029700     DISPLAY "VEHICLE ID.....: " VEH-ID.
029800     DISPLAY "LICENSE........: " VEH-LICENSE.
029900     DISPLAY "TYPE...........: " VEH-TYPE.
030000     DISPLAY "MAX WEIGHT.....: " VEH-MAX-WEIGHT.
030100     DISPLAY "MAX VOLUME.....: " VEH-MAX-VOLUME.
030200     DISPLAY "MAX STOPS......: " VEH-MAX-STOPS.
030300     DISPLAY "RANGE..........: " VEH-RANGE.
030400     DISPLAY "-------------------------------------------".
030500     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT.
030600
030700 DISPLAY-VEHICLE-RECORD-EXIT. EXIT.
030800*----------------------------------------------------------------
030900
031000*    OPTION 2 - ADD.  LOOPS SO SEVERAL VEHICLES CAN BE KEYED IN ONE
031100*    PASS THROUGH THE SCREEN.
031200 ADD-MODULE.
031300
031400     PERFORM GET-THE-NEW-VEH-ID-FROM-USER
031500             THRU GET-THE-NEW-VEH-ID-FROM-USER-EXIT.
031600     PERFORM ADD-REC-GET-ANOTHER-VEH-ID
031700             THRU ADD-REC-GET-ANOTHER-VEH-ID-EXIT UNTIL
031800                                   W-VEH-ID-SOUGHT EQUAL ZERO.
031900
032000 ADD-MODULE-EXIT. EXIT.
032100*----------------------------------------------------------------
032200
032300*    LOOPS UNTIL THE OPERATOR ENTERS ZERO OR AN ID THAT IS NOT YET
032400*    ON FILE - THE OPPOSITE SENSE OF GET-EXISTANT-VEH-ID-FROM-USER.
032500 GET-THE-NEW-VEH-ID-FROM-USER.
032600
032700     PERFORM GET-A-NEW-VEHICLE-ID THRU GET-A-NEW-VEHICLE-ID-EXIT.
032800     PERFORM GET-A-NEW-VEHICLE-ID THRU GET-A-NEW-VEHICLE-ID-EXIT UNTIL
032900                                   W-VEH-ID-SOUGHT EQUAL ZERO
033000                                OR NOT FOUND-VEHICLE-RECORD.
033100
033200 GET-THE-NEW-VEH-ID-FROM-USER-EXIT. EXIT.
033300*----------------------------------------------------------------
033400
033500*    A DUPLICATE ID STOPS THE ADD COLD AND SHOWS THE EXISTING
033600*    RECORD, RATHER THAN SILENTLY OVERWRITING IT - CHANGE-MODULE IS
033700*    THE ONLY PATH ALLOWED TO ALTER AN EXISTING VEHICLE.
033800 GET-A-NEW-VEHICLE-ID.
033900
034000     PERFORM ASK-THE-VEH-ID-TO-THE-USER
034100             THRU ASK-THE-VEH-ID-TO-THE-USER-EXIT.
034200
034300     IF W-VEH-ID-SOUGHT NOT EQUAL ZERO
034400        PERFORM LOOK-FOR-VEHICLE-RECORD THRU LOOK-FOR-VEHICLE-RECORD-EXIT
034500        IF FOUND-VEHICLE-RECORD
034600           PERFORM DISPLAY-VEHICLE-RECORD THRU DISPLAY-VEHICLE-RECORD-EXIT
034700           DISPLAY "( ****** VEHICLE ALREADY EXISTS ! ****** )"
034800           DISPLAY "<ENTER> TO CONTINUE"
034900           ACCEPT DUMMY
035000        ELSE
035100           MOVE W-VEH-ID-SOUGHT TO VEH-ID
035200           PERFORM JUMP-LINE THRU JUMP-LINE-EXIT.
035300
035400 GET-A-NEW-VEHICLE-ID-EXIT. EXIT.
035500*----------------------------------------------------------------
035600
035700*    VEH-TABLE-COUNT IS BUMPED BEFORE THE MOVES SO THE NEW ROW
035800*    LANDS AT THE CURRENT HIGH END OF THE TABLE; ASCENDING KEY
035900*    ORDER FOR SEARCHES IS RESTORED ONLY WHEN THE TABLE IS REWRITTEN
036000*    BACK OUT THROUGH THE SORT-FREE LOAD-ON-NEXT-RUN (SEE SLVEH.CBL
036100*    FOR WHY THIS SHOP NEVER BOTHERED SORTING THE IN-CORE COPY).
036200 ADD-REC-GET-ANOTHER-VEH-ID.
036300
036400     IF W-VEH-ID-SOUGHT NOT EQUAL ZERO
036500        PERFORM ASK-VEHICLE-DETAIL-FIELDS
036600             THRU ASK-VEHICLE-DETAIL-FIELDS-EXIT
036700        ADD 1 TO VEH-TABLE-COUNT
036800        MOVE VEH-ID         TO T-VEH-ID (VEH-TABLE-COUNT)
036900        MOVE VEH-LICENSE    TO T-VEH-LICENSE (VEH-TABLE-COUNT)
037000        MOVE VEH-TYPE       TO T-VEH-TYPE (VEH-TABLE-COUNT)
037100        MOVE VEH-MAX-WEIGHT TO T-VEH-MAX-WEIGHT (VEH-TABLE-COUNT)
037200        MOVE VEH-MAX-VOLUME TO T-VEH-MAX-VOLUME (VEH-TABLE-COUNT)
037300        MOVE VEH-MAX-STOPS  TO T-VEH-MAX-STOPS (VEH-TABLE-COUNT)
037400        MOVE VEH-RANGE      TO T-VEH-RANGE (VEH-TABLE-COUNT)
037500        DISPLAY "----- RECORD ADDED! -----"
037600        PERFORM DISPLAY-VEHICLE-RECORD THRU DISPLAY-VEHICLE-RECORD-EXIT
037700        PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 2 TIMES
037800        PERFORM GET-THE-NEW-VEH-ID-FROM-USER
037900             THRU GET-THE-NEW-VEH-ID-FROM-USER-EXIT.
038000
038100 ADD-REC-GET-ANOTHER-VEH-ID-EXIT. EXIT.
038200*----------------------------------------------------------------
038300
038400*    SAME FIELD SET IS ALWAYS ASKED ON ADD AND ON CHANGE - SHARED
038500*    BY ADD-REC-GET-ANOTHER-VEH-ID AND GET-RECORD-AND-CHANGE BELOW.
038600 ASK-VEHICLE-DETAIL-FIELDS.
038700
038800     DISPLAY "LICENSE PLATE: " WITH NO ADVANCING.
038900     ACCEPT VEH-LICENSE.
039000
039100     PERFORM ASK-VEHICLE-TYPE THRU ASK-VEHICLE-TYPE-EXIT.
039200     PERFORM ASK-VEHICLE-TYPE
039300             THRU ASK-VEHICLE-TYPE-EXIT UNTIL VALID-VEHICLE-TYPE.
039400
039500     DISPLAY "MAX WEIGHT (KG): " WITH NO ADVANCING.
039600     ACCEPT VEH-MAX-WEIGHT.
039700
039800     DISPLAY "MAX VOLUME (M3): " WITH NO ADVANCING.
039900     ACCEPT VEH-MAX-VOLUME.
040000
040100     DISPLAY "MAX STOPS: " WITH NO ADVANCING.
040200     ACCEPT VEH-MAX-STOPS.
040300
040400     DISPLAY "RANGE (KM): " WITH NO ADVANCING.
040500     ACCEPT VEH-RANGE.
040600
040700 ASK-VEHICLE-DETAIL-FIELDS-EXIT. EXIT.
040800*----------------------------------------------------------------
040900
041000*    RE-PROMPTED BY ITS CALLER UNTIL VALID-VEHICLE-TYPE IS TRUE -
041100*    THIS PARAGRAPH ONLY WARNS, IT DOES NOT DEFAULT THE ANSWER.
041200 ASK-VEHICLE-TYPE.
041300
041400     DISPLAY "TYPE (BIKE/VAN/TRUCK): " WITH NO ADVANCING.
041500     ACCEPT VEH-TYPE.
041600     INSPECT VEH-TYPE CONVERTING W-LOWER-ALPHA TO W-UPPER-ALPHA.
041700     MOVE VEH-TYPE TO W-VALID-TYPE-ANSWER.
041800
041900     IF NOT VALID-VEHICLE-TYPE
042000        DISPLAY "TYPE MUST BE BIKE, VAN OR TRUCK."
042100
042200 ASK-VEHICLE-TYPE-EXIT. EXIT.
042300*----------------------------------------------------------------
042400
042500*    OPTION 3 - CHANGE.  EVERY DETAIL FIELD IS OVERWRITTEN ON A
042600*    CHANGE; THE VEHICLE ID ITSELF (THE TABLE KEY) IS NEVER RE-KEYED
042700*    HERE - DELETE AND RE-ADD IF THE ID WAS KEYED WRONG.
042800 CHANGE-MODULE.
042900
043000     PERFORM GET-EXISTANT-VEH-ID-FROM-USER
043100             THRU GET-EXISTANT-VEH-ID-FROM-USER-EXIT.
043200     PERFORM GET-RECORD-AND-CHANGE THRU GET-RECORD-AND-CHANGE-EXIT UNTIL
043300                                 W-VEH-ID-SOUGHT EQUAL ZERO.
043400
043500 CHANGE-MODULE-EXIT. EXIT.
043600*----------------------------------------------------------------
043700
043800*    NO VALIDATE-xxx-RECORD CALL HERE, UNLIKE DELIVERY-MAINTENANCE -
043900*    ASK-VEHICLE-TYPE ALREADY RE-PROMPTS UNTIL VALID AND THE OTHER
044000*    FIELDS ARE NUMERIC ACCEPTS WITH NO FURTHER BUSINESS RULE.
044100 GET-RECORD-AND-CHANGE.
044200
044300     PERFORM DISPLAY-VEHICLE-RECORD THRU DISPLAY-VEHICLE-RECORD-EXIT.
044400     PERFORM ASK-VEHICLE-DETAIL-FIELDS
044500             THRU ASK-VEHICLE-DETAIL-FIELDS-EXIT.
044600
044700     MOVE VEH-LICENSE    TO T-VEH-LICENSE (VEH-IX).
044800     MOVE VEH-TYPE       TO T-VEH-TYPE (VEH-IX).
044900     MOVE VEH-MAX-WEIGHT TO T-VEH-MAX-WEIGHT (VEH-IX).
045000     MOVE VEH-MAX-VOLUME TO T-VEH-MAX-VOLUME (VEH-IX).
045100     MOVE VEH-MAX-STOPS  TO T-VEH-MAX-STOPS (VEH-IX).
045200     MOVE VEH-RANGE      TO T-VEH-RANGE (VEH-IX).
045300
045400     DISPLAY "----- RECORD CHANGED! -----"
045500     PERFORM DISPLAY-VEHICLE-RECORD THRU DISPLAY-VEHICLE-RECORD-EXIT.
045600     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 2 TIMES.
045700
045800     PERFORM GET-EXISTANT-VEH-ID-FROM-USER
045900             THRU GET-EXISTANT-VEH-ID-FROM-USER-EXIT.
046000
046100 GET-RECORD-AND-CHANGE-EXIT. EXIT.
046200*----------------------------------------------------------------
046300
046400*    OPTION 4 - DELETE.  REQUIRES AN EXPLICIT Y CONFIRMATION - SEE
046500*    GET-REC-DELETE-SEARCH-ANOTHER.
046600 DELETE-MODULE.
046700
046800     PERFORM GET-EXISTANT-VEH-ID-FROM-USER
046900             THRU GET-EXISTANT-VEH-ID-FROM-USER-EXIT.
047000     PERFORM GET-REC-DELETE-SEARCH-ANOTHER
047100             THRU GET-REC-DELETE-SEARCH-ANOTHER-EXIT UNTIL
047200                                 W-VEH-ID-SOUGHT EQUAL ZERO.
047300
047400 DELETE-MODULE-EXIT. EXIT.
047500*----------------------------------------------------------------
047600
047700*    DEFAULT ANSWER ON DELETING-IS-CONFIRMED IS "N" (SEE
047800*    W-VALID-ANSWER 88-LEVELS) - A BLANK OR BAD ANSWER IS TREATED AS
047900*    A NO, NOT A YES.
048000 GET-REC-DELETE-SEARCH-ANOTHER.
048100
048200     PERFORM DISPLAY-VEHICLE-RECORD THRU DISPLAY-VEHICLE-RECORD-EXIT.
048300
048400     MOVE "DO YOU CONFIRM DELETING THIS RECORD ?" TO
048500                                             MSG-CONFIRMATION.
048600     PERFORM ASK-USER-IF-WANT-TO-COMPLETE
048700             THRU ASK-USER-IF-WANT-TO-COMPLETE-EXIT.
048800
048900     IF DELETING-IS-CONFIRMED
049000        DISPLAY "DELETING..."
049100        PERFORM REMOVE-ENTRY-FROM-VEH-TABLE
049200             THRU REMOVE-ENTRY-FROM-VEH-TABLE-EXIT.
049300
049400     PERFORM GET-EXISTANT-VEH-ID-FROM-USER
049500             THRU GET-EXISTANT-VEH-ID-FROM-USER-EXIT.
049600
049700 GET-REC-DELETE-SEARCH-ANOTHER-EXIT. EXIT.
049800*----------------------------------------------------------------
049900
050000*    CLOSES THE GAP LEFT BY THE DELETED ROW BY SHIFTING EVERY ROW
050100*    ABOVE IT DOWN ONE SUBSCRIPT, THEN SHRINKING THE OCCURS COUNT -
050200*    THIS KEEPS THE TABLE DENSE SO ASCENDING KEY SEARCHES KEEP
050300*    WORKING WITHOUT A HOLE IN THE MIDDLE.
050400 REMOVE-ENTRY-FROM-VEH-TABLE.
050500
050600     PERFORM CLOSE-UP-VEH-TABLE-GAP THRU CLOSE-UP-VEH-TABLE-GAP-EXIT
050700        VARYING W-SUBSCRIPT FROM VEH-IX BY 1
050800           UNTIL W-SUBSCRIPT > VEH-TABLE-COUNT - 1.
050900
051000     SUBTRACT 1 FROM VEH-TABLE-COUNT.
051100
051200 REMOVE-ENTRY-FROM-VEH-TABLE-EXIT. EXIT.
051300*----------------------------------------------------------------
051400
051500*    ONE SLIDE-DOWN STEP OF THE ABOVE SHIFT, DRIVEN BY THE VARYING
051600*    CLAUSE ON THE CALLER'S PERFORM.
051700 CLOSE-UP-VEH-TABLE-GAP.
051800
051900     MOVE VEH-TABLE (W-SUBSCRIPT + 1) TO VEH-TABLE (W-SUBSCRIPT).
052000
052100 CLOSE-UP-VEH-TABLE-GAP-EXIT. EXIT.
052200*----------------------------------------------------------------
052300
052400 COPY "PL-LOOK-FOR-VEHICLE-RECORD.CBL".
052500 COPY "PLGENERAL.CBL".
052600
052700
052800
