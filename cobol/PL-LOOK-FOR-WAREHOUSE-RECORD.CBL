000100*----------------------------------------------------------------
000200*    PL-LOOK-FOR-WAREHOUSE-RECORD.CBL
000300*    SEARCHES WH-TABLE (LOADED FROM WAREHOUSE-FILE AT OPEN TIME,
000400*    SEE FDWHSE.CBL) FOR A WAREHOUSE BY WH-ID.  CALLER MOVES
000500*    THE ID SOUGHT TO W-WH-ID-SOUGHT BEFORE THE PERFORM AND
000600*    TESTS FOUND-WAREHOUSE-RECORD ON RETURN.
000700*----------------------------------------------------------------
000800*    04/02/24 LFR  INITIAL VERSION                       TKT-112
000900*----------------------------------------------------------------
001000
001100 LOOK-FOR-WAREHOUSE-RECORD.
001200
001300     MOVE "N" TO W-FOUND-WAREHOUSE-RECORD.
001400     SEARCH ALL WH-TABLE
001500        AT END
001600           MOVE "N" TO W-FOUND-WAREHOUSE-RECORD
001700        WHEN T-WH-ID (WH-IX) = W-WH-ID-SOUGHT
001800           MOVE "Y" TO W-FOUND-WAREHOUSE-RECORD
001900           MOVE T-WH-NAME (WH-IX)        TO WH-NAME
002000           MOVE T-WH-ADDRESS (WH-IX)     TO WH-ADDRESS
002100           MOVE T-WH-LATITUDE (WH-IX)    TO WH-LATITUDE
002200           MOVE T-WH-LONGITUDE (WH-IX)   TO WH-LONGITUDE
002300           MOVE T-WH-OPEN-HOURS (WH-IX)  TO WH-OPEN-HOURS.
002400
002500 LOOK-FOR-WAREHOUSE-RECORD-EXIT. EXIT.
