000100*----------------------------------------------------------------
000200*    PL-VALIDATE-DELIVERY.CBL
000300*    FIELD VALIDATION FOR DLV-RECORD, SHARED BY DELIVERY-
000400*    MAINTENANCE.COB'S ADD AND CHANGE MODULES.  SETS
000500*    W-DELIVERY-IS-VALID TO "N" AND MOVES THE FIRST VIOLATION
000600*    FOUND, PREFIXED PER SPEC, INTO W-VALIDATION-MESSAGE; STOPS
000700*    AT THE FIRST VIOLATION (NO PARTIAL WRITE ON FAILURE).
000800*----------------------------------------------------------------
000900*    05/14/24 LFR  INITIAL VERSION                       TKT-116
001000*----------------------------------------------------------------
001100
001200 VALIDATE-DELIVERY-RECORD.
001300
001400     MOVE "Y" TO W-DELIVERY-IS-VALID.
001500     MOVE SPACES TO W-VALIDATION-MESSAGE.
001600
001700     IF DLV-ADDRESS = SPACES
001800        MOVE "N" TO W-DELIVERY-IS-VALID
001900        STRING "Erreur de validation: address must be present"
002000           DELIMITED BY SIZE INTO W-VALIDATION-MESSAGE
002100        GO TO VALIDATE-DELIVERY-RECORD-EXIT.
002200
002300     IF DLV-LATITUDE = ZERO AND DLV-LONGITUDE = ZERO
002400        MOVE "N" TO W-DELIVERY-IS-VALID
002500        STRING "Erreur de validation: "
002600           "latitude and longitude must be present"
002700           DELIMITED BY SIZE INTO W-VALIDATION-MESSAGE
002800        GO TO VALIDATE-DELIVERY-RECORD-EXIT.
002900
003000     IF DLV-WEIGHT NOT > ZERO
003100        MOVE "N" TO W-DELIVERY-IS-VALID
003200        STRING "Erreur de validation: "
003300           "weight must be present and greater than 0"
003400           DELIMITED BY SIZE INTO W-VALIDATION-MESSAGE
003500        GO TO VALIDATE-DELIVERY-RECORD-EXIT.
003600
003700     IF DLV-VOLUME NOT > ZERO
003800        MOVE "N" TO W-DELIVERY-IS-VALID
003900        STRING "Erreur de validation: "
004000           "volume must be present and greater than 0"
004100           DELIMITED BY SIZE INTO W-VALIDATION-MESSAGE.
004200
004300 VALIDATE-DELIVERY-RECORD-EXIT. EXIT.
