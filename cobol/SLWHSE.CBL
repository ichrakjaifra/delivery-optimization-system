000100*----------------------------------------------------------------
000200*    SLWHSE.CBL
000300*    FILE-CONTROL ENTRY - WAREHOUSE REFERENCE FILE.
000400*    LOADED IN FULL INTO WH-TABLE (SEE FDWHSE.CBL) THE SAME WAY
000500*    VEHICLE-FILE IS, SINCE IT IS ALSO SEQUENTIAL.
000600*----------------------------------------------------------------
000700*    02/11/24 LFR  INITIAL VERSION                       TKT-101
000800*----------------------------------------------------------------
000900
001000 SELECT WAREHOUSE-FILE
001100     ASSIGN TO "WHSEFILE"
001200     ORGANIZATION IS SEQUENTIAL
001300     FILE STATUS IS FS-WAREHOUSE-FILE.
