000100*----------------------------------------------------------------
000200*    FDWHSE.CBL
000300*    WAREHOUSE-FILE RECORD LAYOUT, PLUS THE IN-CORE WH-TABLE.
000400*----------------------------------------------------------------
000500*    02/11/24 LFR  INITIAL VERSION                       TKT-101
000600*    05/03/24 LFR  ADDED WH-TABLE FOR SEQUENTIAL LOOK-UP  TKT-114
000700*    05/22/24 LFR  BROKE OUT REGION/SHORT-CODE/OPEN-HOURS  TKT-261
000800*                  REDEFINES FOR THE DISPATCH SCREENS
000900*----------------------------------------------------------------
001000
001100 FD  WAREHOUSE-FILE
001200     LABEL RECORDS ARE STANDARD.
001300
001400 01  WH-RECORD.
001500     05 WH-ID                      PIC 9(09).
001600     05 WH-ID-BROKEN REDEFINES WH-ID.
001700        10 WH-ID-REGION            PIC 9(03).
001800        10 WH-ID-SEQUENCE          PIC 9(06).
001900     05 WH-NAME                    PIC X(40).
002000     05 WH-NAME-BROKEN REDEFINES WH-NAME.
002100        10 WH-NAME-SHORT-CODE      PIC X(08).
002200        10 WH-NAME-DESCRIPTION     PIC X(32).
002300     05 WH-ADDRESS                 PIC X(60).
002400     05 WH-LATITUDE                PIC S9(03)V9(06) COMP-3.
002500     05 WH-LONGITUDE                PIC S9(03)V9(06) COMP-3.
002600     05 WH-OPEN-HOURS               PIC X(20).
002700        88 WH-IS-ACTIVE           VALUE NOT "                    ".
002800     05 WH-OPEN-HOURS-BROKEN REDEFINES WH-OPEN-HOURS.
002900        10 WH-OPEN-TIME            PIC X(04).
003000        10 FILLER                 PIC X(01).
003100        10 WH-CLOSE-TIME           PIC X(04).
003200        10 FILLER                 PIC X(11).
003300     05 FILLER                     PIC X(15).
003400
003500*----------------------------------------------------------------
003600*    IN-CORE COPY OF WAREHOUSE-FILE, LOADED AT OPEN TIME.
003700*----------------------------------------------------------------
003800 01  WH-TABLE-AREA.
003900     05 WH-TABLE-COUNT             PIC 9(04) COMP.
004000     05 WH-TABLE OCCURS 0 TO 0500 TIMES
004100                   DEPENDING ON WH-TABLE-COUNT
004200                   INDEXED BY WH-IX
004300                   ASCENDING KEY IS T-WH-ID.
004400        10 T-WH-ID                 PIC 9(09).
004500        10 T-WH-NAME                PIC X(40).
004600        10 T-WH-ADDRESS             PIC X(60).
004700        10 T-WH-LATITUDE            PIC S9(03)V9(06) COMP-3.
004800        10 T-WH-LONGITUDE           PIC S9(03)V9(06) COMP-3.
004900        10 T-WH-OPEN-HOURS          PIC X(20).
