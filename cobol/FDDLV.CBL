000100*----------------------------------------------------------------
000200*    FDDLV.CBL
000300*    DELIVERY-FILE / DELIVERY-FILE-OUT RECORD LAYOUT, SD WORK
000400*    FILE FOR THE TOUR-ID/DLV-ID SORT, AND THE IN-CORE DLV-TABLE
000500*    USED BY MAINTENANCE AND INQUIRY PROGRAMS.
000600*----------------------------------------------------------------
000700*    03/14/24 LFR  INITIAL VERSION                       TKT-108
000800*    04/02/24 LFR  ADDED DLV-TABLE FOR MAINTENANCE SCREENS TKT-112
000900*    05/09/24 LFR  DLV-SORT-RECORD NOW MIRRORS THE FULL    TKT-119
001000*                  RECORD INSTEAD OF JUST TOUR-ID/ID UP
001100*                  FRONT - THE OLD LAYOUT PUT THE SORT KEYS
001200*                  ON TOP OF THE WRONG BYTES.
001300*    05/22/24 LFR  BROKE OUT ID REGION/TIME-SLOT REDEFINES TKT-261
001400*                  FOR THE NEW DISPATCH SCREENS
001500*----------------------------------------------------------------
001600
001700 FD  DELIVERY-FILE
001800     LABEL RECORDS ARE STANDARD.
001900 01  DLV-RECORD.
002000     05 DLV-ID                     PIC 9(09).
002100     05 DLV-ID-BROKEN REDEFINES DLV-ID.
002200        10 DLV-ID-REGION           PIC 9(03).
002300        10 DLV-ID-SEQUENCE         PIC 9(06).
002400     05 DLV-ADDRESS                PIC X(60).
002500     05 DLV-LATITUDE                PIC S9(03)V9(06) COMP-3.
002600     05 DLV-LONGITUDE               PIC S9(03)V9(06) COMP-3.
002700     05 DLV-WEIGHT                  PIC S9(05)V9(02) COMP-3.
002800     05 DLV-VOLUME                  PIC S9(05)V9(02) COMP-3.
002900     05 DLV-TIME-SLOT               PIC X(20).
003000     05 DLV-TIME-SLOT-BROKEN REDEFINES DLV-TIME-SLOT.
003100        10 DLV-TIME-SLOT-FROM      PIC X(04).
003200        10 FILLER                 PIC X(01).
003300        10 DLV-TIME-SLOT-TO        PIC X(04).
003400        10 FILLER                 PIC X(11).
003500     05 DLV-STATUS                  PIC X(10).
003600        88 DLV-IS-PENDING         VALUE "PENDING   ".
003700        88 DLV-IS-IN-TRANSIT      VALUE "IN_TRANSIT".
003800        88 DLV-IS-DELIVERED       VALUE "DELIVERED ".
003900        88 DLV-IS-FAILED          VALUE "FAILED    ".
004000     05 DLV-TOUR-ID                 PIC 9(09).
004100        88 DLV-IS-UNASSIGNED      VALUE 0.
004200     05 DLV-TOUR-ID-BROKEN REDEFINES DLV-TOUR-ID.
004300        10 DLV-TOUR-ID-REGION      PIC 9(03).
004400        10 DLV-TOUR-ID-SEQUENCE    PIC 9(06).
004500     05 DLV-ORDER                   PIC 9(04).
004600     05 FILLER                     PIC X(10).
004700
004800 FD  DELIVERY-FILE-OUT
004900     LABEL RECORDS ARE STANDARD.
005000 01  DLV-RECORD-OUT.
005100     05 DLVO-ID                    PIC 9(09).
005200     05 DLVO-ADDRESS               PIC X(60).
005300     05 DLVO-LATITUDE               PIC S9(03)V9(06) COMP-3.
005400     05 DLVO-LONGITUDE              PIC S9(03)V9(06) COMP-3.
005500     05 DLVO-WEIGHT                 PIC S9(05)V9(02) COMP-3.
005600     05 DLVO-VOLUME                 PIC S9(05)V9(02) COMP-3.
005700     05 DLVO-TIME-SLOT              PIC X(20).
005800     05 DLVO-STATUS                 PIC X(10).
005900     05 DLVO-TOUR-ID                PIC 9(09).
006000     05 DLVO-ORDER                  PIC 9(04).
006100     05 FILLER                     PIC X(10).
006200
006300 SD  DLV-SORT-WORK.
006400 01  DLV-SORT-RECORD.
006500     05 SRT-DLV-ID                  PIC 9(09).
006600     05 SRT-DLV-ADDRESS             PIC X(60).
006700     05 SRT-DLV-LATITUDE            PIC S9(03)V9(06) COMP-3.
006800     05 SRT-DLV-LONGITUDE           PIC S9(03)V9(06) COMP-3.
006900     05 SRT-DLV-WEIGHT              PIC S9(05)V9(02) COMP-3.
007000     05 SRT-DLV-VOLUME              PIC S9(05)V9(02) COMP-3.
007100     05 SRT-DLV-TIME-SLOT           PIC X(20).
007200     05 SRT-DLV-STATUS              PIC X(10).
007300     05 SRT-DLV-TOUR-ID             PIC 9(09).
007400     05 SRT-DLV-ORDER               PIC 9(04).
007500     05 FILLER                     PIC X(10).
007600
007700*----------------------------------------------------------------
007800*    IN-CORE COPY OF DELIVERY-FILE FOR MAINTENANCE/INQUIRY.
007900*----------------------------------------------------------------
008000 01  DLV-TABLE-AREA.
008100     05 DLV-TABLE-COUNT             PIC 9(06) COMP.
008200     05 DLV-TABLE OCCURS 0 TO 9999 TIMES
008300                   DEPENDING ON DLV-TABLE-COUNT
008400                   INDEXED BY DLV-IX
008500                   ASCENDING KEY IS T-DLV-ID.
008600        10 T-DLV-ID                 PIC 9(09).
008700        10 T-DLV-ADDRESS            PIC X(60).
008800        10 T-DLV-LATITUDE           PIC S9(03)V9(06) COMP-3.
008900        10 T-DLV-LONGITUDE          PIC S9(03)V9(06) COMP-3.
009000        10 T-DLV-WEIGHT             PIC S9(05)V9(02) COMP-3.
009100        10 T-DLV-VOLUME             PIC S9(05)V9(02) COMP-3.
009200        10 T-DLV-TIME-SLOT          PIC X(20).
009300        10 T-DLV-STATUS             PIC X(10).
009400        10 T-DLV-TOUR-ID            PIC 9(09).
009500        10 T-DLV-ORDER              PIC 9(04).
