000100*----------------------------------------------------------------
000200*    PL-LOOK-FOR-DELIVERY-RECORD.CBL
000300*    SEARCHES DLV-TABLE (LOADED FROM DELIVERY-FILE AT OPEN TIME,
000400*    SEE FDDLV.CBL) FOR A DELIVERY BY DLV-ID.  CALLER MOVES THE
000500*    ID SOUGHT TO W-DLV-ID-SOUGHT BEFORE THE PERFORM AND TESTS
000600*    FOUND-DELIVERY-RECORD ON RETURN.  WHEN FOUND, DLV-IX POINTS
000700*    AT THE MATCHING ROW SO THE CALLER CAN REWRITE IT IN PLACE.
000800*----------------------------------------------------------------
000900*    04/09/24 LFR  INITIAL VERSION                       TKT-113
001000*----------------------------------------------------------------
001100
001200 LOOK-FOR-DELIVERY-RECORD.
001300
001400     MOVE "N" TO W-FOUND-DELIVERY-RECORD.
001500     SEARCH ALL DLV-TABLE
001600        AT END
001700           MOVE "N" TO W-FOUND-DELIVERY-RECORD
001800        WHEN T-DLV-ID (DLV-IX) = W-DLV-ID-SOUGHT
001900           MOVE "Y" TO W-FOUND-DELIVERY-RECORD
002000           MOVE T-DLV-ADDRESS (DLV-IX)   TO DLV-ADDRESS
002100           MOVE T-DLV-LATITUDE (DLV-IX)  TO DLV-LATITUDE
002200           MOVE T-DLV-LONGITUDE (DLV-IX) TO DLV-LONGITUDE
002300           MOVE T-DLV-WEIGHT (DLV-IX)    TO DLV-WEIGHT
002400           MOVE T-DLV-VOLUME (DLV-IX)    TO DLV-VOLUME
002500           MOVE T-DLV-TIME-SLOT (DLV-IX) TO DLV-TIME-SLOT
002600           MOVE T-DLV-STATUS (DLV-IX)    TO DLV-STATUS
002700           MOVE T-DLV-TOUR-ID (DLV-IX)   TO DLV-TOUR-ID
002800           MOVE T-DLV-ORDER (DLV-IX)     TO DLV-ORDER.
002900
003000 LOOK-FOR-DELIVERY-RECORD-EXIT. EXIT.
