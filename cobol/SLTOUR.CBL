000100*----------------------------------------------------------------
000200*    SLTOUR.CBL
000300*    FILE-CONTROL ENTRIES - TOUR FILE (IN) AND TOUR FILE OUT
000400*    (OUT).  BOTH SEQUENTIAL; TOUR-FILE-OUT CARRIES THE TUR-
000500*    ALGORITHM/TUR-TOT-DIST VALUES COMPUTED BY THE OPTIMIZE JOB.
000600*----------------------------------------------------------------
000700*    03/14/24 LFR  INITIAL VERSION                       TKT-108
000800*----------------------------------------------------------------
000900
001000 SELECT TOUR-FILE
001100     ASSIGN TO "TOURFILE"
001200     ORGANIZATION IS SEQUENTIAL
001300     FILE STATUS IS FS-TOUR-FILE.
001400
001500 SELECT TOUR-FILE-OUT
001600     ASSIGN TO "TOURFILO"
001700     ORGANIZATION IS SEQUENTIAL
001800     FILE STATUS IS FS-TOUR-FILE-OUT.
