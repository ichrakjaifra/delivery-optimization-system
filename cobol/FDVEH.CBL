000100*----------------------------------------------------------------
000200*    FDVEH.CBL
000300*    VEHICLE-FILE RECORD LAYOUT, PLUS THE IN-CORE VEH-TABLE THAT
000400*    EVERY PROGRAM NEEDING A VEHICLE LOOK-UP LOADS THE FILE INTO.
000500*----------------------------------------------------------------
000600*    02/11/24 LFR  INITIAL VERSION                       TKT-101
000700*    05/03/24 LFR  ADDED VEH-TABLE FOR SEQUENTIAL LOOK-UP TKT-114
000800*    05/22/24 LFR  BROKE OUT FLEET REGION/PLATE STATE     TKT-261
000900*                  REDEFINES FOR THE NEW DISPATCH SCREENS
001000*----------------------------------------------------------------
001100
001200 FD  VEHICLE-FILE
001300     LABEL RECORDS ARE STANDARD.
001400
001500 01  VEH-RECORD.
001600     05 VEH-ID                    PIC 9(09).
001700     05 VEH-ID-BROKEN REDEFINES VEH-ID.
001800        10 VEH-ID-FLEET-REGION   PIC 9(03).
001900        10 VEH-ID-FLEET-SEQUENCE PIC 9(06).
002000     05 VEH-LICENSE                PIC X(15).
002100     05 VEH-LICENSE-BROKEN REDEFINES VEH-LICENSE.
002200        10 VEH-LICENSE-STATE     PIC X(02).
002300        10 VEH-LICENSE-PLATE     PIC X(13).
002400     05 VEH-TYPE                   PIC X(05).
002500        88 VEH-IS-BIKE            VALUE "BIKE ".
002600        88 VEH-IS-VAN             VALUE "VAN  ".
002700        88 VEH-IS-TRUCK           VALUE "TRUCK".
002800     05 VEH-MAX-WEIGHT             PIC S9(07)V9(02) COMP-3.
002900     05 VEH-MAX-VOLUME             PIC S9(05)V9(02) COMP-3.
003000     05 VEH-MAX-STOPS              PIC 9(04).
003100     05 VEH-MAX-STOPS-X REDEFINES VEH-MAX-STOPS PIC X(04).
003200     05 VEH-RANGE                  PIC S9(07)V9(02) COMP-3.
003300     05 FILLER                     PIC X(20).
003400
003500*----------------------------------------------------------------
003600*    IN-CORE COPY OF VEHICLE-FILE, LOADED AT OPEN TIME AND
003700*    SEARCHED INSTEAD OF RE-READING THE FILE (SEQUENTIAL FILES
003800*    HAVE NO DIRECT-READ-BY-KEY).
003900*----------------------------------------------------------------
004000 01  VEH-TABLE-AREA.
004100     05 VEH-TABLE-COUNT            PIC 9(04) COMP.
004200     05 VEH-TABLE OCCURS 0 TO 0500 TIMES
004300                   DEPENDING ON VEH-TABLE-COUNT
004400                   INDEXED BY VEH-IX
004500                   ASCENDING KEY IS T-VEH-ID.
004600        10 T-VEH-ID                PIC 9(09).
004700        10 T-VEH-LICENSE           PIC X(15).
004800        10 T-VEH-TYPE              PIC X(05).
004900        10 T-VEH-MAX-WEIGHT        PIC S9(07)V9(02) COMP-3.
005000        10 T-VEH-MAX-VOLUME        PIC S9(05)V9(02) COMP-3.
005100        10 T-VEH-MAX-STOPS         PIC 9(04).
005200        10 T-VEH-RANGE             PIC S9(07)V9(02) COMP-3.
