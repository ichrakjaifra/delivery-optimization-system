000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. remove-delivery-from-tour.
000400 AUTHOR. L FORTIN.
000500 INSTALLATION. DISTRIBUTION CENTER IS.
000600 DATE-WRITTEN. 03/02/1989.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - IS DEPARTMENT USE ONLY.
000900*----------------------------------------------------------------
001000*    REMOVE-DELIVERY-FROM-TOUR
001100*    CALLED FROM TOUR-PROCESSING, OPTION 2.  ASKS THE USER FOR A
001200*    TOUR ID AND A DELIVERY ID.  IF THE DELIVERY IS NOT CURRENTLY
001300*    ON THAT TOUR THE REQUEST IS REFUSED; OTHERWISE THE DELIVERY
001400*    IS UNASSIGNED - DLV-TOUR-ID AND DLV-ORDER BOTH CLEARED.
001500*----------------------------------------------------------------
001600*    CHANGE LOG
001700*    DATE      PGMR  DESCRIPTION                         TICKET
001800*    --------  ----  ----------------------------------  ------
001900*    03/02/89  LFR   INITIAL VERSION                     TKT-133
002000*    05/03/24  LFR   REWORKED AS TABLE WALK, SEQUENTIAL   TKT-114
002100*                    FILE ORG.
002200*    01/18/99  RDM   Y2K - WIDENED DATE-RELATED FIELDS    TKT-188
002300*    06/18/24  LFR   ADDED SPECIAL-NAMES CONFIG SECTION  TKT-278
002400*    06/25/24  LFR   ADDED PARAGRAPH-LEVEL COMMENTARY -   TKT-299
002500*                    AUDITOR FLAGGED THIS PROGRAM AS
002600*                    UNDER-DOCUMENTED FOR ITS SIZE.
002700*----------------------------------------------------------------
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400   INPUT-OUTPUT SECTION.
003500    FILE-CONTROL.
003600
003700       COPY "SLDLV.CBL".
003800
003900 DATA DIVISION.
004000    FILE SECTION.
004100
004200       COPY "FDDLV.CBL".
004300
004400    WORKING-STORAGE SECTION.
004500
004600       COPY "wscase01.cbl".
004700
004800       01  FS-DELIVERY-FILE            PIC XX.
004900       01  FS-DELIVERY-FILE-OUT        PIC XX.
005000
005100       01  W-TUR-ID-SOUGHT             PIC 9(09).
005200
005300       01  W-DLV-ID-SOUGHT             PIC 9(09).
005400       01  W-FOUND-DELIVERY-RECORD     PIC X.
005500           88 FOUND-DELIVERY-RECORD    VALUE "Y".
005600
005700       77  DUMMY                       PIC X.
005800*----------------------------------------------------------------
005900
006000 PROCEDURE DIVISION.
006100
006200*    LOADS THE DELIVERY TABLE, RUNS THE REMOVE DIALOG ONCE, THEN
006300*    REWRITES DELIVERY-FILE FROM THE TABLE ON THE WAY OUT.
006400 MAIN-LOGIC.
006500
006600     OPEN INPUT DELIVERY-FILE.
006700     PERFORM LOAD-DLV-TABLE THRU LOAD-ONE-DLV-RECORD.
006800     CLOSE DELIVERY-FILE.
006900
007000     PERFORM ASK-AND-REMOVE THRU ASK-AND-REMOVE-EXIT.
007100
007200     PERFORM REWRITE-DLV-FILE-FROM-TABLE THRU WRITE-ONE-DLV-RECORD.
007300
007400     EXIT PROGRAM.
007500
007600     STOP RUN.
007700*----------------------------------------------------------------
007800
007900*    LOADS THE ENTIRE DELIVERY FILE INTO DLV-TABLE-AREA (FDDLV.CBL)
008000*    AT START UP - THE REMOVE BELOW ONLY TOUCHES THE TABLE.
008100 LOAD-DLV-TABLE.
008200
008300     MOVE ZERO TO DLV-TABLE-COUNT.
008400
008500     PERFORM LOAD-ONE-DLV-RECORD UNTIL FS-DELIVERY-FILE = "10".
008600*----------------------------------------------------------------
008700
008800*    READS ONE DELIVERY RECORD AND APPENDS IT TO THE TABLE.
008900 LOAD-ONE-DLV-RECORD.
009000
009100     READ DELIVERY-FILE RECORD
009200         AT END
009300            MOVE "10" TO FS-DELIVERY-FILE
009400         NOT AT END
009500            ADD 1 TO DLV-TABLE-COUNT
009600            MOVE DLV-ID          TO T-DLV-ID (DLV-TABLE-COUNT)
009700            MOVE DLV-ADDRESS     TO T-DLV-ADDRESS
009800                                                 (DLV-TABLE-COUNT)
009900            MOVE DLV-LATITUDE    TO T-DLV-LATITUDE
010000                                                 (DLV-TABLE-COUNT)
010100            MOVE DLV-LONGITUDE   TO T-DLV-LONGITUDE
010200                                                 (DLV-TABLE-COUNT)
010300            MOVE DLV-WEIGHT      TO T-DLV-WEIGHT (DLV-TABLE-COUNT)
010400            MOVE DLV-VOLUME      TO T-DLV-VOLUME (DLV-TABLE-COUNT)
010500            MOVE DLV-TIME-SLOT   TO T-DLV-TIME-SLOT
010600                                                 (DLV-TABLE-COUNT)
010700            MOVE DLV-STATUS      TO T-DLV-STATUS (DLV-TABLE-COUNT)
010800            MOVE DLV-TOUR-ID     TO T-DLV-TOUR-ID
010900                                                 (DLV-TABLE-COUNT)
011000            MOVE DLV-ORDER       TO T-DLV-ORDER (DLV-TABLE-COUNT).
011100*----------------------------------------------------------------
011200
011300*    ASKS FOR THE TOUR ID AND DELIVERY ID, CONFIRMS THE DELIVERY IS
011400*    ACTUALLY ASSIGNED TO THAT TOUR, AND IF SO CLEARS BOTH
011500*    DLV-TOUR-ID AND DLV-ORDER - UNASSIGNING IT COMPLETELY RATHER
011600*    THAN JUST DETACHING IT FROM THE TOUR.
011700 ASK-AND-REMOVE.
011800
011900     DISPLAY "ENTER THE TOUR ID: " WITH NO ADVANCING.
012000     ACCEPT W-TUR-ID-SOUGHT.
012100
012200     DISPLAY "ENTER THE DELIVERY ID: " WITH NO ADVANCING.
012300     ACCEPT W-DLV-ID-SOUGHT.
012400     PERFORM LOOK-FOR-DELIVERY-RECORD THRU LOOK-FOR-DELIVERY-RECORD-EXIT.
012500
012600     IF NOT FOUND-DELIVERY-RECORD
012700        DISPLAY "*** Delivery not found with id: " W-DLV-ID-SOUGHT
012800                                             " *** <ENTER> TO CONTINUE"
012900        ACCEPT DUMMY
013000     ELSE
013100        IF T-DLV-TOUR-ID (DLV-IX) NOT EQUAL W-TUR-ID-SOUGHT
013200           DISPLAY "*** Delivery " W-DLV-ID-SOUGHT
013300                   " is not assigned to tour " W-TUR-ID-SOUGHT
013400                   " *** <ENTER> TO CONTINUE"
013500           ACCEPT DUMMY
013600        ELSE
013700           MOVE ZERO TO T-DLV-TOUR-ID (DLV-IX)
013800           MOVE ZERO TO T-DLV-ORDER (DLV-IX)
013900           DISPLAY "DELIVERY " W-DLV-ID-SOUGHT
014000                   " REMOVED FROM TOUR " W-TUR-ID-SOUGHT
014100                   " ! <ENTER> TO CONTINUE"
014200           ACCEPT DUMMY.
014300
014400 ASK-AND-REMOVE-EXIT. EXIT.
014500*----------------------------------------------------------------
014600
014700*    REWRITES DELIVERY-FILE IN FULL FROM DLV-TABLE-AREA, CARRYING
014800*    THE CLEARED TOUR ID AND ORDER BACK TO DISK.
014900 REWRITE-DLV-FILE-FROM-TABLE.
015000
015100     OPEN OUTPUT DELIVERY-FILE.
015200
015300     PERFORM WRITE-ONE-DLV-RECORD
015400        VARYING DLV-IX FROM 1 BY 1
015500           UNTIL DLV-IX > DLV-TABLE-COUNT.
015600
015700     CLOSE DELIVERY-FILE.
015800*----------------------------------------------------------------
015900
016000*    WRITES ONE TABLE ROW BACK OUT AS A DELIVERY RECORD.
016100 WRITE-ONE-DLV-RECORD.
016200
016300     MOVE SPACES          TO DLV-RECORD.
016400     MOVE T-DLV-ID (DLV-IX)        TO DLV-ID.
016500     MOVE T-DLV-ADDRESS (DLV-IX)    TO DLV-ADDRESS.
016600     MOVE T-DLV-LATITUDE (DLV-IX)   TO DLV-LATITUDE.
016700     MOVE T-DLV-LONGITUDE (DLV-IX)  TO DLV-LONGITUDE.
016800     MOVE T-DLV-WEIGHT (DLV-IX)     TO DLV-WEIGHT.
016900     MOVE T-DLV-VOLUME (DLV-IX)     TO DLV-VOLUME.
017000     MOVE T-DLV-TIME-SLOT (DLV-IX)  TO DLV-TIME-SLOT.
017100     MOVE T-DLV-STATUS (DLV-IX)     TO DLV-STATUS.
017200     MOVE T-DLV-TOUR-ID (DLV-IX)    TO DLV-TOUR-ID.
017300     MOVE T-DLV-ORDER (DLV-IX)      TO DLV-ORDER.
017400
017500     WRITE DLV-RECORD.
017600*----------------------------------------------------------------
017700
017800 COPY "PL-LOOK-FOR-DELIVERY-RECORD.CBL".
017900
018000
