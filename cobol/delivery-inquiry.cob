000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. delivery-inquiry.
000400 AUTHOR. L FORTIN.
000500 INSTALLATION. DISTRIBUTION CENTER IS.
000600 DATE-WRITTEN. 03/14/1989.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - IS DEPARTMENT USE ONLY.
000900*----------------------------------------------------------------
001000*    DELIVERY-INQUIRY
001100*    READ-ONLY SCREEN OVER THE DELIVERY FILE.  WALKS THE IN-CORE
001200*    DLV-TABLE (LOADED ONCE AT OPEN TIME FROM FDDLV.CBL) FOR ALL
001300*    FIVE QUERY SHAPES - ALL, BY STATUS, BY TOUR (IN DLV-ORDER
001400*    SEQUENCE), UNASSIGNED, AND UNASSIGNED-AND-PENDING.
001500*----------------------------------------------------------------
001600*    CHANGE LOG
001700*    DATE      PGMR  DESCRIPTION                         TICKET
001800*    --------  ----  ----------------------------------  ------
001900*    03/14/89  LFR   INITIAL VERSION                     TKT-109
002000*    05/03/24  LFR   REWORKED AS TABLE WALK, SEQUENTIAL   TKT-114
002100*                    FILE ORG.
002200*    01/18/99  RDM   Y2K - WIDENED W-INQUIRY-OPTION       TKT-188
002300*    06/18/24  LFR   ADDED SPECIAL-NAMES CONFIG SECTION  TKT-276
002400*    06/25/24  LFR   ADDED PARAGRAPH-LEVEL COMMENTARY -   TKT-293
002500*                    AUDITOR FLAGGED THIS PROGRAM AS
002600*                    UNDER-DOCUMENTED FOR ITS SIZE.
002700*----------------------------------------------------------------
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400   INPUT-OUTPUT SECTION.
003500    FILE-CONTROL.
003600
003700       COPY "SLDLV.CBL".
003800
003900 DATA DIVISION.
004000    FILE SECTION.
004100
004200       COPY "FDDLV.CBL".
004300
004400    WORKING-STORAGE SECTION.
004500
004600       COPY "wscase01.cbl".
004700
004800       01  FS-DELIVERY-FILE             PIC XX.
004900       01  FS-DELIVERY-FILE-OUT          PIC XX.
005000
005100       01  TITLE.
005200           05 FILLER              PIC X(20) VALUE SPACES.
005300           05 FILLER              PIC X(20) VALUE
005400                                      "LIST OF DELIVERIES".
005500           05 FILLER              PIC X(05) VALUE SPACES.
005600           05 FILLER              PIC X(04) VALUE "PAG:".
005700           05 PAGE-NUMBER         PIC 9(03).
005800
005900       01  HEADING-1.
006000           05 FILLER              PIC X(11) VALUE "DELIVERY  #".
006100           05 FILLER              PIC X(03) VALUE SPACES.
006200           05 FILLER              PIC X(10) VALUE "STATUS".
006300           05 FILLER              PIC X(03) VALUE SPACES.
006400           05 FILLER              PIC X(09) VALUE "TOUR   #".
006500           05 FILLER              PIC X(03) VALUE SPACES.
006600           05 FILLER              PIC X(05) VALUE "ORDER".
006700
006800       01  DETAIL-1.
006900           05 D-DLV-ID             PIC 9(09).
007000           05 FILLER              PIC X(03).
007100           05 D-DLV-STATUS        PIC X(10).
007200           05 FILLER              PIC X(03).
007300           05 D-DLV-TOUR-ID        PIC 9(09).
007400           05 FILLER              PIC X(03).
007500           05 D-DLV-ORDER          PIC 9(04).
007600
007700       01  DETAIL-2.
007800           05 FILLER              PIC X(14) VALUE SPACES.
007900           05 D-DLV-ADDRESS        PIC X(60).
008000
008100       01  W-DISPLAYED-LINES      PIC 99.
008200           88 PAGE-FULL           VALUE 18 THROUGH 99.
008300
008400       01  W-INQUIRY-OPTION       PIC 9.
008500           88 VALID-INQUIRY-OPTION VALUE 0 THROUGH 5.
008600
008700       01  W-DLV-ID-SOUGHT         PIC 9(09).
008800       01  W-FOUND-DELIVERY-RECORD PIC X.
008900           88 FOUND-DELIVERY-RECORD VALUE "Y".
009000       01  W-TOUR-ID-SOUGHT        PIC 9(09).
009100       01  W-STATUS-SOUGHT         PIC X(10).
009200       01  W-ANY-SHOWN             PIC X.
009300           88 SOME-RECORD-SHOWN    VALUE "Y".
009400
009500       01  W-SUBSCRIPT             PIC 9(06) COMP.
009600       01  W-PICK-COUNT            PIC 9(06) COMP.
009700       01  W-BEST-SUBSCRIPT        PIC 9(06) COMP.
009800       01  W-BEST-ORDER            PIC 9(04).
009900       01  W-SEEN-TABLE.
010000           05 W-SEEN OCCURS 9999 TIMES PIC X.
010100
010200       77  DUMMY                   PIC X.
010300*----------------------------------------------------------------
010400
010500 PROCEDURE DIVISION.
010600
010700*    LOADS THE DELIVERY TABLE ONCE AT STARTUP, THEN DRIVES THE
010800*    MENU LOOP UNTIL THE USER PICKS OPTION ZERO.  READ-ONLY -
010900*    NOTHING IS EVER REWRITTEN BACK TO DELIVERY-FILE.
011000 MAIN-LOGIC.
011100
011200     OPEN INPUT DELIVERY-FILE.
011300     PERFORM LOAD-DLV-TABLE THRU LOAD-ONE-DLV-RECORD.
011400     CLOSE DELIVERY-FILE.
011500
011600     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
011700     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT UNTIL
011800                           W-INQUIRY-OPTION EQUAL ZERO
011900                        OR VALID-INQUIRY-OPTION.
012000
012100     PERFORM DO-OPTIONS
012200             THRU DO-OPTIONS-EXIT UNTIL W-INQUIRY-OPTION EQUAL ZERO.
012300
012400     EXIT PROGRAM.
012500
012600     STOP RUN.
012700*----------------------------------------------------------------
012800
012900*    LOADS THE ENTIRE DELIVERY FILE INTO DLV-TABLE-AREA (FDDLV.CBL)
013000*    SO ALL FIVE QUERY SHAPES CAN WALK IT IN CORE.
013100 LOAD-DLV-TABLE.
013200
013300     MOVE ZERO TO DLV-TABLE-COUNT.
013400
013500     PERFORM LOAD-ONE-DLV-RECORD UNTIL FS-DELIVERY-FILE = "10".
013600*----------------------------------------------------------------
013700
013800*    READS ONE DELIVERY RECORD AND APPENDS IT TO THE TABLE.
013900 LOAD-ONE-DLV-RECORD.
014000
014100     READ DELIVERY-FILE RECORD
014200         AT END
014300            MOVE "10" TO FS-DELIVERY-FILE
014400         NOT AT END
014500            ADD 1 TO DLV-TABLE-COUNT
014600            MOVE DLV-ID         TO T-DLV-ID (DLV-TABLE-COUNT)
014700            MOVE DLV-ADDRESS    TO T-DLV-ADDRESS (DLV-TABLE-COUNT)
014800            MOVE DLV-LATITUDE   TO T-DLV-LATITUDE
014900                                                 (DLV-TABLE-COUNT)
015000            MOVE DLV-LONGITUDE  TO T-DLV-LONGITUDE
015100                                                 (DLV-TABLE-COUNT)
015200            MOVE DLV-WEIGHT     TO T-DLV-WEIGHT (DLV-TABLE-COUNT)
015300            MOVE DLV-VOLUME     TO T-DLV-VOLUME (DLV-TABLE-COUNT)
015400            MOVE DLV-TIME-SLOT  TO T-DLV-TIME-SLOT
015500                                                 (DLV-TABLE-COUNT)
015600            MOVE DLV-STATUS     TO T-DLV-STATUS (DLV-TABLE-COUNT)
015700            MOVE DLV-TOUR-ID    TO T-DLV-TOUR-ID
015800                                                 (DLV-TABLE-COUNT)
015900            MOVE DLV-ORDER      TO T-DLV-ORDER (DLV-TABLE-COUNT).
016000*----------------------------------------------------------------
016100
016200*    PAINTS THE FIVE-WAY QUERY MENU AND ACCEPTS THE OPERATOR'S
016300*    CHOICE.  OPTION ZERO RETURNS TO TOUR-PROCESSING.
016400 GET-MENU-OPTION.
016500
016600     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
016700     DISPLAY "                        DELIVERY INQUIRY".
016800     DISPLAY " ".
016900     DISPLAY "                        --------------------------------".
017000     DISPLAY "                        | 1 - LIST ALL                 |".
017100     DISPLAY "                        | 2 - LIST BY STATUS           |".
017200     DISPLAY "                        | 3 - LIST BY TOUR (IN ORDER)  |".
017300     DISPLAY "                        | 4 - LIST UNASSIGNED          |".
017400     DISPLAY "                        | 5 - LIST UNASSIGNED PENDING  |".
017500     DISPLAY "                        |                              |".
017600     DISPLAY "                        | 0 - EXIT                     |".
017700     DISPLAY "                        --------------------------------".
017800     DISPLAY " ".
017900     DISPLAY "                           - CHOOSE AN OPTION FROM MENU:".
018000     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 8 TIMES.
018100     ACCEPT W-INQUIRY-OPTION.
018200
018300     IF W-INQUIRY-OPTION EQUAL ZERO
018400        DISPLAY "RETURNING TO MAIN MENU."
018500     ELSE
018600        IF NOT VALID-INQUIRY-OPTION
018700           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
018800           ACCEPT DUMMY.
018900
019000 GET-MENU-OPTION-EXIT. EXIT.
019100*----------------------------------------------------------------
019200
019300*    DISPATCHES ON W-INQUIRY-OPTION TO THE MATCHING LIST PARAGRAPH,
019400*    THEN RE-PROMPTS FOR THE NEXT OPTION.
019500 DO-OPTIONS.
019600
019700     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
019800
019900     IF W-INQUIRY-OPTION = 1
020000        PERFORM LIST-ALL-DELIVERIES THRU LIST-ALL-DELIVERIES-EXIT.
020100
020200     IF W-INQUIRY-OPTION = 2
020300        PERFORM LIST-BY-STATUS THRU LIST-BY-STATUS-EXIT.
020400
020500     IF W-INQUIRY-OPTION = 3
020600        PERFORM LIST-BY-TOUR THRU LIST-BY-TOUR-EXIT.
020700
020800     IF W-INQUIRY-OPTION = 4
020900        PERFORM LIST-UNASSIGNED THRU LIST-UNASSIGNED-EXIT.
021000
021100     IF W-INQUIRY-OPTION = 5
021200        PERFORM LIST-UNASSIGNED-PENDING THRU LIST-UNASSIGNED-PENDING-EXIT.
021300
021400     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
021500     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT UNTIL
021600                           W-INQUIRY-OPTION EQUAL ZERO
021700                        OR VALID-INQUIRY-OPTION.
021800
021900 DO-OPTIONS-EXIT. EXIT.
022000*----------------------------------------------------------------
022100
022200*    CLEARS THE SCREEN, BUMPS THE PAGE NUMBER, AND REPAINTS THE
022300*    COLUMN HEADINGS - CALLED ONCE PER LIST AND AGAIN EVERY TIME
022400*    THE SCREEN FILLS (SEE SHOW-ONE-DLV-ENTRY).
022500 DISPLAY-HEADINGS.
022600
022700     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
022800     ADD 1 TO PAGE-NUMBER.
022900     DISPLAY TITLE.
023000     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 2 TIMES.
023100     DISPLAY HEADING-1.
023200     MOVE 5 TO W-DISPLAYED-LINES.
023300
023400 DISPLAY-HEADINGS-EXIT. EXIT.
023500*----------------------------------------------------------------
023600
023700*    DISPLAYS ONE DELIVERY AT THE CURRENT W-SUBSCRIPT.  PAGES THE
023800*    SCREEN AND REPAINTS THE HEADINGS WHEN PAGE-FULL.
023900 SHOW-ONE-DLV-ENTRY.
024000
024100     IF PAGE-FULL
024200        DISPLAY "<ENTER> TO CONTINUE"
024300        ACCEPT DUMMY
024400        PERFORM DISPLAY-HEADINGS THRU DISPLAY-HEADINGS-EXIT.
024500
024600     MOVE T-DLV-ID (W-SUBSCRIPT)      TO D-DLV-ID.
024700     MOVE T-DLV-STATUS (W-SUBSCRIPT)  TO D-DLV-STATUS.
024800     MOVE T-DLV-TOUR-ID (W-SUBSCRIPT) TO D-DLV-TOUR-ID.
024900     MOVE T-DLV-ORDER (W-SUBSCRIPT)   TO D-DLV-ORDER.
025000     MOVE T-DLV-ADDRESS (W-SUBSCRIPT) TO D-DLV-ADDRESS.
025100
025200     DISPLAY DETAIL-1.
025300     DISPLAY DETAIL-2.
025400     ADD 2 TO W-DISPLAYED-LINES.
025500     MOVE "Y" TO W-ANY-SHOWN.
025600
025700 SHOW-ONE-DLV-ENTRY-EXIT. EXIT.
025800*----------------------------------------------------------------
025900
026000*    OPTION 1 - WALKS THE TABLE TOP TO BOTTOM, NO FILTER.
026100 LIST-ALL-DELIVERIES.
026200
026300     MOVE 0 TO PAGE-NUMBER.
026400     MOVE "N" TO W-ANY-SHOWN.
026500     PERFORM DISPLAY-HEADINGS THRU DISPLAY-HEADINGS-EXIT.
026600
026700     PERFORM SHOW-ONE-DLV-ENTRY THRU SHOW-ONE-DLV-ENTRY-EXIT
026800        VARYING W-SUBSCRIPT FROM 1 BY 1
026900           UNTIL W-SUBSCRIPT > DLV-TABLE-COUNT.
027000
027100     PERFORM END-OF-LIST-MESSAGE THRU END-OF-LIST-MESSAGE-EXIT.
027200
027300 LIST-ALL-DELIVERIES-EXIT. EXIT.
027400*----------------------------------------------------------------
027500
027600*    OPTION 2 - ASKS FOR A STATUS VALUE, UPPERCASES IT, THEN
027700*    WALKS THE TABLE SHOWING ONLY MATCHING ENTRIES.
027800 LIST-BY-STATUS.
027900
028000     MOVE SPACES TO W-STATUS-SOUGHT.
028100     DISPLAY
028200        "STATUS (PENDING/IN_TRANSIT/DELIVERED/FAILED): "
028300                                            WITH NO ADVANCING.
028400     ACCEPT W-STATUS-SOUGHT.
028500     INSPECT W-STATUS-SOUGHT CONVERTING
028600                                 W-LOWER-ALPHA TO W-UPPER-ALPHA.
028700
028800     MOVE 0 TO PAGE-NUMBER.
028900     MOVE "N" TO W-ANY-SHOWN.
029000     PERFORM DISPLAY-HEADINGS THRU DISPLAY-HEADINGS-EXIT.
029100
029200     PERFORM SHOW-ONE-IF-STATUS-MATCH THRU SHOW-ONE-IF-STATUS-MATCH-EXIT
029300        VARYING W-SUBSCRIPT FROM 1 BY 1
029400           UNTIL W-SUBSCRIPT > DLV-TABLE-COUNT.
029500
029600     PERFORM END-OF-LIST-MESSAGE THRU END-OF-LIST-MESSAGE-EXIT.
029700
029800 LIST-BY-STATUS-EXIT. EXIT.
029900*----------------------------------------------------------------
030000
030100*    FILTER PARAGRAPH FOR LIST-BY-STATUS.
030200 SHOW-ONE-IF-STATUS-MATCH.
030300
030400     IF T-DLV-STATUS (W-SUBSCRIPT) EQUAL W-STATUS-SOUGHT
030500        PERFORM SHOW-ONE-DLV-ENTRY THRU SHOW-ONE-DLV-ENTRY-EXIT.
030600
030700 SHOW-ONE-IF-STATUS-MATCH-EXIT. EXIT.
030800*----------------------------------------------------------------
030900
031000*    OPTION 4 - SHOWS ONLY DELIVERIES WITH DLV-TOUR-ID EQUAL ZERO.
031100 LIST-UNASSIGNED.
031200
031300     MOVE 0 TO PAGE-NUMBER.
031400     MOVE "N" TO W-ANY-SHOWN.
031500     PERFORM DISPLAY-HEADINGS THRU DISPLAY-HEADINGS-EXIT.
031600
031700     PERFORM SHOW-ONE-IF-UNASSIGNED THRU SHOW-ONE-IF-UNASSIGNED-EXIT
031800        VARYING W-SUBSCRIPT FROM 1 BY 1
031900           UNTIL W-SUBSCRIPT > DLV-TABLE-COUNT.
032000
032100     PERFORM END-OF-LIST-MESSAGE THRU END-OF-LIST-MESSAGE-EXIT.
032200
032300 LIST-UNASSIGNED-EXIT. EXIT.
032400*----------------------------------------------------------------
032500
032600*    FILTER PARAGRAPH FOR LIST-UNASSIGNED.
032700 SHOW-ONE-IF-UNASSIGNED.
032800
032900     IF T-DLV-TOUR-ID (W-SUBSCRIPT) EQUAL ZERO
033000        PERFORM SHOW-ONE-DLV-ENTRY THRU SHOW-ONE-DLV-ENTRY-EXIT.
033100
033200 SHOW-ONE-IF-UNASSIGNED-EXIT. EXIT.
033300*----------------------------------------------------------------
033400
033500*    OPTION 5 - SHOWS ONLY DELIVERIES THAT ARE BOTH UNASSIGNED AND
033600*    STILL IN PENDING STATUS - THE WORK QUEUE A DISPATCHER WOULD
033700*    WANT TO HAND OUT NEXT.
033800 LIST-UNASSIGNED-PENDING.
033900
034000     MOVE 0 TO PAGE-NUMBER.
034100     MOVE "N" TO W-ANY-SHOWN.
034200     PERFORM DISPLAY-HEADINGS THRU DISPLAY-HEADINGS-EXIT.
034300
034400     PERFORM SHOW-ONE-IF-UNASSIGNED-PEND
034500             THRU SHOW-ONE-IF-UNASSIGNED-PEND-EXIT
034600        VARYING W-SUBSCRIPT FROM 1 BY 1
034700           UNTIL W-SUBSCRIPT > DLV-TABLE-COUNT.
034800
034900     PERFORM END-OF-LIST-MESSAGE THRU END-OF-LIST-MESSAGE-EXIT.
035000
035100 LIST-UNASSIGNED-PENDING-EXIT. EXIT.
035200*----------------------------------------------------------------
035300
035400*    FILTER PARAGRAPH FOR LIST-UNASSIGNED-PENDING.
035500 SHOW-ONE-IF-UNASSIGNED-PEND.
035600
035700     IF T-DLV-TOUR-ID (W-SUBSCRIPT) EQUAL ZERO
035800                             AND
035900        T-DLV-STATUS (W-SUBSCRIPT) EQUAL "PENDING   "
036000        PERFORM SHOW-ONE-DLV-ENTRY THRU SHOW-ONE-DLV-ENTRY-EXIT.
036100
036200 SHOW-ONE-IF-UNASSIGNED-PEND-EXIT. EXIT.
036300*----------------------------------------------------------------
036400
036500*    OPTION 3 - ASKS FOR A TOUR ID AND LISTS ITS DELIVERIES IN
036600*    DLV-ORDER SEQUENCE (THE VISITING SEQUENCE LEFT BY
036700*    TOUR-OPTIMIZE-BATCH), NOT TABLE SEQUENCE.
036800 LIST-BY-TOUR.
036900
037000     DISPLAY "INFORM THE TOUR ID: " WITH NO ADVANCING.
037100     ACCEPT W-TOUR-ID-SOUGHT.
037200
037300     MOVE 0 TO PAGE-NUMBER.
037400     MOVE "N" TO W-ANY-SHOWN.
037500     PERFORM DISPLAY-HEADINGS THRU DISPLAY-HEADINGS-EXIT.
037600
037700     MOVE SPACES TO W-SEEN-TABLE.
037800
037900*    SELECTION SORT ON T-DLV-ORDER, LIMITED TO THE DELIVERIES
038000*    OF THE REQUESTED TOUR, SO THEY PRINT IN VISITING SEQUENCE.
038100
038200     PERFORM PICK-NEXT-ON-TOUR THRU PICK-NEXT-ON-TOUR-EXIT
038300        VARYING W-PICK-COUNT FROM 1 BY 1
038400           UNTIL W-PICK-COUNT > DLV-TABLE-COUNT.
038500
038600     PERFORM END-OF-LIST-MESSAGE THRU END-OF-LIST-MESSAGE-EXIT.
038700
038800 LIST-BY-TOUR-EXIT. EXIT.
038900*----------------------------------------------------------------
039000
039100*    SELECTION-SORT STEP - FINDS AND SHOWS THE LOWEST DLV-ORDER
039200*    NOT YET SEEN ON THE REQUESTED TOUR.
039300 PICK-NEXT-ON-TOUR.
039400
039500     MOVE ZERO TO W-BEST-SUBSCRIPT.
039600     MOVE 9999 TO W-BEST-ORDER.
039700
039800     PERFORM FIND-LOWEST-UNSEEN-ORDER THRU FIND-LOWEST-UNSEEN-ORDER-EXIT
039900        VARYING W-SUBSCRIPT FROM 1 BY 1
040000           UNTIL W-SUBSCRIPT > DLV-TABLE-COUNT.
040100
040200     IF W-BEST-SUBSCRIPT NOT EQUAL ZERO
040300        MOVE "Y" TO W-SEEN (W-BEST-SUBSCRIPT)
040400        MOVE W-BEST-SUBSCRIPT TO W-SUBSCRIPT
040500        PERFORM SHOW-ONE-DLV-ENTRY THRU SHOW-ONE-DLV-ENTRY-EXIT.
040600
040700 PICK-NEXT-ON-TOUR-EXIT. EXIT.
040800*----------------------------------------------------------------
040900
041000*    CANDIDATE TEST FOR PICK-NEXT-ON-TOUR'S SELECTION SORT.
041100 FIND-LOWEST-UNSEEN-ORDER.
041200
041300     IF T-DLV-TOUR-ID (W-SUBSCRIPT) EQUAL W-TOUR-ID-SOUGHT
041400        AND W-SEEN (W-SUBSCRIPT) NOT EQUAL "Y"
041500        AND T-DLV-ORDER (W-SUBSCRIPT) < W-BEST-ORDER
041600           MOVE T-DLV-ORDER (W-SUBSCRIPT) TO W-BEST-ORDER
041700           MOVE W-SUBSCRIPT TO W-BEST-SUBSCRIPT.
041800
041900 FIND-LOWEST-UNSEEN-ORDER-EXIT. EXIT.
042000*----------------------------------------------------------------
042100
042200*    CLOSING MESSAGE FOR EVERY LIST PARAGRAPH - DISTINGUISHES A
042300*    CLEAN END OF LIST FROM A QUERY THAT MATCHED NOTHING.
042400 END-OF-LIST-MESSAGE.
042500
042600     IF NOT SOME-RECORD-SHOWN
042700        DISPLAY "NO MATCHING DELIVERIES ! <ENTER> TO CONTINUE"
042800     ELSE
042900        DISPLAY "*** END OF LIST *** <ENTER> TO CONTINUE".
043000
043100     ACCEPT DUMMY.
043200
043300 END-OF-LIST-MESSAGE-EXIT. EXIT.
043400*----------------------------------------------------------------
043500
043600 COPY "PLGENERAL.CBL".
043700
043800
