000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. tour-inquiry.
000400 AUTHOR. L FORTIN.
000500 INSTALLATION. DISTRIBUTION CENTER IS.
000600 DATE-WRITTEN. 03/14/1989.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - IS DEPARTMENT USE ONLY.
000900*----------------------------------------------------------------
001000*    TOUR-INQUIRY
001100*    READ-ONLY SCREEN OVER THE TOUR FILE.  WALKS THE IN-CORE
001200*    TUR-TABLE (LOADED ONCE AT OPEN TIME FROM FDTOUR.CBL) FOR
001300*    ALL SIX QUERY SHAPES - ALL, BY ID, BY DATE, BY VEHICLE, BY
001400*    NEAREST_NEIGHBOR TOURS, BY CLARKE_WRIGHT TOURS.
001500*----------------------------------------------------------------
001600*    CHANGE LOG
001700*    DATE      PGMR  DESCRIPTION                         TICKET
001800*    --------  ----  ----------------------------------  ------
001900*    03/14/89  LFR   INITIAL VERSION                     TKT-111
002000*    05/03/24  LFR   REWORKED AS TABLE WALK, SEQUENTIAL   TKT-114
002100*                    FILE ORG.
002200*    01/18/99  RDM   Y2K - WIDENED W-INQUIRY-OPTION       TKT-188
002300*    06/18/24  LFR   ADDED SPECIAL-NAMES CONFIG SECTION  TKT-279
002400*    06/25/24  LFR   ADDED PARAGRAPH-LEVEL COMMENTARY -   TKT-294
002500*                    AUDITOR FLAGGED THIS PROGRAM AS
002600*                    UNDER-DOCUMENTED FOR ITS SIZE.
002700*----------------------------------------------------------------
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400   INPUT-OUTPUT SECTION.
003500    FILE-CONTROL.
003600
003700       COPY "SLTOUR.CBL".
003800
003900 DATA DIVISION.
004000    FILE SECTION.
004100
004200       COPY "FDTOUR.CBL".
004300
004400    WORKING-STORAGE SECTION.
004500
004600       COPY "wscase01.cbl".
004700
004800       01  FS-TOUR-FILE                 PIC XX.
004900       01  FS-TOUR-FILE-OUT              PIC XX.
005000
005100       01  TITLE.
005200           05 FILLER              PIC X(20) VALUE SPACES.
005300           05 FILLER              PIC X(20) VALUE
005400                                      "LIST OF TOURS".
005500           05 FILLER              PIC X(05) VALUE SPACES.
005600           05 FILLER              PIC X(04) VALUE "PAG:".
005700           05 PAGE-NUMBER         PIC 9(03).
005800
005900       01  HEADING-1.
006000           05 FILLER              PIC X(09) VALUE "TOUR   #".
006100           05 FILLER              PIC X(03) VALUE SPACES.
006200           05 FILLER              PIC X(10) VALUE "DATE".
006300           05 FILLER              PIC X(03) VALUE SPACES.
006400           05 FILLER              PIC X(09) VALUE "VEHICLE#".
006500           05 FILLER              PIC X(03) VALUE SPACES.
006600           05 FILLER              PIC X(10) VALUE "WAREHSE#".
006700           05 FILLER              PIC X(03) VALUE SPACES.
006800           05 FILLER              PIC X(16) VALUE "ALGORITHM".
006900
007000       01  DETAIL-1.
007100           05 D-TUR-ID             PIC 9(09).
007200           05 FILLER              PIC X(03).
007300           05 D-TUR-DATE           PIC 9(08).
007400           05 FILLER              PIC X(02).
007500           05 D-TUR-VEHICLE-ID     PIC 9(09).
007600           05 FILLER              PIC X(01).
007700           05 D-TUR-WAREHOUSE-ID   PIC 9(09).
007800           05 FILLER              PIC X(01).
007900           05 D-TUR-ALGORITHM      PIC X(16).
008000
008100       01  DETAIL-2.
008200           05 FILLER              PIC X(14) VALUE SPACES.
008300           05 FILLER              PIC X(12) VALUE "TOT DIST: ".
008400           05 D-TUR-TOT-DIST       PIC ---,---,--9.99.
008500           05 FILLER              PIC X(03) VALUE SPACES.
008600           05 FILLER              PIC X(07) VALUE "STOPS: ".
008700           05 D-TUR-DLV-COUNT      PIC ZZZ9.
008800
008900       01  W-DISPLAYED-LINES      PIC 99.
009000           88 PAGE-FULL           VALUE 18 THROUGH 99.
009100
009200       01  W-INQUIRY-OPTION       PIC 9.
009300           88 VALID-INQUIRY-OPTION VALUE 0 THROUGH 5.
009400
009500       01  W-TUR-ID-SOUGHT         PIC 9(09).
009600       01  W-DATE-SOUGHT           PIC 9(08).
009700       01  W-VEH-ID-SOUGHT         PIC 9(09).
009800       01  W-ANY-SHOWN             PIC X.
009900           88 SOME-RECORD-SHOWN    VALUE "Y".
010000
010100       01  W-SUBSCRIPT             PIC 9(04) COMP.
010200
010300       77  DUMMY                   PIC X.
010400*----------------------------------------------------------------
010500
010600 PROCEDURE DIVISION.
010700
010800*    LOADS THE TOUR TABLE ONCE AT STARTUP, THEN DRIVES THE MENU
010900*    LOOP UNTIL THE USER PICKS OPTION ZERO.  READ-ONLY - NOTHING
011000*    IS EVER REWRITTEN BACK TO TOUR-FILE.
011100 MAIN-LOGIC.
011200
011300     OPEN INPUT TOUR-FILE.
011400     PERFORM LOAD-TUR-TABLE THRU LOAD-ONE-TUR-RECORD.
011500     CLOSE TOUR-FILE.
011600
011700     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
011800     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT UNTIL
011900                           W-INQUIRY-OPTION EQUAL ZERO
012000                        OR VALID-INQUIRY-OPTION.
012100
012200     PERFORM DO-OPTIONS
012300             THRU DO-OPTIONS-EXIT UNTIL W-INQUIRY-OPTION EQUAL ZERO.
012400
012500     EXIT PROGRAM.
012600
012700     STOP RUN.
012800*----------------------------------------------------------------
012900
013000*    LOADS THE ENTIRE TOUR FILE INTO TUR-TABLE-AREA (FDTOUR.CBL)
013100*    SO ALL SIX QUERY SHAPES CAN WALK IT IN CORE.
013200 LOAD-TUR-TABLE.
013300
013400     MOVE ZERO TO TUR-TABLE-COUNT.
013500
013600     PERFORM LOAD-ONE-TUR-RECORD UNTIL FS-TOUR-FILE = "10".
013700*----------------------------------------------------------------
013800
013900*    READS ONE TOUR RECORD AND APPENDS IT TO THE TABLE.
014000 LOAD-ONE-TUR-RECORD.
014100
014200     READ TOUR-FILE RECORD
014300         AT END
014400            MOVE "10" TO FS-TOUR-FILE
014500         NOT AT END
014600            ADD 1 TO TUR-TABLE-COUNT
014700            MOVE TUR-ID          TO T-TUR-ID (TUR-TABLE-COUNT)
014800            MOVE TUR-DATE        TO T-TUR-DATE (TUR-TABLE-COUNT)
014900            MOVE TUR-VEHICLE-ID  TO T-TUR-VEHICLE-ID
015000                                                 (TUR-TABLE-COUNT)
015100            MOVE TUR-WAREHOUSE-ID TO T-TUR-WAREHOUSE-ID
015200                                                 (TUR-TABLE-COUNT)
015300            MOVE TUR-ALGORITHM   TO T-TUR-ALGORITHM
015400                                                 (TUR-TABLE-COUNT)
015500            MOVE TUR-TOT-DIST    TO T-TUR-TOT-DIST
015600                                                 (TUR-TABLE-COUNT)
015700            MOVE TUR-DLV-COUNT   TO T-TUR-DLV-COUNT
015800                                                 (TUR-TABLE-COUNT).
015900*----------------------------------------------------------------
016000
016100*    PAINTS THE SIX-WAY QUERY MENU AND ACCEPTS THE OPERATOR'S
016200*    CHOICE.  OPTION ZERO RETURNS TO TOUR-PROCESSING.
016300 GET-MENU-OPTION.
016400
016500     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
016600     DISPLAY "                          TOUR INQUIRY".
016700     DISPLAY " ".
016800     DISPLAY "                        --------------------------------".
016900     DISPLAY "                        | 1 - LIST ALL                 |".
017000     DISPLAY "                        | 2 - LOOK UP BY ID            |".
017100     DISPLAY "                        | 3 - LIST BY DATE             |".
017200     DISPLAY "                        | 4 - LIST BY VEHICLE          |".
017300     DISPLAY "                        | 5 - LIST BY ALGORITHM        |".
017400     DISPLAY "                        |                              |".
017500     DISPLAY "                        | 0 - EXIT                     |".
017600     DISPLAY "                        --------------------------------".
017700     DISPLAY " ".
017800     DISPLAY "                           - CHOOSE AN OPTION FROM MENU:".
017900     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 8 TIMES.
018000     ACCEPT W-INQUIRY-OPTION.
018100
018200     IF W-INQUIRY-OPTION EQUAL ZERO
018300        DISPLAY "RETURNING TO MAIN MENU."
018400     ELSE
018500        IF NOT VALID-INQUIRY-OPTION
018600           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
018700           ACCEPT DUMMY.
018800
018900 GET-MENU-OPTION-EXIT. EXIT.
019000*----------------------------------------------------------------
019100
019200*    DISPATCHES ON W-INQUIRY-OPTION TO THE MATCHING LIST PARAGRAPH,
019300*    THEN RE-PROMPTS FOR THE NEXT OPTION.
019400 DO-OPTIONS.
019500
019600     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
019700
019800     IF W-INQUIRY-OPTION = 1
019900        PERFORM LIST-ALL-TOURS THRU LIST-ALL-TOURS-EXIT.
020000
020100     IF W-INQUIRY-OPTION = 2
020200        PERFORM LOOK-UP-BY-ID THRU LOOK-UP-BY-ID-EXIT.
020300
020400     IF W-INQUIRY-OPTION = 3
020500        PERFORM LIST-BY-DATE THRU LIST-BY-DATE-EXIT.
020600
020700     IF W-INQUIRY-OPTION = 4
020800        PERFORM LIST-BY-VEHICLE THRU LIST-BY-VEHICLE-EXIT.
020900
021000     IF W-INQUIRY-OPTION = 5
021100        PERFORM ASK-ALGORITHM-AND-LIST THRU ASK-ALGORITHM-AND-LIST-EXIT.
021200
021300     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
021400     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT UNTIL
021500                           W-INQUIRY-OPTION EQUAL ZERO
021600                        OR VALID-INQUIRY-OPTION.
021700
021800 DO-OPTIONS-EXIT. EXIT.
021900*----------------------------------------------------------------
022000
022100*    CLEARS THE SCREEN, BUMPS THE PAGE NUMBER, AND REPAINTS THE
022200*    COLUMN HEADINGS - CALLED ONCE PER LIST AND AGAIN EVERY TIME
022300*    THE SCREEN FILLS (SEE SHOW-ONE-TUR-ENTRY).
022400 DISPLAY-HEADINGS.
022500
022600     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
022700     ADD 1 TO PAGE-NUMBER.
022800     DISPLAY TITLE.
022900     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 2 TIMES.
023000     DISPLAY HEADING-1.
023100     MOVE 5 TO W-DISPLAYED-LINES.
023200
023300 DISPLAY-HEADINGS-EXIT. EXIT.
023400*----------------------------------------------------------------
023500
023600*    DISPLAYS ONE TOUR AT THE CURRENT W-SUBSCRIPT.  PAGES THE
023700*    SCREEN AND REPAINTS THE HEADINGS WHEN PAGE-FULL.
023800 SHOW-ONE-TUR-ENTRY.
023900
024000     IF PAGE-FULL
024100        DISPLAY "<ENTER> TO CONTINUE"
024200        ACCEPT DUMMY
024300        PERFORM DISPLAY-HEADINGS THRU DISPLAY-HEADINGS-EXIT.
024400
024500     MOVE T-TUR-ID (W-SUBSCRIPT)          TO D-TUR-ID.
024600     MOVE T-TUR-DATE (W-SUBSCRIPT)         TO D-TUR-DATE.
024700     MOVE T-TUR-VEHICLE-ID (W-SUBSCRIPT)   TO D-TUR-VEHICLE-ID.
024800     MOVE T-TUR-WAREHOUSE-ID (W-SUBSCRIPT) TO D-TUR-WAREHOUSE-ID.
024900     MOVE T-TUR-ALGORITHM (W-SUBSCRIPT)    TO D-TUR-ALGORITHM.
025000     MOVE T-TUR-TOT-DIST (W-SUBSCRIPT)     TO D-TUR-TOT-DIST.
025100     MOVE T-TUR-DLV-COUNT (W-SUBSCRIPT)    TO D-TUR-DLV-COUNT.
025200
025300     DISPLAY DETAIL-1.
025400     DISPLAY DETAIL-2.
025500     ADD 2 TO W-DISPLAYED-LINES.
025600     MOVE "Y" TO W-ANY-SHOWN.
025700
025800 SHOW-ONE-TUR-ENTRY-EXIT. EXIT.
025900*----------------------------------------------------------------
026000
026100*    OPTION 1 - WALKS THE TABLE TOP TO BOTTOM, NO FILTER.
026200 LIST-ALL-TOURS.
026300
026400     MOVE 0 TO PAGE-NUMBER.
026500     MOVE "N" TO W-ANY-SHOWN.
026600     PERFORM DISPLAY-HEADINGS THRU DISPLAY-HEADINGS-EXIT.
026700
026800     PERFORM SHOW-ONE-TUR-ENTRY THRU SHOW-ONE-TUR-ENTRY-EXIT
026900        VARYING W-SUBSCRIPT FROM 1 BY 1
027000           UNTIL W-SUBSCRIPT > TUR-TABLE-COUNT.
027100
027200     PERFORM END-OF-LIST-MESSAGE THRU END-OF-LIST-MESSAGE-EXIT.
027300
027400 LIST-ALL-TOURS-EXIT. EXIT.
027500*----------------------------------------------------------------
027600
027700*    OPTION 2 - ASKS FOR A SINGLE TOUR ID AND SHOWS THAT ONE ENTRY.
027800 LOOK-UP-BY-ID.
027900
028000     DISPLAY "INFORM THE TOUR ID: " WITH NO ADVANCING.
028100     ACCEPT W-TUR-ID-SOUGHT.
028200
028300     MOVE 0 TO PAGE-NUMBER.
028400     MOVE "N" TO W-ANY-SHOWN.
028500     PERFORM DISPLAY-HEADINGS THRU DISPLAY-HEADINGS-EXIT.
028600
028700     PERFORM SHOW-ONE-IF-ID-MATCH THRU SHOW-ONE-IF-ID-MATCH-EXIT
028800        VARYING W-SUBSCRIPT FROM 1 BY 1
028900           UNTIL W-SUBSCRIPT > TUR-TABLE-COUNT.
029000
029100     PERFORM END-OF-LIST-MESSAGE THRU END-OF-LIST-MESSAGE-EXIT.
029200
029300 LOOK-UP-BY-ID-EXIT. EXIT.
029400*----------------------------------------------------------------
029500
029600*    FILTER PARAGRAPH FOR LOOK-UP-BY-ID.
029700 SHOW-ONE-IF-ID-MATCH.
029800
029900     IF T-TUR-ID (W-SUBSCRIPT) EQUAL W-TUR-ID-SOUGHT
030000        PERFORM SHOW-ONE-TUR-ENTRY THRU SHOW-ONE-TUR-ENTRY-EXIT.
030100
030200 SHOW-ONE-IF-ID-MATCH-EXIT. EXIT.
030300*----------------------------------------------------------------
030400
030500*    OPTION 3 - ASKS FOR A TOUR DATE AND LISTS EVERY TOUR RUN ON
030600*    THAT DATE.
030700 LIST-BY-DATE.
030800
030900     DISPLAY "INFORM THE DATE (CCYYMMDD): " WITH NO ADVANCING.
031000     ACCEPT W-DATE-SOUGHT.
031100
031200     MOVE 0 TO PAGE-NUMBER.
031300     MOVE "N" TO W-ANY-SHOWN.
031400     PERFORM DISPLAY-HEADINGS THRU DISPLAY-HEADINGS-EXIT.
031500
031600     PERFORM SHOW-ONE-IF-DATE-MATCH THRU SHOW-ONE-IF-DATE-MATCH-EXIT
031700        VARYING W-SUBSCRIPT FROM 1 BY 1
031800           UNTIL W-SUBSCRIPT > TUR-TABLE-COUNT.
031900
032000     PERFORM END-OF-LIST-MESSAGE THRU END-OF-LIST-MESSAGE-EXIT.
032100
032200 LIST-BY-DATE-EXIT. EXIT.
032300*----------------------------------------------------------------
032400
032500*    FILTER PARAGRAPH FOR LIST-BY-DATE.
032600 SHOW-ONE-IF-DATE-MATCH.
032700
032800     IF T-TUR-DATE (W-SUBSCRIPT) EQUAL W-DATE-SOUGHT
032900        PERFORM SHOW-ONE-TUR-ENTRY THRU SHOW-ONE-TUR-ENTRY-EXIT.
033000
033100 SHOW-ONE-IF-DATE-MATCH-EXIT. EXIT.
033200*----------------------------------------------------------------
033300
033400*    OPTION 4 - ASKS FOR A VEHICLE ID AND LISTS EVERY TOUR THAT
033500*    VEHICLE HAS RUN.
033600 LIST-BY-VEHICLE.
033700
033800     DISPLAY "INFORM THE VEHICLE ID: " WITH NO ADVANCING.
033900     ACCEPT W-VEH-ID-SOUGHT.
034000
034100     MOVE 0 TO PAGE-NUMBER.
034200     MOVE "N" TO W-ANY-SHOWN.
034300     PERFORM DISPLAY-HEADINGS THRU DISPLAY-HEADINGS-EXIT.
034400
034500     PERFORM SHOW-ONE-IF-VEHICLE-MATCH THRU SHOW-ONE-IF-VEHICLE-MATCH-EXIT
034600        VARYING W-SUBSCRIPT FROM 1 BY 1
034700           UNTIL W-SUBSCRIPT > TUR-TABLE-COUNT.
034800
034900     PERFORM END-OF-LIST-MESSAGE THRU END-OF-LIST-MESSAGE-EXIT.
035000
035100 LIST-BY-VEHICLE-EXIT. EXIT.
035200*----------------------------------------------------------------
035300
035400*    FILTER PARAGRAPH FOR LIST-BY-VEHICLE.
035500 SHOW-ONE-IF-VEHICLE-MATCH.
035600
035700     IF T-TUR-VEHICLE-ID (W-SUBSCRIPT) EQUAL W-VEH-ID-SOUGHT
035800        PERFORM SHOW-ONE-TUR-ENTRY THRU SHOW-ONE-TUR-ENTRY-EXIT.
035900
036000 SHOW-ONE-IF-VEHICLE-MATCH-EXIT. EXIT.
036100*----------------------------------------------------------------
036200
036300*    OPTION 5 - LISTS TOURS BY WHICH ROUTING ALGORITHM BUILT THEM,
036400*    SO THE DISPATCHER CAN COMPARE NEAREST_NEIGHBOR RESULTS AGAINST
036500*    CLARKE_WRIGHT RESULTS.
036600 ASK-ALGORITHM-AND-LIST.
036700
036800     DISPLAY "1-NEAREST_NEIGHBOR  2-CLARKE_WRIGHT: "
036900                                         WITH NO ADVANCING.
037000     ACCEPT W-SUBSCRIPT.
037100
037200     MOVE 0 TO PAGE-NUMBER.
037300     MOVE "N" TO W-ANY-SHOWN.
037400     PERFORM DISPLAY-HEADINGS THRU DISPLAY-HEADINGS-EXIT.
037500
037600     IF W-SUBSCRIPT = 1
037700        PERFORM SHOW-ONE-IF-NEAREST-NEIGHBOR
037800             THRU SHOW-ONE-IF-NEAREST-NEIGHBOR-EXIT
037900           VARYING W-SUBSCRIPT FROM 1 BY 1
038000              UNTIL W-SUBSCRIPT > TUR-TABLE-COUNT
038100     ELSE
038200        PERFORM SHOW-ONE-IF-CLARKE-WRIGHT
038300             THRU SHOW-ONE-IF-CLARKE-WRIGHT-EXIT
038400           VARYING W-SUBSCRIPT FROM 1 BY 1
038500              UNTIL W-SUBSCRIPT > TUR-TABLE-COUNT.
038600
038700     PERFORM END-OF-LIST-MESSAGE THRU END-OF-LIST-MESSAGE-EXIT.
038800
038900 ASK-ALGORITHM-AND-LIST-EXIT. EXIT.
039000*----------------------------------------------------------------
039100
039200*    FILTER PARAGRAPH FOR ASK-ALGORITHM-AND-LIST, OPTION 1.
039300 SHOW-ONE-IF-NEAREST-NEIGHBOR.
039400
039500     IF T-TUR-ALGORITHM (W-SUBSCRIPT) EQUAL "NEAREST_NEIGHBOR"
039600        PERFORM SHOW-ONE-TUR-ENTRY THRU SHOW-ONE-TUR-ENTRY-EXIT.
039700
039800 SHOW-ONE-IF-NEAREST-NEIGHBOR-EXIT. EXIT.
039900*----------------------------------------------------------------
040000
040100*    FILTER PARAGRAPH FOR ASK-ALGORITHM-AND-LIST, OPTION 2.
040200 SHOW-ONE-IF-CLARKE-WRIGHT.
040300
040400     IF T-TUR-ALGORITHM (W-SUBSCRIPT) EQUAL "CLARKE_WRIGHT   "
040500        PERFORM SHOW-ONE-TUR-ENTRY THRU SHOW-ONE-TUR-ENTRY-EXIT.
040600
040700 SHOW-ONE-IF-CLARKE-WRIGHT-EXIT. EXIT.
040800*----------------------------------------------------------------
040900
041000*    CLOSING MESSAGE FOR EVERY LIST PARAGRAPH - DISTINGUISHES A
041100*    CLEAN END OF LIST FROM A QUERY THAT MATCHED NOTHING.
041200 END-OF-LIST-MESSAGE.
041300
041400     IF NOT SOME-RECORD-SHOWN
041500        DISPLAY "NO MATCHING TOURS ! <ENTER> TO CONTINUE"
041600     ELSE
041700        DISPLAY "*** END OF LIST *** <ENTER> TO CONTINUE".
041800
041900     ACCEPT DUMMY.
042000
042100 END-OF-LIST-MESSAGE-EXIT. EXIT.
042200*----------------------------------------------------------------
042300
042400 COPY "PLGENERAL.CBL".
042500
042600
