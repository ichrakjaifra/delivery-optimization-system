000100*----------------------------------------------------------------
000200*    PL-LOOK-FOR-VEHICLE-RECORD.CBL
000300*    SEARCHES VEH-TABLE (LOADED FROM VEHICLE-FILE AT OPEN TIME,
000400*    SEE FDVEH.CBL) FOR A VEHICLE BY VEH-ID.  CALLER MOVES THE
000500*    ID SOUGHT TO W-VEH-ID-SOUGHT BEFORE THE PERFORM AND TESTS
000600*    FOUND-VEHICLE-RECORD ON RETURN.
000700*----------------------------------------------------------------
000800*    04/02/24 LFR  INITIAL VERSION                       TKT-112
000900*----------------------------------------------------------------
001000
001100 LOOK-FOR-VEHICLE-RECORD.
001200
001300     MOVE "N" TO W-FOUND-VEHICLE-RECORD.
001400     SEARCH ALL VEH-TABLE
001500        AT END
001600           MOVE "N" TO W-FOUND-VEHICLE-RECORD
001700        WHEN T-VEH-ID (VEH-IX) = W-VEH-ID-SOUGHT
001800           MOVE "Y" TO W-FOUND-VEHICLE-RECORD
001900           MOVE T-VEH-LICENSE (VEH-IX)    TO VEH-LICENSE
002000           MOVE T-VEH-TYPE (VEH-IX)       TO VEH-TYPE
002100           MOVE T-VEH-MAX-WEIGHT (VEH-IX) TO VEH-MAX-WEIGHT
002200           MOVE T-VEH-MAX-VOLUME (VEH-IX) TO VEH-MAX-VOLUME
002300           MOVE T-VEH-MAX-STOPS (VEH-IX)  TO VEH-MAX-STOPS
002400           MOVE T-VEH-RANGE (VEH-IX)      TO VEH-RANGE.
002500
002600 LOOK-FOR-VEHICLE-RECORD-EXIT. EXIT.
