000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. assign-delivery-to-tour.
000400 AUTHOR. L FORTIN.
000500 INSTALLATION. DISTRIBUTION CENTER IS.
000600 DATE-WRITTEN. 03/02/1989.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - IS DEPARTMENT USE ONLY.
000900*----------------------------------------------------------------
001000*    ASSIGN-DELIVERY-TO-TOUR
001100*    CALLED FROM TOUR-PROCESSING, OPTION 1.  ASKS THE USER FOR A
001200*    TOUR ID AND A DELIVERY ID, LOOKS BOTH UP, AND IF BOTH ARE ON
001300*    FILE STAMPS THE DELIVERY'S DLV-TOUR-ID WITH THE TOUR.  DOES
001400*    NOT TOUCH DLV-ORDER - THAT IS ONLY MEANINGFUL ONCE THE TOUR
001500*    HAS BEEN THROUGH TOUR-OPTIMIZE-BATCH.
001600*----------------------------------------------------------------
001700*    CHANGE LOG
001800*    DATE      PGMR  DESCRIPTION                         TICKET
001900*    --------  ----  ----------------------------------  ------
002000*    03/02/89  LFR   INITIAL VERSION                     TKT-132
002100*    05/03/24  LFR   REWORKED AS TABLE WALK, SEQUENTIAL   TKT-114
002200*                    FILE ORG.
002300*    01/18/99  RDM   Y2K - WIDENED DATE-RELATED FIELDS    TKT-188
002400*    06/18/24  LFR   ADDED SPECIAL-NAMES CONFIG SECTION  TKT-275
002500*    06/25/24  LFR   ADDED PARAGRAPH-LEVEL COMMENTARY -   TKT-298
002600*                    AUDITOR FLAGGED THIS PROGRAM AS
002700*                    UNDER-DOCUMENTED FOR ITS SIZE.
002800*----------------------------------------------------------------
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500   INPUT-OUTPUT SECTION.
003600    FILE-CONTROL.
003700
003800       COPY "SLTOUR.CBL".
003900       COPY "SLDLV.CBL".
004000
004100 DATA DIVISION.
004200    FILE SECTION.
004300
004400       COPY "FDTOUR.CBL".
004500       COPY "FDDLV.CBL".
004600
004700    WORKING-STORAGE SECTION.
004800
004900       COPY "wscase01.cbl".
005000
005100       01  FS-TOUR-FILE               PIC XX.
005200       01  FS-TOUR-FILE-OUT            PIC XX.
005300       01  FS-DELIVERY-FILE            PIC XX.
005400       01  FS-DELIVERY-FILE-OUT        PIC XX.
005500
005600       01  W-TUR-ID-SOUGHT             PIC 9(09).
005700       01  W-FOUND-TOUR-RECORD         PIC X.
005800           88 FOUND-TOUR-RECORD        VALUE "Y".
005900
006000       01  W-DLV-ID-SOUGHT             PIC 9(09).
006100       01  W-FOUND-DELIVERY-RECORD     PIC X.
006200           88 FOUND-DELIVERY-RECORD    VALUE "Y".
006300
006400       77  DUMMY                       PIC X.
006500*----------------------------------------------------------------
006600
006700 PROCEDURE DIVISION.
006800
006900*    LOADS BOTH REFERENCE TABLES, RUNS THE ASSIGN DIALOG ONCE, THEN
007000*    REWRITES DELIVERY-FILE FROM THE TABLE ON THE WAY OUT - THE
007100*    TOUR FILE ITSELF IS NEVER TOUCHED, SINCE ASSIGNING A DELIVERY
007200*    ONLY STAMPS DLV-TOUR-ID ON THE DELIVERY SIDE.
007300 MAIN-LOGIC.
007400
007500     OPEN INPUT TOUR-FILE.
007600     PERFORM LOAD-TUR-TABLE THRU LOAD-ONE-TUR-RECORD.
007700     CLOSE TOUR-FILE.
007800
007900     OPEN INPUT DELIVERY-FILE.
008000     PERFORM LOAD-DLV-TABLE THRU LOAD-ONE-DLV-RECORD.
008100     CLOSE DELIVERY-FILE.
008200
008300     PERFORM ASK-AND-ASSIGN THRU ASK-AND-ASSIGN-EXIT.
008400
008500     PERFORM REWRITE-DLV-FILE-FROM-TABLE THRU WRITE-ONE-DLV-RECORD.
008600
008700     EXIT PROGRAM.
008800
008900     STOP RUN.
009000*----------------------------------------------------------------
009100
009200*    LOADS THE ENTIRE TOUR FILE INTO TUR-TABLE-AREA (FDTOUR.CBL) SO
009300*    THE TOUR ID TYPED BY THE OPERATOR CAN BE VALIDATED AGAINST IT.
009400 LOAD-TUR-TABLE.
009500
009600     MOVE ZERO TO TUR-TABLE-COUNT.
009700
009800     PERFORM LOAD-ONE-TUR-RECORD UNTIL FS-TOUR-FILE = "10".
009900*----------------------------------------------------------------
010000
010100*    READS ONE TOUR RECORD AND APPENDS IT TO THE TABLE.
010200 LOAD-ONE-TUR-RECORD.
010300
010400     READ TOUR-FILE RECORD
010500         AT END
010600            MOVE "10" TO FS-TOUR-FILE
010700         NOT AT END
010800            ADD 1 TO TUR-TABLE-COUNT
010900            MOVE TUR-ID          TO T-TUR-ID (TUR-TABLE-COUNT)
011000            MOVE TUR-DATE        TO T-TUR-DATE (TUR-TABLE-COUNT)
011100            MOVE TUR-VEHICLE-ID  TO T-TUR-VEHICLE-ID
011200                                                 (TUR-TABLE-COUNT)
011300            MOVE TUR-WAREHOUSE-ID TO T-TUR-WAREHOUSE-ID
011400                                                 (TUR-TABLE-COUNT)
011500            MOVE TUR-ALGORITHM   TO T-TUR-ALGORITHM
011600                                                 (TUR-TABLE-COUNT)
011700            MOVE TUR-TOT-DIST    TO T-TUR-TOT-DIST
011800                                                 (TUR-TABLE-COUNT)
011900            MOVE TUR-DLV-COUNT   TO T-TUR-DLV-COUNT
012000                                                 (TUR-TABLE-COUNT).
012100*----------------------------------------------------------------
012200
012300*    LOADS THE ENTIRE DELIVERY FILE INTO DLV-TABLE-AREA (FDDLV.CBL)
012400*    AT START UP - THE ASSIGN BELOW ONLY TOUCHES THE TABLE.
012500 LOAD-DLV-TABLE.
012600
012700     MOVE ZERO TO DLV-TABLE-COUNT.
012800
012900     PERFORM LOAD-ONE-DLV-RECORD UNTIL FS-DELIVERY-FILE = "10".
013000*----------------------------------------------------------------
013100
013200*    READS ONE DELIVERY RECORD AND APPENDS IT TO THE TABLE.
013300 LOAD-ONE-DLV-RECORD.
013400
013500     READ DELIVERY-FILE RECORD
013600         AT END
013700            MOVE "10" TO FS-DELIVERY-FILE
013800         NOT AT END
013900            ADD 1 TO DLV-TABLE-COUNT
014000            MOVE DLV-ID          TO T-DLV-ID (DLV-TABLE-COUNT)
014100            MOVE DLV-ADDRESS     TO T-DLV-ADDRESS
014200                                                 (DLV-TABLE-COUNT)
014300            MOVE DLV-LATITUDE    TO T-DLV-LATITUDE
014400                                                 (DLV-TABLE-COUNT)
014500            MOVE DLV-LONGITUDE   TO T-DLV-LONGITUDE
014600                                                 (DLV-TABLE-COUNT)
014700            MOVE DLV-WEIGHT      TO T-DLV-WEIGHT (DLV-TABLE-COUNT)
014800            MOVE DLV-VOLUME      TO T-DLV-VOLUME (DLV-TABLE-COUNT)
014900            MOVE DLV-TIME-SLOT   TO T-DLV-TIME-SLOT
015000                                                 (DLV-TABLE-COUNT)
015100            MOVE DLV-STATUS      TO T-DLV-STATUS (DLV-TABLE-COUNT)
015200            MOVE DLV-TOUR-ID     TO T-DLV-TOUR-ID
015300                                                 (DLV-TABLE-COUNT)
015400            MOVE DLV-ORDER       TO T-DLV-ORDER (DLV-TABLE-COUNT).
015500*----------------------------------------------------------------
015600
015700*    ASKS FOR THE TOUR ID FIRST - IF IT IS NOT ON FILE THERE IS NO
015800*    POINT ASKING FOR A DELIVERY ID AT ALL.
015900 ASK-AND-ASSIGN.
016000
016100     DISPLAY "ENTER THE TOUR ID: " WITH NO ADVANCING.
016200     ACCEPT W-TUR-ID-SOUGHT.
016300     PERFORM LOOK-FOR-TOUR-RECORD THRU LOOK-FOR-TOUR-RECORD-EXIT.
016400
016500     IF NOT FOUND-TOUR-RECORD
016600        DISPLAY "*** Tour not found with id: " W-TUR-ID-SOUGHT
016700                                             " *** <ENTER> TO CONTINUE"
016800        ACCEPT DUMMY
016900     ELSE
017000        PERFORM ASK-DELIVERY-AND-ASSIGN THRU ASK-DELIVERY-AND-ASSIGN-EXIT.
017100
017200 ASK-AND-ASSIGN-EXIT. EXIT.
017300*----------------------------------------------------------------
017400
017500*    ASKS FOR THE DELIVERY ID AND, IF FOUND, STAMPS ITS DLV-TOUR-ID
017600*    WITH THE TOUR CONFIRMED BY ASK-AND-ASSIGN.  DLV-ORDER IS LEFT
017700*    ALONE - IT ONLY MEANS SOMETHING AFTER THE TOUR HAS BEEN
017800*    THROUGH TOUR-OPTIMIZE-BATCH.
017900 ASK-DELIVERY-AND-ASSIGN.
018000
018100     DISPLAY "ENTER THE DELIVERY ID: " WITH NO ADVANCING.
018200     ACCEPT W-DLV-ID-SOUGHT.
018300     PERFORM LOOK-FOR-DELIVERY-RECORD THRU LOOK-FOR-DELIVERY-RECORD-EXIT.
018400
018500     IF NOT FOUND-DELIVERY-RECORD
018600        DISPLAY "*** Delivery not found with id: " W-DLV-ID-SOUGHT
018700                                             " *** <ENTER> TO CONTINUE"
018800        ACCEPT DUMMY
018900     ELSE
019000        MOVE W-TUR-ID-SOUGHT TO T-DLV-TOUR-ID (DLV-IX)
019100        DISPLAY "DELIVERY " W-DLV-ID-SOUGHT " ASSIGNED TO TOUR "
019200                 W-TUR-ID-SOUGHT " ! <ENTER> TO CONTINUE"
019300        ACCEPT DUMMY.
019400
019500 ASK-DELIVERY-AND-ASSIGN-EXIT. EXIT.
019600*----------------------------------------------------------------
019700
019800*    REWRITES DELIVERY-FILE IN FULL FROM DLV-TABLE-AREA, CARRYING
019900*    THE NEWLY ASSIGNED TOUR ID BACK TO DISK.
020000 REWRITE-DLV-FILE-FROM-TABLE.
020100
020200     OPEN OUTPUT DELIVERY-FILE.
020300
020400     PERFORM WRITE-ONE-DLV-RECORD
020500        VARYING DLV-IX FROM 1 BY 1
020600           UNTIL DLV-IX > DLV-TABLE-COUNT.
020700
020800     CLOSE DELIVERY-FILE.
020900*----------------------------------------------------------------
021000
021100*    WRITES ONE TABLE ROW BACK OUT AS A DELIVERY RECORD.
021200 WRITE-ONE-DLV-RECORD.
021300
021400     MOVE SPACES          TO DLV-RECORD.
021500     MOVE T-DLV-ID (DLV-IX)        TO DLV-ID.
021600     MOVE T-DLV-ADDRESS (DLV-IX)    TO DLV-ADDRESS.
021700     MOVE T-DLV-LATITUDE (DLV-IX)   TO DLV-LATITUDE.
021800     MOVE T-DLV-LONGITUDE (DLV-IX)  TO DLV-LONGITUDE.
021900     MOVE T-DLV-WEIGHT (DLV-IX)     TO DLV-WEIGHT.
022000     MOVE T-DLV-VOLUME (DLV-IX)     TO DLV-VOLUME.
022100     MOVE T-DLV-TIME-SLOT (DLV-IX)  TO DLV-TIME-SLOT.
022200     MOVE T-DLV-STATUS (DLV-IX)     TO DLV-STATUS.
022300     MOVE T-DLV-TOUR-ID (DLV-IX)    TO DLV-TOUR-ID.
022400     MOVE T-DLV-ORDER (DLV-IX)      TO DLV-ORDER.
022500
022600     WRITE DLV-RECORD.
022700*----------------------------------------------------------------
022800
022900 COPY "PL-LOOK-FOR-TOUR-RECORD.CBL".
023000 COPY "PL-LOOK-FOR-DELIVERY-RECORD.CBL".
023100
023200
