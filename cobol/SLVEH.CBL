000100*----------------------------------------------------------------
000200*    SLVEH.CBL
000300*    FILE-CONTROL ENTRY - VEHICLE REFERENCE FILE.
000400*    VEHICLE-FILE IS SEQUENTIAL AND IS LOADED IN FULL INTO
000500*    VEH-TABLE (SEE FDVEH.CBL) BY EVERY PROGRAM THAT NEEDS TO
000600*    LOOK UP A VEHICLE, SINCE A SEQUENTIAL FILE CANNOT BE READ
000700*    DIRECTLY BY KEY.
000800*----------------------------------------------------------------
000900*    02/11/24 LFR  INITIAL VERSION                       TKT-101
001000*----------------------------------------------------------------
001100
001200 SELECT VEHICLE-FILE
001300     ASSIGN TO "VEHFILE"
001400     ORGANIZATION IS SEQUENTIAL
001500     FILE STATUS IS FS-VEHICLE-FILE.
