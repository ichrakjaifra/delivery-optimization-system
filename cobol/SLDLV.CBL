000100*----------------------------------------------------------------
000200*    SLDLV.CBL
000300*    FILE-CONTROL ENTRIES - DELIVERY FILE (IN) AND DELIVERY FILE
000400*    OUT (OUT).  DELIVERY-FILE IS READ BY THE OPTIMIZE BATCH JOB
000500*    SORTED BY DLV-TOUR-ID THEN DLV-ID SO A TOUR'S DELIVERIES
000600*    COME TOGETHER FOR THE CONTROL BREAK; MAINTENANCE/INQUIRY
000700*    PROGRAMS LOAD IT STRAIGHT INTO DLV-TABLE INSTEAD.
000800*----------------------------------------------------------------
000900*    03/14/24 LFR  INITIAL VERSION                       TKT-108
001000*----------------------------------------------------------------
001100
001200 SELECT DELIVERY-FILE
001300     ASSIGN TO "DLVFILE"
001400     ORGANIZATION IS SEQUENTIAL
001500     FILE STATUS IS FS-DELIVERY-FILE.
001600
001700 SELECT DELIVERY-FILE-OUT
001800     ASSIGN TO "DLVFILEO"
001900     ORGANIZATION IS SEQUENTIAL
002000     FILE STATUS IS FS-DELIVERY-FILE-OUT.
002100
002200 SELECT DLV-SORT-WORK
002300     ASSIGN TO "DLVSWORK".
