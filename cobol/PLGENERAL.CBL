000100*----------------------------------------------------------------
000200*    PLGENERAL.CBL
000300*    GENERAL-PURPOSE PROCEDURE-DIVISION PARAGRAPHS COPIED INTO
000400*    EVERY MENU AND MAINTENANCE PROGRAM - SCREEN CLEARING, LINE
000500*    SPACING, AND THE SHOP'S STANDARD Y/N CONFIRMATION LOOPS.
000600*    CALLING PROGRAM MUST DEFINE W-VALID-ANSWER (88 VALID-ANSWER
000700*    VALUE "Y","N"; 88 QUIT-IS-CONFIRMED VALUE "Y"), MSG-
000800*    CONFIRMATION AND DUMMY IN ITS OWN WORKING-STORAGE.
000900*----------------------------------------------------------------
001000*    02/11/24 LFR  INITIAL VERSION                       TKT-101
001100*    06/19/24 LFR  ADDED ASK-USER-IF-WANT-TO-COMPLETE     TKT-119
001200*----------------------------------------------------------------
001300
001400 CLEAR-SCREEN.
001500
001600     DISPLAY " " ERASE.
001700     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 2 TIMES.
001800
001900 CLEAR-SCREEN-EXIT. EXIT.
002000*----------------------------------------------------------------
002100
002200 JUMP-LINE.
002300
002400     DISPLAY " ".
002500
002600 JUMP-LINE-EXIT. EXIT.
002700*----------------------------------------------------------------
002800
002900 CONFIRM-EXECUTION.
003000
003100     DISPLAY MSG-CONFIRMATION " (Y/N) : " WITH NO ADVANCING.
003200     ACCEPT W-VALID-ANSWER.
003300     INSPECT W-VALID-ANSWER CONVERTING W-LOWER-ALPHA
003400                                    TO W-UPPER-ALPHA.
003500     IF NOT VALID-ANSWER
003600        DISPLAY "INVALID ANSWER, PLEASE TYPE Y OR N."
003700
003800 CONFIRM-EXECUTION-EXIT. EXIT.
003900*----------------------------------------------------------------
004000
004100 CONFIRM-IF-WANT-TO-QUIT.
004200
004300     MOVE "DO YOU WANT TO QUIT WITHOUT FINISHING THIS ENTRY ?"
004400                                           TO MSG-CONFIRMATION.
004500     PERFORM CONFIRM-EXECUTION THRU CONFIRM-EXECUTION-EXIT.
004600     PERFORM CONFIRM-EXECUTION
004700             THRU CONFIRM-EXECUTION-EXIT UNTIL VALID-ANSWER.
004800
004900 CONFIRM-IF-WANT-TO-QUIT-EXIT. EXIT.
005000*----------------------------------------------------------------
005100
005200 ASK-USER-IF-WANT-TO-COMPLETE.
005300
005400     PERFORM CONFIRM-EXECUTION THRU CONFIRM-EXECUTION-EXIT.
005500     PERFORM CONFIRM-EXECUTION
005600             THRU CONFIRM-EXECUTION-EXIT UNTIL VALID-ANSWER.
005700
005800 ASK-USER-IF-WANT-TO-COMPLETE-EXIT. EXIT.
005900
