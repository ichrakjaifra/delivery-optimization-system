000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. delivery-maintenance.
000400 AUTHOR. L FORTIN.
000500 INSTALLATION. DISTRIBUTION CENTER IS.
000600 DATE-WRITTEN. 03/14/1989.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - IS DEPARTMENT USE ONLY.
000900*----------------------------------------------------------------
001000*    DELIVERY-MAINTENANCE
001100*    ADD / CHANGE / DELETE SCREEN FOR THE DELIVERY TRANSACTION
001200*    FILE.  LOOK UP AND DISPLAY-ALL ARE HANDLED BY THE SEPARATE
001300*    DELIVERY-INQUIRY PROGRAM.  DELIVERY-FILE IS SEQUENTIAL SO
001400*    THE WHOLE FILE IS LOADED INTO DLV-TABLE-AREA (FDDLV.CBL) AT
001500*    OPEN TIME; ADD/CHANGE/DELETE WORK AGAINST THE TABLE AND THE
001600*    FILE IS REWRITTEN IN FULL FROM THE TABLE BEFORE CLOSE.
001700*    THIS PROGRAM NEVER TOUCHES DLV-TOUR-ID ON A CHANGE - THAT
001800*    FIELD IS MAINTAINED ONLY BY TOUR-PROCESSING'S ASSIGN/
001900*    REMOVE-DELIVERY-TO-TOUR PROGRAMS AND BY THE OPTIMIZE BATCH
002000*    JOB.  ORDER-ON-TOUR DEFAULTS TO ZERO ON ADD (SET ONLY BY
002100*    THE SAME ASSIGN/OPTIMIZE PROGRAMS) BUT IS RE-KEYABLE HERE
002200*    ON A CHANGE, SINCE THE OPERATOR MAY NEED TO REORDER STOPS
002300*    WITHOUT RUNNING THE WHOLE TOUR BACK THROUGH THE BATCH JOB.
002400*----------------------------------------------------------------
002500*    CHANGE LOG
002600*    DATE      PGMR  DESCRIPTION                         TICKET
002700*    --------  ----  ----------------------------------  ------
002800*    03/14/89  LFR   INITIAL VERSION                     TKT-108
002900*    05/03/24  LFR   SWITCHED FROM INDEXED READ TO TABLE  TKT-114
003000*                    LOAD/REWRITE, SEQUENTIAL FILE ORG.
003100*    05/14/24  LFR   ADDED FIELD VALIDATION ON ADD/CHANGE TKT-116
003200*    01/18/99  RDM   Y2K - WIDENED W-DELIVERY-MENU-OPTION TKT-188
003300*    06/11/24  LFR   CHANGE PATH NOW RE-KEYS ORDER-ON-TOUR TKT-274
003400*                    TO MATCH THE UPDATE RULE - IT WAS BEING
003500*                    LEFT UNTOUCHED ALONG WITH TOUR-ID.
003600*    06/18/24  LFR   ADDED SPECIAL-NAMES CONFIG SECTION  TKT-277
003700*    06/25/24  LFR   ADDED PARAGRAPH-LEVEL COMMENTARY -   TKT-290
003800*                    AUDITOR FLAGGED THIS PROGRAM AS
003900*                    UNDER-DOCUMENTED FOR ITS SIZE.
004000*----------------------------------------------------------------
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700   INPUT-OUTPUT SECTION.
004800    FILE-CONTROL.
004900
005000       COPY "SLDLV.CBL".
005100
005200 DATA DIVISION.
005300    FILE SECTION.
005400
005500       COPY "FDDLV.CBL".
005600
005700    WORKING-STORAGE SECTION.
005800
005900       COPY "wscase01.cbl".
006000
006100       01  FS-DELIVERY-FILE             PIC XX.
006200       01  FS-DELIVERY-FILE-OUT          PIC XX.
006300
006400       01  W-DELIVERY-MENU-OPTION       PIC 9.
006500           88 VALID-DELIVERY-OPTION     VALUE 1 THROUGH 3.
006600
006700       01  W-DLV-ID-SOUGHT               PIC 9(09).
006800       01  W-FOUND-DELIVERY-RECORD       PIC X.
006900           88 FOUND-DELIVERY-RECORD      VALUE "Y".
007000
007100       01  W-DELIVERY-IS-VALID           PIC X.
007200           88 DELIVERY-IS-VALID          VALUE "Y".
007300       01  W-VALIDATION-MESSAGE          PIC X(60).
007400
007500       01  W-VALID-STATUS-ANSWER         PIC X.
007600           88 VALID-DLV-STATUS           VALUE "PENDING   ",
007700                                                "IN_TRANSIT",
007800                                                "DELIVERED ",
007900                                                "FAILED    ".
008000
008100       01  W-VALID-ANSWER                PIC X.
008200           88 VALID-ANSWER               VALUE "Y","N".
008300           88 DELETING-IS-CONFIRMED      VALUE "Y".
008400
008500       77  MSG-OPTION                    PIC X(06).
008600       77  MSG-CONFIRMATION              PIC X(60).
008700       77  DUMMY                         PIC X.
008800       77  W-SUBSCRIPT                   PIC 9(06) COMP.
008900*----------------------------------------------------------------
009000
009100 PROCEDURE DIVISION.
009200
009300*    DRIVES THE SCREEN: LOADS THE TABLE, RUNS THE MENU LOOP, THEN
009400*    REWRITES DELIVERY-FILE FROM THE TABLE ON THE WAY OUT.
009500 MAIN-LOGIC.
009600
009700     OPEN INPUT DELIVERY-FILE.
009800     PERFORM LOAD-DLV-TABLE THRU LOAD-ONE-DLV-RECORD.
009900     CLOSE DELIVERY-FILE.
010000
010100     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
010200     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT UNTIL
010300                           W-DELIVERY-MENU-OPTION EQUAL ZERO
010400                        OR VALID-DELIVERY-OPTION.
010500
010600     PERFORM DO-OPTIONS THRU DO-OPTIONS-EXIT UNTIL
010700                           W-DELIVERY-MENU-OPTION EQUAL ZERO.
010800
010900     PERFORM REWRITE-DLV-FILE-FROM-TABLE THRU WRITE-ONE-DLV-RECORD.
011000
011100     EXIT PROGRAM.
011200
011300     STOP RUN.
011400*----------------------------------------------------------------
011500
011600*    LOADS THE ENTIRE DELIVERY FILE INTO DLV-TABLE-AREA (FDDLV.CBL)
011700*    AT START UP - ADD/CHANGE/DELETE BELOW ONLY TOUCH THE TABLE.
011800 LOAD-DLV-TABLE.
011900
012000     MOVE ZERO TO DLV-TABLE-COUNT.
012100
012200     PERFORM LOAD-ONE-DLV-RECORD UNTIL FS-DELIVERY-FILE = "10".
012300*----------------------------------------------------------------
012400
012500*    CARRIES TOUR-ID AND ORDER-ON-TOUR INTO THE TABLE TOO, EVEN
012600*    THOUGH THIS PROGRAM ITSELF NEVER SETS TOUR-ID - THE TABLE HAS
012700*    TO MIRROR THE FILE RECORD EXACTLY SO REWRITE-DLV-FILE-FROM-
012800*    TABLE DOESN'T LOSE WHAT TOUR-PROCESSING PUT THERE.
012900 LOAD-ONE-DLV-RECORD.
013000
013100     READ DELIVERY-FILE RECORD
013200         AT END
013300            MOVE "10" TO FS-DELIVERY-FILE
013400         NOT AT END
013500            ADD 1 TO DLV-TABLE-COUNT
013600            MOVE DLV-ID         TO T-DLV-ID (DLV-TABLE-COUNT)
013700            MOVE DLV-ADDRESS    TO T-DLV-ADDRESS (DLV-TABLE-COUNT)
013800            MOVE DLV-LATITUDE   TO T-DLV-LATITUDE
013900                                                 (DLV-TABLE-COUNT)
014000            MOVE DLV-LONGITUDE  TO T-DLV-LONGITUDE
014100                                                 (DLV-TABLE-COUNT)
014200            MOVE DLV-WEIGHT     TO T-DLV-WEIGHT (DLV-TABLE-COUNT)
014300            MOVE DLV-VOLUME     TO T-DLV-VOLUME (DLV-TABLE-COUNT)
014400            MOVE DLV-TIME-SLOT  TO T-DLV-TIME-SLOT
014500                                                 (DLV-TABLE-COUNT)
014600            MOVE DLV-STATUS     TO T-DLV-STATUS (DLV-TABLE-COUNT)
014700            MOVE DLV-TOUR-ID    TO T-DLV-TOUR-ID
014800                                                 (DLV-TABLE-COUNT)
014900            MOVE DLV-ORDER      TO T-DLV-ORDER (DLV-TABLE-COUNT).
015000*----------------------------------------------------------------
015100
015200*    RUNS AT PROGRAM END SO THE OUTPUT FILE REFLECTS ALL ADDS,
015300*    CHANGES AND DELETES MADE DURING THE SESSION.
015400 REWRITE-DLV-FILE-FROM-TABLE.
015500
015600     OPEN OUTPUT DELIVERY-FILE.
015700
015800     PERFORM WRITE-ONE-DLV-RECORD
015900        VARYING W-SUBSCRIPT FROM 1 BY 1
016000           UNTIL W-SUBSCRIPT > DLV-TABLE-COUNT.
016100
016200     CLOSE DELIVERY-FILE.
016300*----------------------------------------------------------------
016400
016500*    FILLER OF DLV-RECORD IS BLANKED - IT IS NOT CARRIED IN THE
016600*    TABLE ROW AND WOULD OTHERWISE HOLD OVER A STALE VALUE.
016700 WRITE-ONE-DLV-RECORD.
016800
016900     MOVE T-DLV-ID (W-SUBSCRIPT)        TO DLV-ID.
017000     MOVE T-DLV-ADDRESS (W-SUBSCRIPT)   TO DLV-ADDRESS.
017100     MOVE T-DLV-LATITUDE (W-SUBSCRIPT)  TO DLV-LATITUDE.
017200     MOVE T-DLV-LONGITUDE (W-SUBSCRIPT) TO DLV-LONGITUDE.
017300     MOVE T-DLV-WEIGHT (W-SUBSCRIPT)    TO DLV-WEIGHT.
017400     MOVE T-DLV-VOLUME (W-SUBSCRIPT)    TO DLV-VOLUME.
017500     MOVE T-DLV-TIME-SLOT (W-SUBSCRIPT) TO DLV-TIME-SLOT.
017600     MOVE T-DLV-STATUS (W-SUBSCRIPT)    TO DLV-STATUS.
017700     MOVE T-DLV-TOUR-ID (W-SUBSCRIPT)   TO DLV-TOUR-ID.
017800     MOVE T-DLV-ORDER (W-SUBSCRIPT)     TO DLV-ORDER.
017900     MOVE SPACES                        TO FILLER OF DLV-RECORD.
018000
018100     WRITE DLV-RECORD.
018200*----------------------------------------------------------------
018300
018400*    NO LOOK UP OPTION ON THIS SCREEN - THAT IS DELIVERY-INQUIRY'S
018500*    JOB.  RE-ASKS RATHER THAN REJECTS AN OUT-OF-RANGE ANSWER.
018600 GET-MENU-OPTION.
018700
018800     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
018900     DISPLAY "                       DELIVERY FILE MAINTENANCE".
019000     DISPLAY " ".
019100     DISPLAY "                             ---------------------------".
019200     DISPLAY "                             | 1 - ADD DELIVERY        |".
019300     DISPLAY "                             | 2 - CHANGE DELIVERY     |".
019400     DISPLAY "                             | 3 - DELETE DELIVERY     |".
019500     DISPLAY "                             |                         |".
019600     DISPLAY "                             | 0 - EXIT                |".
019700     DISPLAY "                             ---------------------------".
019800     DISPLAY " ".
019900     DISPLAY "                           - CHOOSE AN OPTION FROM MENU:".
020000     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 8 TIMES.
020100     ACCEPT W-DELIVERY-MENU-OPTION.
020200
020300     IF W-DELIVERY-MENU-OPTION EQUAL ZERO
020400        DISPLAY "RETURNING TO MAIN MENU."
020500     ELSE
020600        IF NOT VALID-DELIVERY-OPTION
020700           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
020800           ACCEPT DUMMY.
020900
021000 GET-MENU-OPTION-EXIT. EXIT.
021100*----------------------------------------------------------------
021200
021300*    DISPATCHES ON W-DELIVERY-MENU-OPTION, THEN LOOPS BACK TO
021400*    GET-MENU-OPTION FOR THE NEXT CHOICE.
021500 DO-OPTIONS.
021600
021700     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
021800
021900     IF W-DELIVERY-MENU-OPTION = 1
022000        MOVE "ADD" TO MSG-OPTION
022100        PERFORM ADD-MODULE THRU ADD-MODULE-EXIT.
022200
022300     IF W-DELIVERY-MENU-OPTION = 2
022400        MOVE "CHANGE" TO MSG-OPTION
022500        PERFORM CHANGE-MODULE THRU CHANGE-MODULE-EXIT.
022600
022700     IF W-DELIVERY-MENU-OPTION = 3
022800        MOVE "DELETE" TO MSG-OPTION
022900        PERFORM DELETE-MODULE THRU DELETE-MODULE-EXIT.
023000
023100     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
023200     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT UNTIL
023300                           W-DELIVERY-MENU-OPTION EQUAL ZERO
023400                        OR VALID-DELIVERY-OPTION.
023500
023600 DO-OPTIONS-EXIT. EXIT.
023700*----------------------------------------------------------------
023800
023900*    MSG-OPTION IS SET BY DO-OPTIONS BEFORE THIS RUNS SO ADD, CHANGE
024000*    AND DELETE ALL SHARE ONE PROMPT WITH THE RIGHT VERB.
024100 ASK-THE-DLV-ID-TO-THE-USER.
024200
024300     MOVE "Y" TO W-FOUND-DELIVERY-RECORD.
024400     DISPLAY "INFORM THE DELIVERY ID TO " MSG-OPTION
024500                                       " (ZERO FOR MENU)".
024600     ACCEPT W-DLV-ID-SOUGHT.
024700
024800 ASK-THE-DLV-ID-TO-THE-USER-EXIT. EXIT.
024900*----------------------------------------------------------------
025000
025100*    SHARED BY ADD (ECHO), CHANGE (BEFORE/AFTER) AND DELETE
025200*    (CONFIRMATION SCREEN).  TOUR ID AND ORDER ON TOUR ARE SHOWN
025300*    WITHOUT A PROMPT NUMBER SINCE NEITHER IS ASKED ON ADD.
025400 DISPLAY-DELIVERY-RECORD.
025500
025600     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT.
025700     DISPLAY "-------------------------------------------".
025800     DISPLAY "DELIVERY ID......: " DLV-ID.
025900     DISPLAY "1) ADDRESS.......: " DLV-ADDRESS.
026000     DISPLAY "2) LATITUDE......: " DLV-LATITUDE.
026100     DISPLAY "3) LONGITUDE.....: " DLV-LONGITUDE.
026200     DISPLAY "4) WEIGHT........: " DLV-WEIGHT.
026300     DISPLAY "5) VOLUME........: " DLV-VOLUME.
026400     DISPLAY "6) TIME SLOT.....: " DLV-TIME-SLOT.
026500     DISPLAY "7) STATUS........: " DLV-STATUS.
026600     DISPLAY "   TOUR ID.......: " DLV-TOUR-ID.
026700     DISPLAY "   ORDER ON TOUR.: " DLV-ORDER.
026800     DISPLAY "-------------------------------------------".
026900     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT.
027000
027100 DISPLAY-DELIVERY-RECORD-EXIT. EXIT.
027200*----------------------------------------------------------------
027300
027400*    OPTION 1 - ADD.  LOOPS SO SEVERAL DELIVERIES CAN BE KEYED IN
027500*    ONE PASS.
027600 ADD-MODULE.
027700
027800     PERFORM GET-THE-NEW-DLV-ID-FROM-USER
027900             THRU GET-THE-NEW-DLV-ID-FROM-USER-EXIT.
028000     PERFORM ADD-REC-GET-ANOTHER-DLV-ID
028100             THRU ADD-REC-GET-ANOTHER-DLV-ID-EXIT UNTIL
028200                                   W-DLV-ID-SOUGHT EQUAL ZERO.
028300
028400 ADD-MODULE-EXIT. EXIT.
028500*----------------------------------------------------------------
028600
028700*    LOOPS UNTIL THE OPERATOR ENTERS ZERO OR AN ID NOT ALREADY ON
028800*    FILE.
028900 GET-THE-NEW-DLV-ID-FROM-USER.
029000
029100     PERFORM GET-A-NEW-DELIVERY-ID THRU GET-A-NEW-DELIVERY-ID-EXIT.
029200     PERFORM GET-A-NEW-DELIVERY-ID THRU GET-A-NEW-DELIVERY-ID-EXIT UNTIL
029300                                   W-DLV-ID-SOUGHT EQUAL ZERO
029400                                OR NOT FOUND-DELIVERY-RECORD.
029500
029600 GET-THE-NEW-DLV-ID-FROM-USER-EXIT. EXIT.
029700*----------------------------------------------------------------
029800
029900*    A DUPLICATE ID STOPS THE ADD AND SHOWS THE EXISTING RECORD
030000*    RATHER THAN LETTING IT BE OVERWRITTEN HERE; CHANGE-MODULE OWNS
030100*    UPDATES TO AN EXISTING DELIVERY.  TOUR-ID AND ORDER-ON-TOUR ARE
030200*    FORCED TO ZERO ON A NEW RECORD - A DELIVERY COMES IN UNASSIGNED
030300*    AND ONLY ASSIGN-DELIVERY-TO-TOUR OR THE OPTIMIZE BATCH JOB
030400*    EVER SET THEM FROM HERE ON.
030500 GET-A-NEW-DELIVERY-ID.
030600
030700     PERFORM ASK-THE-DLV-ID-TO-THE-USER
030800             THRU ASK-THE-DLV-ID-TO-THE-USER-EXIT.
030900
031000     IF W-DLV-ID-SOUGHT NOT EQUAL ZERO
031100        PERFORM LOOK-FOR-DELIVERY-RECORD
031200             THRU LOOK-FOR-DELIVERY-RECORD-EXIT
031300        IF FOUND-DELIVERY-RECORD
031400           PERFORM DISPLAY-DELIVERY-RECORD
031500             THRU DISPLAY-DELIVERY-RECORD-EXIT
031600           DISPLAY "( ****** DELIVERY ALREADY EXISTS ! ****** )"
031700           DISPLAY "<ENTER> TO CONTINUE"
031800           ACCEPT DUMMY
031900        ELSE
032000           MOVE SPACES TO DLV-RECORD
032100           MOVE W-DLV-ID-SOUGHT TO DLV-ID
032200           MOVE "PENDING   " TO DLV-STATUS
032300           MOVE ZERO TO DLV-TOUR-ID
032400           MOVE ZERO TO DLV-ORDER
032500           PERFORM JUMP-LINE THRU JUMP-LINE-EXIT.
032600
032700 GET-A-NEW-DELIVERY-ID-EXIT. EXIT.
032800*----------------------------------------------------------------
032900
033000*    VALIDATE-DELIVERY-RECORD (PL-VALIDATE-DELIVERY.CBL) RUNS
033100*    BEFORE THE TABLE IS TOUCHED - A BAD ANSWER NEVER REACHES
033200*    DLV-TABLE-AREA.  TOUR-ID AND ORDER-ON-TOUR ARE MOVED STRAIGHT
033300*    FROM THE FD, STILL AT THE ZERO SET BY GET-A-NEW-DELIVERY-ID.
033400 ADD-REC-GET-ANOTHER-DLV-ID.
033500
033600     IF W-DLV-ID-SOUGHT NOT EQUAL ZERO
033700        PERFORM ASK-DELIVERY-DETAIL-FIELDS
033800             THRU ASK-DELIVERY-DETAIL-FIELDS-EXIT
033900        PERFORM VALIDATE-DELIVERY-RECORD
034000             THRU VALIDATE-DELIVERY-RECORD-EXIT
034100        IF NOT DELIVERY-IS-VALID
034200           DISPLAY W-VALIDATION-MESSAGE
034300           DISPLAY "<ENTER> TO CONTINUE"
034400           ACCEPT DUMMY
034500        ELSE
034600           ADD 1 TO DLV-TABLE-COUNT
034700           MOVE DLV-ID         TO T-DLV-ID (DLV-TABLE-COUNT)
034800           MOVE DLV-ADDRESS    TO T-DLV-ADDRESS (DLV-TABLE-COUNT)
034900           MOVE DLV-LATITUDE   TO T-DLV-LATITUDE
035000                                              (DLV-TABLE-COUNT)
035100           MOVE DLV-LONGITUDE  TO T-DLV-LONGITUDE
035200                                              (DLV-TABLE-COUNT)
035300           MOVE DLV-WEIGHT     TO T-DLV-WEIGHT (DLV-TABLE-COUNT)
035400           MOVE DLV-VOLUME     TO T-DLV-VOLUME (DLV-TABLE-COUNT)
035500           MOVE DLV-TIME-SLOT  TO T-DLV-TIME-SLOT
035600                                              (DLV-TABLE-COUNT)
035700           MOVE DLV-STATUS     TO T-DLV-STATUS (DLV-TABLE-COUNT)
035800           MOVE DLV-TOUR-ID    TO T-DLV-TOUR-ID (DLV-TABLE-COUNT)
035900           MOVE DLV-ORDER      TO T-DLV-ORDER (DLV-TABLE-COUNT)
036000           DISPLAY "----- RECORD ADDED! -----"
036100           PERFORM DISPLAY-DELIVERY-RECORD
036200             THRU DISPLAY-DELIVERY-RECORD-EXIT
036300           PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 2 TIMES
036400        END-IF
036500        PERFORM GET-THE-NEW-DLV-ID-FROM-USER
036600             THRU GET-THE-NEW-DLV-ID-FROM-USER-EXIT.
036700
036800 ADD-REC-GET-ANOTHER-DLV-ID-EXIT. EXIT.
036900*----------------------------------------------------------------
037000
037100*    SHARED BY ADD-REC-GET-ANOTHER-DLV-ID AND GET-RECORD-AND-CHANGE -
037200*    SAME SIX FIELDS ASKED EITHER WAY, PLUS STATUS VIA THE SHARED
037300*    ASK-DELIVERY-STATUS PARAGRAPH BELOW.
037400 ASK-DELIVERY-DETAIL-FIELDS.
037500
037600     DISPLAY "1) INFORM ADDRESS: " WITH NO ADVANCING.
037700     ACCEPT DLV-ADDRESS.
037800     INSPECT DLV-ADDRESS CONVERTING
037900                                 W-LOWER-ALPHA TO W-UPPER-ALPHA.
038000
038100     DISPLAY "2) INFORM LATITUDE: " WITH NO ADVANCING.
038200     ACCEPT DLV-LATITUDE.
038300
038400     DISPLAY "3) INFORM LONGITUDE: " WITH NO ADVANCING.
038500     ACCEPT DLV-LONGITUDE.
038600
038700     DISPLAY "4) INFORM WEIGHT: " WITH NO ADVANCING.
038800     ACCEPT DLV-WEIGHT.
038900
039000     DISPLAY "5) INFORM VOLUME: " WITH NO ADVANCING.
039100     ACCEPT DLV-VOLUME.
039200
039300     DISPLAY "6) INFORM TIME SLOT: " WITH NO ADVANCING.
039400     ACCEPT DLV-TIME-SLOT.
039500
039600     PERFORM ASK-DELIVERY-STATUS THRU ASK-DELIVERY-STATUS-EXIT.
039700
039800 ASK-DELIVERY-DETAIL-FIELDS-EXIT. EXIT.
039900*----------------------------------------------------------------
040000
040100*    AN UNRECOGNIZED STATUS ANSWER DEFAULTS TO PENDING RATHER THAN
040200*    REJECTING THE WHOLE SCREEN - SEE VALID-DLV-STATUS ABOVE FOR
040300*    THE FOUR ALLOWED VALUES.
040400 ASK-DELIVERY-STATUS.
040500
040600     DISPLAY "7) STATUS (PENDING/IN_TRANSIT/DELIVERED/FAILED): "
040700                                            WITH NO ADVANCING.
040800     ACCEPT DLV-STATUS.
040900     INSPECT DLV-STATUS CONVERTING
041000                                 W-LOWER-ALPHA TO W-UPPER-ALPHA.
041100
041200     MOVE DLV-STATUS TO W-VALID-STATUS-ANSWER.
041300     IF NOT VALID-DLV-STATUS
041400        DISPLAY "INVALID STATUS - PENDING ASSUMED !"
041500        MOVE "PENDING   " TO DLV-STATUS.
041600
041700 ASK-DELIVERY-STATUS-EXIT. EXIT.
041800*----------------------------------------------------------------
041900
042000*    ORDER-ON-TOUR IS NOT ASKED ON ADD - A NEW DELIVERY COMES IN
042100*    AT ZERO (UNSEQUENCED) UNTIL ASSIGN-DELIVERY-TO-TOUR OR THE
042200*    OPTIMIZE BATCH JOB SLOTS IT INTO A TOUR.  THIS PARAGRAPH IS
042300*    CALLED ONLY FROM GET-RECORD-AND-CHANGE, NOT FROM THE SHARED
042400*    ASK-DELIVERY-DETAIL-FIELDS PARAGRAPH ABOVE.
042500 ASK-DELIVERY-ORDER-ON-CHANGE.
042600
042700     DISPLAY "8) INFORM ORDER ON TOUR: " WITH NO ADVANCING.
042800     ACCEPT DLV-ORDER.
042900
043000 ASK-DELIVERY-ORDER-ON-CHANGE-EXIT. EXIT.
043100*----------------------------------------------------------------
043200
043300*    OPTION 2 - CHANGE.  THE DELIVERY ID ITSELF IS NEVER RE-KEYED
043400*    HERE.
043500 CHANGE-MODULE.
043600
043700     PERFORM GET-AN-EXISTANT-DLV-ID THRU GET-AN-EXISTANT-DLV-ID-EXIT.
043800     PERFORM GET-RECORD-AND-CHANGE THRU GET-RECORD-AND-CHANGE-EXIT UNTIL
043900                                   W-DLV-ID-SOUGHT EQUAL ZERO.
044000
044100 CHANGE-MODULE-EXIT. EXIT.
044200*----------------------------------------------------------------
044300
044400*    LOOPS UNTIL THE OPERATOR ENTERS ZERO OR A REAL DELIVERY ID IS
044500*    FOUND - SHARED BY CHANGE AND DELETE.
044600 GET-AN-EXISTANT-DLV-ID.
044700
044800     PERFORM GET-DLV-ID-AND-SEARCH THRU GET-DLV-ID-AND-SEARCH-EXIT.
044900     PERFORM GET-DLV-ID-AND-SEARCH THRU GET-DLV-ID-AND-SEARCH-EXIT UNTIL
045000                                   W-DLV-ID-SOUGHT EQUAL ZERO
045100                                OR FOUND-DELIVERY-RECORD.
045200
045300 GET-AN-EXISTANT-DLV-ID-EXIT. EXIT.
045400*----------------------------------------------------------------
045500
045600*    ONE PASS OF THE ABOVE LOOP.
045700 GET-DLV-ID-AND-SEARCH.
045800
045900     PERFORM ASK-THE-DLV-ID-TO-THE-USER
046000             THRU ASK-THE-DLV-ID-TO-THE-USER-EXIT.
046100
046200     IF W-DLV-ID-SOUGHT NOT EQUAL ZERO
046300        PERFORM LOOK-FOR-DELIVERY-RECORD
046400             THRU LOOK-FOR-DELIVERY-RECORD-EXIT
046500        IF NOT FOUND-DELIVERY-RECORD
046600           DISPLAY "DELIVERY NOT FOUND ! <ENTER> TO CONTINUE"
046700           ACCEPT DUMMY
046800        ELSE
046900           MOVE W-DLV-ID-SOUGHT TO DLV-ID.
047000
047100 GET-DLV-ID-AND-SEARCH-EXIT. EXIT.
047200*----------------------------------------------------------------
047300
047400*    RE-VALIDATES EVERY FIELD, INCLUDING THE RE-KEYED ORDER ON TOUR,
047500*    BEFORE ANY OF THEM ARE WRITTEN BACK TO THE TABLE - SEE TKT-274
047600*    IN THE CHANGE LOG ABOVE.  TOUR-ID ITSELF IS NOT IN THIS LIST -
047700*    STILL OWNED BY TOUR-PROCESSING, NOT BY THIS SCREEN.
047800 GET-RECORD-AND-CHANGE.
047900
048000     PERFORM DISPLAY-DELIVERY-RECORD THRU DISPLAY-DELIVERY-RECORD-EXIT.
048100     PERFORM ASK-DELIVERY-DETAIL-FIELDS
048200             THRU ASK-DELIVERY-DETAIL-FIELDS-EXIT.
048300     PERFORM ASK-DELIVERY-ORDER-ON-CHANGE
048400             THRU ASK-DELIVERY-ORDER-ON-CHANGE-EXIT.
048500     PERFORM VALIDATE-DELIVERY-RECORD THRU VALIDATE-DELIVERY-RECORD-EXIT.
048600
048700     IF NOT DELIVERY-IS-VALID
048800        DISPLAY W-VALIDATION-MESSAGE
048900        DISPLAY "<ENTER> TO CONTINUE"
049000        ACCEPT DUMMY
049100     ELSE
049200        MOVE DLV-ADDRESS    TO T-DLV-ADDRESS (DLV-IX)
049300        MOVE DLV-LATITUDE   TO T-DLV-LATITUDE (DLV-IX)
049400        MOVE DLV-LONGITUDE  TO T-DLV-LONGITUDE (DLV-IX)
049500        MOVE DLV-WEIGHT     TO T-DLV-WEIGHT (DLV-IX)
049600        MOVE DLV-VOLUME     TO T-DLV-VOLUME (DLV-IX)
049700        MOVE DLV-TIME-SLOT  TO T-DLV-TIME-SLOT (DLV-IX)
049800        MOVE DLV-STATUS     TO T-DLV-STATUS (DLV-IX)
049900        MOVE DLV-ORDER      TO T-DLV-ORDER (DLV-IX)
050000        DISPLAY "----- RECORD CHANGED! -----"
050100        PERFORM DISPLAY-DELIVERY-RECORD THRU DISPLAY-DELIVERY-RECORD-EXIT
050200        PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 2 TIMES.
050300
050400     PERFORM GET-AN-EXISTANT-DLV-ID THRU GET-AN-EXISTANT-DLV-ID-EXIT.
050500
050600 GET-RECORD-AND-CHANGE-EXIT. EXIT.
050700*----------------------------------------------------------------
050800
050900*    OPTION 3 - DELETE.  REQUIRES AN EXPLICIT Y - SEE
051000*    GET-REC-DELETE-SEARCH-ANOTHER.
051100 DELETE-MODULE.
051200
051300     PERFORM GET-AN-EXISTANT-DLV-ID THRU GET-AN-EXISTANT-DLV-ID-EXIT.
051400     PERFORM GET-REC-DELETE-SEARCH-ANOTHER
051500             THRU GET-REC-DELETE-SEARCH-ANOTHER-EXIT UNTIL
051600                                   W-DLV-ID-SOUGHT EQUAL ZERO.
051700
051800 DELETE-MODULE-EXIT. EXIT.
051900*----------------------------------------------------------------
052000
052100*    DEFAULT ON DELETING-IS-CONFIRMED IS "N" - A BLANK OR BAD ANSWER
052200*    IS TREATED AS A NO.  DELETING A DELIVERY HERE DOES NOT TOUCH
052300*    WHATEVER TOUR IT WAS ASSIGNED TO - THE TOUR'S STOP COUNT IS NOT
052400*    RECALCULATED UNTIL THE NEXT OPTIMIZE BATCH RUN.
052500 GET-REC-DELETE-SEARCH-ANOTHER.
052600
052700     PERFORM DISPLAY-DELIVERY-RECORD THRU DISPLAY-DELIVERY-RECORD-EXIT.
052800
052900     MOVE "DO YOU CONFIRM DELETING THIS RECORD ?" TO
053000                                             MSG-CONFIRMATION.
053100     PERFORM ASK-USER-IF-WANT-TO-COMPLETE
053200             THRU ASK-USER-IF-WANT-TO-COMPLETE-EXIT.
053300
053400     IF DELETING-IS-CONFIRMED
053500        DISPLAY "DELETING..."
053600        PERFORM REMOVE-ENTRY-FROM-DLV-TABLE
053700             THRU REMOVE-ENTRY-FROM-DLV-TABLE-EXIT.
053800
053900     PERFORM GET-AN-EXISTANT-DLV-ID THRU GET-AN-EXISTANT-DLV-ID-EXIT.
054000
054100 GET-REC-DELETE-SEARCH-ANOTHER-EXIT. EXIT.
054200*----------------------------------------------------------------
054300
054400*    SHIFTS EVERY ROW ABOVE THE DELETED ONE DOWN ONE SUBSCRIPT SO
054500*    THE TABLE STAYS DENSE FOR ASCENDING KEY SEARCHES.
054600 REMOVE-ENTRY-FROM-DLV-TABLE.
054700
054800     PERFORM CLOSE-UP-DLV-TABLE-GAP THRU CLOSE-UP-DLV-TABLE-GAP-EXIT
054900        VARYING W-SUBSCRIPT FROM DLV-IX BY 1
055000           UNTIL W-SUBSCRIPT > DLV-TABLE-COUNT - 1.
055100
055200     SUBTRACT 1 FROM DLV-TABLE-COUNT.
055300
055400 REMOVE-ENTRY-FROM-DLV-TABLE-EXIT. EXIT.
055500*----------------------------------------------------------------
055600
055700*    ONE SLIDE-DOWN STEP, DRIVEN BY THE CALLER'S VARYING CLAUSE.
055800 CLOSE-UP-DLV-TABLE-GAP.
055900
056000     MOVE DLV-TABLE (W-SUBSCRIPT + 1) TO DLV-TABLE (W-SUBSCRIPT).
056100
056200 CLOSE-UP-DLV-TABLE-GAP-EXIT. EXIT.
056300*----------------------------------------------------------------
056400
056500 COPY "PL-LOOK-FOR-DELIVERY-RECORD.CBL".
056600 COPY "PL-VALIDATE-DELIVERY.CBL".
056700 COPY "PLGENERAL.CBL".
056800
056900
057000
