000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. delivery-tour-system.
000400 AUTHOR. L FORTIN.
000500 INSTALLATION. DISTRIBUTION CENTER IS.
000600 DATE-WRITTEN. 02/11/1987.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - IS DEPARTMENT USE ONLY.
000900*----------------------------------------------------------------
001000*    DELIVERY-TOUR-SYSTEM
001100*    TOP MENU FOR THE DELIVERY TOUR OPTIMIZATION SUITE. CALLS
001200*    EACH MAINTENANCE, INQUIRY AND TOUR-PROCESSING PROGRAM IN
001300*    TURN; HOLDS NO BUSINESS LOGIC OF ITS OWN.
001400*----------------------------------------------------------------
001500*    CHANGE LOG
001600*    DATE      PGMR  DESCRIPTION                         TICKET
001700*    --------  ----  ----------------------------------  ------
001800*    02/11/87  LFR   INITIAL VERSION                     TKT-101
001900*    09/30/87  LFR   ADDED WAREHOUSE INQUIRY OPTION       TKT-104
002000*    03/02/89  LFR   ADDED TOUR PROCESSING SUBMENU        TKT-131
002100*    01/18/99  RDM   Y2K - WIDENED W-MAIN-MENU-OPTION     TKT-188
002200*    06/05/02  TSK   ADDED DELIVERY INQUIRY OPTION        TKT-204
002300*    05/22/24  LFR   BANNER NOW SHOWS OPERATOR/SESSION    TKT-261
002400*                    DATE; ADDED PASS COUNTER FOR TRACE
002500*    06/25/24  LFR   ADDED PARAGRAPH-LEVEL COMMENTARY -   TKT-297
002600*                    AUDITOR FLAGGED THIS PROGRAM AS
002700*                    UNDER-DOCUMENTED FOR ITS SIZE.
002800*----------------------------------------------------------------
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700
003800 01  W-MAIN-MENU-OPTION            PIC 9.
003900     88 VALID-MAIN-MENU-OPTION   VALUE 0 THROUGH 8.
004000
004100 01  W-MENU-PASS-COUNT             PIC 9(04) COMP.
004200
004300 01  W-SESSION-DATE                PIC 9(08).
004400 01  FILLER REDEFINES W-SESSION-DATE.
004500     05 W-SESSION-DATE-CCYY       PIC 9(04).
004600     05 W-SESSION-DATE-MM         PIC 9(02).
004700     05 W-SESSION-DATE-DD         PIC 9(02).
004800
004900 01  W-OPERATOR-ID                 PIC X(08).
005000 01  FILLER REDEFINES W-OPERATOR-ID.
005100     05 W-OPERATOR-INITIALS       PIC X(03).
005200     05 W-OPERATOR-NUMBER         PIC X(05).
005300
005400 01  W-MENU-PASS-COUNT-X REDEFINES W-MENU-PASS-COUNT PIC X(02).
005500
005600 77  DUMMY                         PIC X.
005700*----------------------------------------------------------------
005800
005900 PROCEDURE DIVISION.
006000
006100*    CAPTURES OPERATOR ID AND SESSION DATE FOR THE BANNER, THEN
006200*    DRIVES THE TOP MENU UNTIL THE OPERATOR EXITS.
006300 MAIN-LOGIC.
006400
006500     DISPLAY "      ENTER OPERATOR ID: " WITH NO ADVANCING.
006600     ACCEPT W-OPERATOR-ID.
006700     ACCEPT W-SESSION-DATE FROM DATE YYYYMMDD.
006800     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
006900     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT UNTIL
007000                                 W-MAIN-MENU-OPTION EQUAL ZERO
007100                              OR VALID-MAIN-MENU-OPTION.
007200
007300     PERFORM DO-OPTIONS
007400             THRU DO-OPTIONS-EXIT UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.
007500
007600     STOP RUN.
007700*----------------------------------------------------------------
007800
007900*    PAINTS THE EIGHT-WAY TOP MENU WITH THE SESSION DATE AND
008000*    OPERATOR ID IN THE BANNER, AND ACCEPTS THE CHOICE.
008100 GET-MENU-OPTION.
008200
008300     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
008400     DISPLAY "            DELIVERY TOUR OPTIMIZATION SYSTEM".
008500     DISPLAY "            " W-SESSION-DATE-MM "/" W-SESSION-DATE-DD
008600             "/" W-SESSION-DATE-CCYY "   OPERATOR: " W-OPERATOR-ID.
008700     DISPLAY " ".
008800     DISPLAY "      ----------------------------------------------".
008900     DISPLAY "      | 1 - VEHICLE MAINTENANCE                   |".
009000     DISPLAY "      | 2 - WAREHOUSE MAINTENANCE                 |".
009100     DISPLAY "      | 3 - WAREHOUSE INQUIRY                     |".
009200     DISPLAY "      | 4 - DELIVERY MAINTENANCE                  |".
009300     DISPLAY "      | 5 - DELIVERY INQUIRY                      |".
009400     DISPLAY "      | 6 - TOUR MAINTENANCE                      |".
009500     DISPLAY "      | 7 - TOUR INQUIRY                          |".
009600     DISPLAY "      | 8 - TOUR PROCESSING (OPTIMIZE/ASSIGN)     |".
009700     DISPLAY "      | 0 - EXIT                                  |".
009800     DISPLAY "      ----------------------------------------------".
009900     DISPLAY " ".
010000     DISPLAY "      - CHOOSE AN OPTION FROM MENU:  ".
010100     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 8 TIMES.
010200     ACCEPT W-MAIN-MENU-OPTION.
010300
010400     IF W-MAIN-MENU-OPTION EQUAL ZERO
010500        DISPLAY "PROGRAM TERMINATED !"
010600     ELSE
010700        IF NOT VALID-MAIN-MENU-OPTION
010800           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
010900           ACCEPT DUMMY.
011000
011100 GET-MENU-OPTION-EXIT. EXIT.
011200*----------------------------------------------------------------
011300
011400*    BUMPS THE SESSION PASS COUNTER AND CALLS OUT TO WHICHEVER
011500*    SUBORDINATE PROGRAM MATCHES THE OPTION.  THIS PROGRAM HOLDS
011600*    NO BUSINESS LOGIC OF ITS OWN - EVERY OPTION IS A PLAIN CALL.
011700 DO-OPTIONS.
011800
011900     ADD 1 TO W-MENU-PASS-COUNT.
012000     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
012100
012200     IF W-MAIN-MENU-OPTION = 1
012300        CALL "vehicle-maintenance".
012400
012500     IF W-MAIN-MENU-OPTION = 2
012600        CALL "warehouse-maintenance".
012700
012800     IF W-MAIN-MENU-OPTION = 3
012900        CALL "warehouse-inquiry".
013000
013100     IF W-MAIN-MENU-OPTION = 4
013200        CALL "delivery-maintenance".
013300
013400     IF W-MAIN-MENU-OPTION = 5
013500        CALL "delivery-inquiry".
013600
013700     IF W-MAIN-MENU-OPTION = 6
013800        CALL "tour-maintenance".
013900
014000     IF W-MAIN-MENU-OPTION = 7
014100        CALL "tour-inquiry".
014200
014300     IF W-MAIN-MENU-OPTION = 8
014400        CALL "tour-processing".
014500
014600     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
014700     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT UNTIL
014800                                 W-MAIN-MENU-OPTION EQUAL ZERO
014900                              OR VALID-MAIN-MENU-OPTION.
015000
015100 DO-OPTIONS-EXIT. EXIT.
015200*----------------------------------------------------------------
015300
015400 COPY "PLMENU.CBL".
015500
