000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. tour-processing.
000400 AUTHOR. L FORTIN.
000500 INSTALLATION. DISTRIBUTION CENTER IS.
000600 DATE-WRITTEN. 03/02/1989.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - IS DEPARTMENT USE ONLY.
000900*----------------------------------------------------------------
001000*    TOUR-PROCESSING
001100*    SUBMENU CALLED FROM THE MAIN MENU'S OPTION 8.  GROUPS THE
001200*    TOUR-LEVEL ACTIONS THAT ARE NOT PLAIN CRUD: ASSIGNING AND
001300*    REMOVING A DELIVERY FROM A TOUR, AND RUNNING THE OPTIMIZE
001400*    BATCH JOB FOR ONE TOUR AND ALGORITHM.
001500*----------------------------------------------------------------
001600*    CHANGE LOG
001700*    DATE      PGMR  DESCRIPTION                         TICKET
001800*    --------  ----  ----------------------------------  ------
001900*    03/02/89  LFR   INITIAL VERSION                     TKT-131
002000*    11/14/91  LFR   ASK ALGORITHM BEFORE CALLING BATCH   TKT-147
002100*    01/18/99  RDM   Y2K - WIDENED OPTION FIELD           TKT-188
002200*    05/22/24  LFR   TRACE FIELDS FOR LAST TOUR ID AND     TKT-261
002300*                    OPTIMIZE PASS COUNT THIS SESSION
002400*    06/18/24  LFR   ADDED SPECIAL-NAMES CONFIG SECTION  TKT-282
002500*    06/25/24  LFR   ADDED PARAGRAPH-LEVEL COMMENTARY -   TKT-296
002600*                    AUDITOR FLAGGED THIS PROGRAM AS
002700*                    UNDER-DOCUMENTED FOR ITS SIZE.
002800*----------------------------------------------------------------
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800
003900     COPY "wscase01.cbl".
004000
004100 01  W-CONTROL-MENU-OPTION         PIC 9.
004200     88 VALID-CONTROL-MENU-OPTION VALUE 0 THROUGH 3.
004300
004400 01  W-VALID-ANSWER                PIC X.
004500     88 VALID-ANSWER              VALUE "Y","N".
004600     88 OPTIMIZE-IS-CONFIRMED     VALUE "Y".
004700
004800 01  W-ALGORITHM-CHOICE            PIC 9.
004900     88 ALGORITHM-CHOICE-VALID   VALUE 1 THROUGH 2.
005000
005100 77  W-OPTIMIZE-TOUR-ID            PIC 9(09).
005200 77  MSG-CONFIRMATION              PIC X(60).
005300 77  DUMMY                         PIC X.
005400
005500 01  W-OPTIMIZE-PASS-COUNT         PIC 9(04) COMP.
005600 01  W-OPTIMIZE-PASS-COUNT-X REDEFINES W-OPTIMIZE-PASS-COUNT
005700                                   PIC X(02).
005800
005900 01  W-TODAY-DATE                  PIC 9(08).
006000 01  FILLER REDEFINES W-TODAY-DATE.
006100     05 W-TODAY-DATE-CCYY         PIC 9(04).
006200     05 W-TODAY-DATE-MM           PIC 9(02).
006300     05 W-TODAY-DATE-DD           PIC 9(02).
006400
006500 01  W-LAST-TOUR-ID-EDITED         PIC 9(09).
006600 01  FILLER REDEFINES W-LAST-TOUR-ID-EDITED.
006700     05 W-LAST-TOUR-REGION        PIC 9(03).
006800     05 W-LAST-TOUR-SEQUENCE      PIC 9(06).
006900*----------------------------------------------------------------
007000
007100 PROCEDURE DIVISION.
007200
007300*    DRIVES THIS SUBMENU UNTIL THE OPERATOR PICKS OPTION ZERO, THEN
007400*    RETURNS CONTROL TO THE MAIN MENU.
007500 MAIN-LOGIC.
007600
007700     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
007800     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT UNTIL
007900                          W-CONTROL-MENU-OPTION EQUAL ZERO
008000                       OR VALID-CONTROL-MENU-OPTION.
008100
008200     PERFORM DO-OPTIONS
008300             THRU DO-OPTIONS-EXIT UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO.
008400
008500     EXIT PROGRAM.
008600
008700     STOP RUN.
008800*----------------------------------------------------------------
008900
009000*    PAINTS THE THREE-WAY ACTION MENU AND ACCEPTS THE OPERATOR'S
009100*    CHOICE.
009200 GET-MENU-OPTION.
009300
009400     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
009500     DISPLAY "               TOUR PROCESSING".
009600     DISPLAY " ".
009700     DISPLAY "      --------------------------------------------".
009800     DISPLAY "      | 1 - ASSIGN DELIVERY TO TOUR              |".
009900     DISPLAY "      | 2 - REMOVE DELIVERY FROM TOUR            |".
010000     DISPLAY "      | 3 - OPTIMIZE TOUR (COMPUTE ROUTE)        |".
010100     DISPLAY "      | 0 - RETURN TO MAIN MENU                  |".
010200     DISPLAY "      --------------------------------------------".
010300     DISPLAY " ".
010400     DISPLAY "      - CHOOSE AN OPTION FROM MENU:  ".
010500     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 8 TIMES.
010600     ACCEPT W-CONTROL-MENU-OPTION.
010700
010800     IF W-CONTROL-MENU-OPTION EQUAL ZERO
010900        DISPLAY "RETURNING TO MAIN MENU."
011000     ELSE
011100        IF NOT VALID-CONTROL-MENU-OPTION
011200           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
011300           ACCEPT DUMMY.
011400
011500 GET-MENU-OPTION-EXIT. EXIT.
011600*----------------------------------------------------------------
011700
011800*    DISPATCHES ON W-CONTROL-MENU-OPTION.  OPTIONS 1 AND 2 CALL OUT
011900*    TO THE DEDICATED ASSIGN/REMOVE PROGRAMS; OPTION 3 STAYS HERE
012000*    SINCE IT NEEDS TO ASK FOR THE ALGORITHM BEFORE CALLING THE
012100*    BATCH JOB.
012200 DO-OPTIONS.
012300
012400     IF W-CONTROL-MENU-OPTION = 1
012500        CALL "assign-delivery-to-tour".
012600
012700     IF W-CONTROL-MENU-OPTION = 2
012800        CALL "remove-delivery-from-tour".
012900
013000     IF W-CONTROL-MENU-OPTION = 3
013100        PERFORM ASK-TOUR-AND-ALGORITHM THRU ASK-TOUR-AND-ALGORITHM-EXIT.
013200
013300     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
013400     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT UNTIL
013500                          W-CONTROL-MENU-OPTION EQUAL ZERO
013600                       OR VALID-CONTROL-MENU-OPTION.
013700
013800 DO-OPTIONS-EXIT. EXIT.
013900*----------------------------------------------------------------
014000
014100*    ASKS FOR THE TOUR ID AND THE ROUTING ALGORITHM, CONFIRMS WITH
014200*    THE OPERATOR, THEN CALLS TOUR-OPTIMIZE-BATCH FOR THAT ONE
014300*    TOUR.  W-LAST-TOUR-ID-EDITED AND W-OPTIMIZE-PASS-COUNT ARE
014400*    SESSION TRACE FIELDS ONLY - NEITHER IS WRITTEN TO ANY FILE.
014500 ASK-TOUR-AND-ALGORITHM.
014600
014700     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
014800     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
014900     DISPLAY "ENTER THE TOUR ID TO OPTIMIZE: " WITH NO ADVANCING.
015000     ACCEPT W-OPTIMIZE-TOUR-ID.
015100     MOVE W-OPTIMIZE-TOUR-ID TO W-LAST-TOUR-ID-EDITED.
015200
015300     DISPLAY "1 - NEAREST_NEIGHBOR   2 - CLARKE_WRIGHT".
015400     DISPLAY "ENTER THE ALGORITHM NUMBER: " WITH NO ADVANCING.
015500     ACCEPT W-ALGORITHM-CHOICE.
015600
015700     IF NOT ALGORITHM-CHOICE-VALID
015800        DISPLAY "INVALID ALGORITHM CHOICE ! <ENTER> TO CONTINUE"
015900        ACCEPT DUMMY
016000        GO TO ASK-TOUR-AND-ALGORITHM-EXIT.
016100
016200     MOVE "DO YOU CONFIRM OPTIMIZING THIS TOUR ?" TO
016300                                               MSG-CONFIRMATION.
016400     PERFORM CONFIRM-EXECUTION THRU CONFIRM-EXECUTION-EXIT.
016500     PERFORM CONFIRM-EXECUTION
016600             THRU CONFIRM-EXECUTION-EXIT UNTIL VALID-ANSWER.
016700
016800     IF OPTIMIZE-IS-CONFIRMED
016900        CALL "tour-optimize-batch" USING W-OPTIMIZE-TOUR-ID
017000                                         W-ALGORITHM-CHOICE
017100        DISPLAY "TOUR OPTIMIZED ! <ENTER> TO CONTINUE"
017200        ADD 1 TO W-OPTIMIZE-PASS-COUNT
017300        ACCEPT DUMMY.
017400
017500 ASK-TOUR-AND-ALGORITHM-EXIT. EXIT.
017600*----------------------------------------------------------------
017700
017800 COPY "PLGENERAL.CBL".
017900
018000
