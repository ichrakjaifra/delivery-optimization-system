000100*----------------------------------------------------------------
000200*    PL-HAVERSINE-DISTANCE.CBL
000300*    GREAT-CIRCLE DISTANCE, IN KILOMETERS, BETWEEN TWO LAT/LON
000400*    POINTS (W-HAV-LAT1/LON1 TO W-HAV-LAT2/LON2, DEGREES, SIGNED,
000500*    SAME PIC AS DLV-LATITUDE/LONGITUDE AND WH-LATITUDE/LONGITUDE)
000600*    ON RETURN W-HAV-DISTANCE HOLDS THE ANSWER, ROUNDED TO 2
000700*    DECIMALS.  THE SHOP'S COMPILER HAS NO SINE/COSINE/SQUARE
000800*    ROOT/ARC-TANGENT FUNCTIONS, SO THESE ARE WORKED OUT BY HAND
000900*    WITH TAYLOR SERIES AND NEWTON'S METHOD, THE SAME WAY FREIGHT
001000*    DISCOUNT CURVES WERE WORKED OUT BACK WHEN THIS SHOP WAS
001100*    STILL ON THE 370.  ALL WORKING FIELDS ARE DECLARED ON THE
001200*    CALLING PROGRAM'S WORKING-STORAGE (SEE W-MATH-* AND W-HAV-*
001300*    IN TOUR-OPTIMIZE-BATCH).
001400*----------------------------------------------------------------
001500*    05/10/24 LFR  INITIAL VERSION                       TKT-119
001600*    05/17/24 LFR  SWITCHED SQUARE ROOT TO NEWTON'S METHOD TKT-121
001700*                  AFTER THE BISECTION VERSION WAS TOO SLOW
001800*                  ON THE LARGE TOURS.
001900*----------------------------------------------------------------
002000
002100 HAVERSINE-DISTANCE.
002200
002300*    DEGREES TO RADIANS.
002400
002500     COMPUTE W-HAV-LAT1-RAD ROUNDED =
002600             W-HAV-LAT1 * W-MATH-PI / 180.
002700     COMPUTE W-HAV-LAT2-RAD ROUNDED =
002800             W-HAV-LAT2 * W-MATH-PI / 180.
002900     COMPUTE W-HAV-DELTA-LAT ROUNDED =
003000             (W-HAV-LAT2 - W-HAV-LAT1) * W-MATH-PI / 180.
003100     COMPUTE W-HAV-DELTA-LON ROUNDED =
003200             (W-HAV-LON2 - W-HAV-LON1) * W-MATH-PI / 180.
003300
003400*    SIN(DELTA-LAT / 2) AND SIN(DELTA-LON / 2).
003500
003600     COMPUTE W-MATH-ANGLE ROUNDED = W-HAV-DELTA-LAT / 2.
003700     PERFORM SINE-SERIES THRU SINE-SERIES-EXIT.
003800     MOVE W-MATH-SINE-RESULT TO W-HAV-SIN-DLAT-2.
003900
004000     COMPUTE W-MATH-ANGLE ROUNDED = W-HAV-DELTA-LON / 2.
004100     PERFORM SINE-SERIES THRU SINE-SERIES-EXIT.
004200     MOVE W-MATH-SINE-RESULT TO W-HAV-SIN-DLON-2.
004300
004400*    COS(LAT1) AND COS(LAT2).
004500
004600     MOVE W-HAV-LAT1-RAD TO W-MATH-ANGLE.
004700     PERFORM COSINE-SERIES THRU COSINE-SERIES-EXIT.
004800     MOVE W-MATH-COSINE-RESULT TO W-HAV-COS-LAT1.
004900
005000     MOVE W-HAV-LAT2-RAD TO W-MATH-ANGLE.
005100     PERFORM COSINE-SERIES THRU COSINE-SERIES-EXIT.
005200     MOVE W-MATH-COSINE-RESULT TO W-HAV-COS-LAT2.
005300
005400*    A = SIN**2(DLAT/2) + COS(LAT1) * COS(LAT2) * SIN**2(DLON/2).
005500
005600     COMPUTE W-HAV-A ROUNDED =
005700             (W-HAV-SIN-DLAT-2 * W-HAV-SIN-DLAT-2)
005800           + (W-HAV-COS-LAT1 * W-HAV-COS-LAT2
005900                              * W-HAV-SIN-DLON-2 * W-HAV-SIN-DLON-2).
006000
006100*    C = 2 * ATAN2(SQRT(A), SQRT(1-A)).
006200
006300     MOVE W-HAV-A TO W-MATH-SQRT-INPUT.
006400     PERFORM SQUARE-ROOT-NEWTON THRU SQUARE-ROOT-NEWTON-EXIT.
006500     MOVE W-MATH-SQRT-RESULT TO W-HAV-SQRT-A.
006600
006700     COMPUTE W-MATH-SQRT-INPUT ROUNDED = 1 - W-HAV-A.
006800     PERFORM SQUARE-ROOT-NEWTON THRU SQUARE-ROOT-NEWTON-EXIT.
006900     MOVE W-MATH-SQRT-RESULT TO W-HAV-SQRT-1-MINUS-A.
007000
007100     IF W-HAV-SQRT-1-MINUS-A EQUAL ZERO
007200        MOVE W-MATH-PI TO W-HAV-C
007300     ELSE
007400        COMPUTE W-MATH-ATAN-INPUT ROUNDED =
007500                W-HAV-SQRT-A / W-HAV-SQRT-1-MINUS-A
007600        PERFORM ARC-TANGENT-RATIO THRU ARC-TANGENT-RATIO-EXIT
007700        COMPUTE W-HAV-C ROUNDED = 2 * W-MATH-ATAN-RESULT.
007800
007900*    DISTANCE = RADIUS OF THE EARTH (KM) TIMES C.
008000
008100     COMPUTE W-HAV-DISTANCE ROUNDED = 6371 * W-HAV-C.
008200
008300 HAVERSINE-DISTANCE-EXIT. EXIT.
008400*----------------------------------------------------------------
008500
008600*    NEWTON-RAPHSON SQUARE ROOT.  W-MATH-SQRT-INPUT IN, A FIXED
008700*    15 ITERATIONS LATER W-MATH-SQRT-RESULT OUT.  INPUT IS NEVER
008800*    NEGATIVE IN THIS PROGRAM (IT IS ALWAYS A OR 1-A, 0 <= A <= 1).
008900
009000 SQUARE-ROOT-NEWTON.
009100
009200     IF W-MATH-SQRT-INPUT EQUAL ZERO
009300        MOVE ZERO TO W-MATH-SQRT-RESULT
009400     ELSE
009500        MOVE W-MATH-SQRT-INPUT TO W-MATH-SQRT-RESULT
009600        PERFORM SQUARE-ROOT-ONE-ITERATION
009700             THRU SQUARE-ROOT-ONE-ITERATION-EXIT
009800           VARYING W-MATH-SQRT-ITER FROM 1 BY 1
009900              UNTIL W-MATH-SQRT-ITER > 15.
010000
010100 SQUARE-ROOT-NEWTON-EXIT. EXIT.
010200*----------------------------------------------------------------
010300
010400 SQUARE-ROOT-ONE-ITERATION.
010500
010600     COMPUTE W-MATH-SQRT-RESULT ROUNDED =
010700             (W-MATH-SQRT-RESULT +
010800                (W-MATH-SQRT-INPUT / W-MATH-SQRT-RESULT)) / 2.
010900
011000 SQUARE-ROOT-ONE-ITERATION-EXIT. EXIT.
011100*----------------------------------------------------------------
011200
011300*    SIN(X) BY TAYLOR SERIES, 9 TERMS, BUILT UP ONE TERM AT A TIME
011400*    OFF THE PREVIOUS TERM SO NO FACTORIAL OR POWER HAS TO BE
011500*    COMPUTED FROM SCRATCH EACH PASS.  W-MATH-ANGLE IN (RADIANS),
011600*    W-MATH-SINE-RESULT OUT.
011700
011800 SINE-SERIES.
011900
012000     COMPUTE W-MATH-ANGLE-SQUARED ROUNDED =
012100             W-MATH-ANGLE * W-MATH-ANGLE.
012200     MOVE W-MATH-ANGLE TO W-MATH-TERM.
012300     MOVE W-MATH-ANGLE TO W-MATH-SUM.
012400
012500     PERFORM SINE-SERIES-ONE-TERM THRU SINE-SERIES-ONE-TERM-EXIT
012600        VARYING W-MATH-SERIES-N FROM 1 BY 1
012700           UNTIL W-MATH-SERIES-N > 9.
012800
012900     MOVE W-MATH-SUM TO W-MATH-SINE-RESULT.
013000
013100 SINE-SERIES-EXIT. EXIT.
013200*----------------------------------------------------------------
013300
013400 SINE-SERIES-ONE-TERM.
013500
013600     COMPUTE W-MATH-TERM ROUNDED =
013700             W-MATH-TERM * W-MATH-ANGLE-SQUARED * -1
013800                / ((2 * W-MATH-SERIES-N) *
013900                   ((2 * W-MATH-SERIES-N) + 1)).
014000
014100     ADD W-MATH-TERM TO W-MATH-SUM.
014200
014300 SINE-SERIES-ONE-TERM-EXIT. EXIT.
014400*----------------------------------------------------------------
014500
014600*    COS(X) BY THE SAME KIND OF TAYLOR SERIES AS SINE-SERIES.
014700*    W-MATH-ANGLE IN (RADIANS), W-MATH-COSINE-RESULT OUT.
014800
014900 COSINE-SERIES.
015000
015100     COMPUTE W-MATH-ANGLE-SQUARED ROUNDED =
015200             W-MATH-ANGLE * W-MATH-ANGLE.
015300     MOVE 1 TO W-MATH-TERM.
015400     MOVE 1 TO W-MATH-SUM.
015500
015600     PERFORM COSINE-SERIES-ONE-TERM THRU COSINE-SERIES-ONE-TERM-EXIT
015700        VARYING W-MATH-SERIES-N FROM 1 BY 1
015800           UNTIL W-MATH-SERIES-N > 9.
015900
016000     MOVE W-MATH-SUM TO W-MATH-COSINE-RESULT.
016100
016200 COSINE-SERIES-EXIT. EXIT.
016300*----------------------------------------------------------------
016400
016500 COSINE-SERIES-ONE-TERM.
016600
016700     COMPUTE W-MATH-TERM ROUNDED =
016800             W-MATH-TERM * W-MATH-ANGLE-SQUARED * -1
016900                / (((2 * W-MATH-SERIES-N) - 1) *
017000                    (2 * W-MATH-SERIES-N)).
017100
017200     ADD W-MATH-TERM TO W-MATH-SUM.
017300
017400 COSINE-SERIES-ONE-TERM-EXIT. EXIT.
017500*----------------------------------------------------------------
017600
017700*    ARCTANGENT OF A NON-NEGATIVE RATIO (ALWAYS SQRT(A)/SQRT(1-A)
017800*    HERE, SO NEVER NEGATIVE).  ONE HALF-ANGLE REDUCTION STEP
017900*    (ATAN(T) = 2 * ATAN(T / (1 + SQRT(1+T**2))) BRINGS THE
018000*    SERIES ARGUMENT DOWN BELOW THE WORST CASE OF THE UN-REDUCED
018100*    RATIO SO A 15 TERM SERIES CONVERGES CLEANLY.  W-MATH-ATAN-
018200*    INPUT IN, W-MATH-ATAN-RESULT OUT.
018300
018400 ARC-TANGENT-RATIO.
018500
018600     COMPUTE W-MATH-SQRT-INPUT ROUNDED =
018700             1 + (W-MATH-ATAN-INPUT * W-MATH-ATAN-INPUT).
018800     PERFORM SQUARE-ROOT-NEWTON THRU SQUARE-ROOT-NEWTON-EXIT.
018900     COMPUTE W-MATH-ATAN-REDUCED ROUNDED =
019000             W-MATH-ATAN-INPUT / (1 + W-MATH-SQRT-RESULT).
019100
019200     MOVE W-MATH-ATAN-REDUCED TO W-MATH-TERM.
019300     MOVE W-MATH-ATAN-REDUCED TO W-MATH-SUM.
019400     COMPUTE W-MATH-ANGLE-SQUARED ROUNDED =
019500             W-MATH-ATAN-REDUCED * W-MATH-ATAN-REDUCED.
019600
019700     PERFORM ARC-TANGENT-ONE-TERM THRU ARC-TANGENT-ONE-TERM-EXIT
019800        VARYING W-MATH-SERIES-N FROM 1 BY 1
019900           UNTIL W-MATH-SERIES-N > 15.
020000
020100     COMPUTE W-MATH-ATAN-RESULT ROUNDED = 2 * W-MATH-SUM.
020200
020300 ARC-TANGENT-RATIO-EXIT. EXIT.
020400*----------------------------------------------------------------
020500
020600 ARC-TANGENT-ONE-TERM.
020700
020800     COMPUTE W-MATH-TERM ROUNDED =
020900             W-MATH-TERM * W-MATH-ANGLE-SQUARED * -1.
021000     COMPUTE W-MATH-SUM ROUNDED =
021100             W-MATH-SUM +
021200                (W-MATH-TERM / ((2 * W-MATH-SERIES-N) + 1)).
021300
021400 ARC-TANGENT-ONE-TERM-EXIT. EXIT.
021500
