000100*----------------------------------------------------------------
000200*    PLMENU.CBL
000300*    SCREEN-HANDLING PARAGRAPHS USED ONLY BY THE TOP-LEVEL MENU
000400*    PROGRAM (DELIVERY-TOUR-SYSTEM.COB).  KEPT SEPARATE FROM
000500*    PLGENERAL.CBL SINCE THE TOP MENU REPAINTS A BANNER THE
000600*    MAINTENANCE PROGRAMS DO NOT NEED.
000700*----------------------------------------------------------------
000800*    02/11/24 LFR  INITIAL VERSION                       TKT-101
000900*----------------------------------------------------------------
001000
001100 CLEAR-SCREEN.
001200
001300     DISPLAY " " ERASE.
001400     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 2 TIMES.
001500
001600 CLEAR-SCREEN-EXIT. EXIT.
001700*----------------------------------------------------------------
001800
001900 JUMP-LINE.
002000
002100     DISPLAY " ".
002200
002300 JUMP-LINE-EXIT. EXIT.
002400
