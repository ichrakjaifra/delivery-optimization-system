000100*----------------------------------------------------------------
000200*    PL-ROUTE-CLARKE-WRIGHT.CBL
000300*    SAVINGS-BASED ROUTE CONSTRUCTION FOR A SINGLE VEHICLE (THE
000400*    ONE-VEHICLE DEGENERATE CASE OF THE CLASSICAL CLARKE AND
000500*    WRIGHT ALGORITHM).  EVERY DELIVERY IN ROUTE-TABLE STARTS AS
000600*    ITS OWN ONE-STOP ROUTE.  FOR EVERY PAIR I,J THE SAVING OF
000700*    JOINING THEM IS DIST(WH,I) + DIST(WH,J) - DIST(I,J); PAIRS
000800*    ARE TRIED HIGHEST SAVING FIRST, AND A PAIR IS MERGED ONLY
000900*    WHEN NEITHER END IS ALREADY AN INTERIOR STOP OF A ROUTE AND
001000*    THE TWO ENDS ARE NOT ALREADY ON THE SAME ROUTE.  ROUTES ARE
001100*    HELD AS A DOUBLY-LINKED CHAIN THROUGH RT-PREV-IX/RT-NEXT-IX
001200*    RIGHT ON THE ROUTE-TABLE ROW (ZERO MEANS "NO ENTRY THAT
001300*    SIDE", I.E. THIS ROW IS A ROUTE END).  WHEN NO MORE SAVINGS
001400*    CAN BE USED THE REMAINING CHAINS (SINGLE STOPS INCLUDED) ARE
001500*    WALKED HEAD TO TAIL AND CONCATENATED IN ASCENDING SUBSCRIPT
001600*    (I.E. ASCENDING DLV-ID) ORDER OF THEIR LOWEST-NUMBERED STOP.
001700*    RESULT IS LEFT IN ROUTE-SEQUENCE-TABLE LIKE THE NEAREST
001800*    NEIGHBOR BUILDER.
001900*----------------------------------------------------------------
002000*    05/13/24 LFR  INITIAL VERSION                       TKT-120
002100*----------------------------------------------------------------
002200
002300 BUILD-ROUTE-CLARKE-WRIGHT.
002400
002500     PERFORM INITIALIZE-ONE-ROUTE-ENTRY
002600             THRU INITIALIZE-ONE-ROUTE-ENTRY-EXIT
002700        VARYING RT-IX FROM 1 BY 1
002800           UNTIL RT-IX > ROUTE-TABLE-COUNT.
002900
003000     PERFORM COMPUTE-SAVINGS-TABLE THRU COMPUTE-SAVINGS-TABLE-EXIT.
003100
003200     IF SAVINGS-TABLE-COUNT NOT EQUAL ZERO
003300        PERFORM MERGE-ONE-SAVING THRU MERGE-ONE-SAVING-EXIT
003400           VARYING W-MERGE-COUNT FROM 1 BY 1
003500              UNTIL W-MERGE-COUNT > ROUTE-TABLE-COUNT.
003600
003700     PERFORM FLATTEN-ALL-ROUTES THRU FLATTEN-ALL-ROUTES-EXIT.
003800
003900 BUILD-ROUTE-CLARKE-WRIGHT-EXIT. EXIT.
004000*----------------------------------------------------------------
004100
004200 INITIALIZE-ONE-ROUTE-ENTRY.
004300
004400     MOVE RT-IX TO RT-ROUTE-ID (RT-IX).
004500     MOVE ZERO  TO RT-PREV-IX (RT-IX).
004600     MOVE ZERO  TO RT-NEXT-IX (RT-IX).
004700     MOVE "N"   TO RT-VISITED (RT-IX).
004800
004900 INITIALIZE-ONE-ROUTE-ENTRY-EXIT. EXIT.
005000*----------------------------------------------------------------
005100
005200*    EVERY UNORDERED PAIR I < J GETS ONE ROW IN SAVINGS-TABLE.
005300
005400 COMPUTE-SAVINGS-TABLE.
005500
005600     MOVE ZERO TO SAVINGS-TABLE-COUNT.
005700
005800     PERFORM COMPUTE-SAVINGS-FOR-I THRU COMPUTE-SAVINGS-FOR-I-EXIT
005900        VARYING W-SAV-SUBSCRIPT-I FROM 1 BY 1
006000           UNTIL W-SAV-SUBSCRIPT-I > ROUTE-TABLE-COUNT.
006100
006200 COMPUTE-SAVINGS-TABLE-EXIT. EXIT.
006300*----------------------------------------------------------------
006400
006500 COMPUTE-SAVINGS-FOR-I.
006600
006700     COMPUTE W-SAV-SUBSCRIPT-J-START = W-SAV-SUBSCRIPT-I + 1.
006800
006900     PERFORM COMPUTE-SAVINGS-FOR-J THRU COMPUTE-SAVINGS-FOR-J-EXIT
007000        VARYING W-SAV-SUBSCRIPT-J FROM W-SAV-SUBSCRIPT-J-START
007100           BY 1 UNTIL W-SAV-SUBSCRIPT-J > ROUTE-TABLE-COUNT.
007200
007300 COMPUTE-SAVINGS-FOR-I-EXIT. EXIT.
007400*----------------------------------------------------------------
007500
007600 COMPUTE-SAVINGS-FOR-J.
007700
007800     MOVE WH-LATITUDE  TO W-HAV-LAT1.
007900     MOVE WH-LONGITUDE TO W-HAV-LON1.
008000     MOVE RT-DLV-LATITUDE (W-SAV-SUBSCRIPT-I)  TO W-HAV-LAT2.
008100     MOVE RT-DLV-LONGITUDE (W-SAV-SUBSCRIPT-I) TO W-HAV-LON2.
008200     PERFORM HAVERSINE-DISTANCE THRU HAVERSINE-DISTANCE-EXIT.
008300     MOVE W-HAV-DISTANCE TO W-DIST-WH-TO-I.
008400
008500     MOVE WH-LATITUDE  TO W-HAV-LAT1.
008600     MOVE WH-LONGITUDE TO W-HAV-LON1.
008700     MOVE RT-DLV-LATITUDE (W-SAV-SUBSCRIPT-J)  TO W-HAV-LAT2.
008800     MOVE RT-DLV-LONGITUDE (W-SAV-SUBSCRIPT-J) TO W-HAV-LON2.
008900     PERFORM HAVERSINE-DISTANCE THRU HAVERSINE-DISTANCE-EXIT.
009000     MOVE W-HAV-DISTANCE TO W-DIST-WH-TO-J.
009100
009200     MOVE RT-DLV-LATITUDE (W-SAV-SUBSCRIPT-I)   TO W-HAV-LAT1.
009300     MOVE RT-DLV-LONGITUDE (W-SAV-SUBSCRIPT-I)  TO W-HAV-LON1.
009400     MOVE RT-DLV-LATITUDE (W-SAV-SUBSCRIPT-J)   TO W-HAV-LAT2.
009500     MOVE RT-DLV-LONGITUDE (W-SAV-SUBSCRIPT-J)  TO W-HAV-LON2.
009600     PERFORM HAVERSINE-DISTANCE THRU HAVERSINE-DISTANCE-EXIT.
009700     MOVE W-HAV-DISTANCE TO W-DIST-I-TO-J.
009800
009900     ADD 1 TO SAVINGS-TABLE-COUNT.
010000     MOVE W-SAV-SUBSCRIPT-I TO SAV-I (SAVINGS-TABLE-COUNT).
010100     MOVE W-SAV-SUBSCRIPT-J TO SAV-J (SAVINGS-TABLE-COUNT).
010200     MOVE "N" TO SAV-USED (SAVINGS-TABLE-COUNT).
010300     COMPUTE SAV-VALUE (SAVINGS-TABLE-COUNT) ROUNDED =
010400             W-DIST-WH-TO-I + W-DIST-WH-TO-J - W-DIST-I-TO-J.
010500
010600 COMPUTE-SAVINGS-FOR-J-EXIT. EXIT.
010700*----------------------------------------------------------------
010800
010900*    ONE PASS PICKS THE LARGEST REMAINING UNUSED SAVING, MARKS
011000*    IT USED, AND MERGES ITS TWO DELIVERIES IF THEY QUALIFY.  AT
011100*    MOST ROUTE-TABLE-COUNT PASSES ARE EVER NEEDED SINCE THAT IS
011200*    THE MOST MERGES A SINGLE CHAIN CAN TAKE; EXTRA PASSES JUST
011300*    FIND NOTHING LEFT TO USE AND FALL THROUGH.
011400
011500 MERGE-ONE-SAVING.
011600
011700     MOVE ZERO TO W-BEST-SAV-SUBSCRIPT.
011800
011900     PERFORM FIND-BEST-UNUSED-SAVING THRU FIND-BEST-UNUSED-SAVING-EXIT
012000        VARYING SAV-IX FROM 1 BY 1
012100           UNTIL SAV-IX > SAVINGS-TABLE-COUNT.
012200
012300     IF W-BEST-SAV-SUBSCRIPT NOT EQUAL ZERO
012400        MOVE "Y" TO SAV-USED (W-BEST-SAV-SUBSCRIPT)
012500        MOVE SAV-I (W-BEST-SAV-SUBSCRIPT) TO W-MERGE-I
012600        MOVE SAV-J (W-BEST-SAV-SUBSCRIPT) TO W-MERGE-J
012700        PERFORM TRY-MERGE-TWO-ROUTES THRU TRY-MERGE-TWO-ROUTES-EXIT.
012800
012900 MERGE-ONE-SAVING-EXIT. EXIT.
013000*----------------------------------------------------------------
013100
013200 FIND-BEST-UNUSED-SAVING.
013300
013400     IF NOT SAV-IS-USED (SAV-IX)
013500        IF W-BEST-SAV-SUBSCRIPT EQUAL ZERO
013600           OR SAV-VALUE (SAV-IX) > W-BEST-SAV-VALUE
013700           SET W-BEST-SAV-SUBSCRIPT TO SAV-IX
013800           MOVE SAV-VALUE (SAV-IX) TO W-BEST-SAV-VALUE.
013900
014000 FIND-BEST-UNUSED-SAVING-EXIT. EXIT.
014100*----------------------------------------------------------------
014200
014300*    A DELIVERY IS STILL A FREE ROUTE END WHEN EITHER OF ITS
014400*    CHAIN POINTERS IS ZERO.  AN INTERIOR STOP (BOTH POINTERS
014500*    FILLED) CAN NEVER BE OFFERED AGAIN, AND THE TWO ENDS MUST
014600*    NOT ALREADY BELONG TO THE SAME ROUTE OR THE MERGE WOULD
014700*    CLOSE A LOOP INSTEAD OF EXTENDING A CHAIN.
014800
014900 TRY-MERGE-TWO-ROUTES.
015000
015100     IF (RT-PREV-IX (W-MERGE-I) EQUAL ZERO
015200                    OR RT-NEXT-IX (W-MERGE-I) EQUAL ZERO)
015300               AND
015400        (RT-PREV-IX (W-MERGE-J) EQUAL ZERO
015500                    OR RT-NEXT-IX (W-MERGE-J) EQUAL ZERO)
015600               AND
015700        RT-ROUTE-ID (W-MERGE-I) NOT EQUAL RT-ROUTE-ID (W-MERGE-J)
015800
015900        IF RT-NEXT-IX (W-MERGE-I) EQUAL ZERO
016000           MOVE W-MERGE-J TO RT-NEXT-IX (W-MERGE-I)
016100        ELSE
016200           MOVE W-MERGE-J TO RT-PREV-IX (W-MERGE-I)
016300
016400        IF RT-NEXT-IX (W-MERGE-J) EQUAL ZERO
016500           MOVE W-MERGE-I TO RT-NEXT-IX (W-MERGE-J)
016600        ELSE
016700           MOVE W-MERGE-I TO RT-PREV-IX (W-MERGE-J)
016800
016900        MOVE RT-ROUTE-ID (W-MERGE-I) TO W-NEW-ROUTE-ID
017000        PERFORM RELABEL-ONE-ROUTE-ENTRY THRU RELABEL-ONE-ROUTE-ENTRY-EXIT
017100           VARYING RT-IX FROM 1 BY 1
017200              UNTIL RT-IX > ROUTE-TABLE-COUNT.
017300
017400 TRY-MERGE-TWO-ROUTES-EXIT. EXIT.
017500*----------------------------------------------------------------
017600
017700 RELABEL-ONE-ROUTE-ENTRY.
017800
017900     IF RT-ROUTE-ID (RT-IX) EQUAL RT-ROUTE-ID (W-MERGE-J)
018000        MOVE W-NEW-ROUTE-ID TO RT-ROUTE-ID (RT-IX).
018100
018200 RELABEL-ONE-ROUTE-ENTRY-EXIT. EXIT.
018300*----------------------------------------------------------------
018400
018500*    WALKS EVERY CHAIN, LOWEST SUBSCRIPT FIRST, FROM ITS HEAD
018600*    (THE END WITH NO RT-PREV-IX) TO ITS TAIL, APPENDING EACH
018700*    STOP TO ROUTE-SEQUENCE-TABLE AS IT GOES.  A ROW ALREADY
018800*    FLATTENED AS PART OF AN EARLIER CHAIN IS SKIPPED.
018900
019000 FLATTEN-ALL-ROUTES.
019100
019200     PERFORM CLEAR-ONE-FLATTENED-FLAG THRU CLEAR-ONE-FLATTENED-FLAG-EXIT
019300        VARYING RT-IX FROM 1 BY 1
019400           UNTIL RT-IX > ROUTE-TABLE-COUNT.
019500
019600     MOVE ZERO TO ROUTE-SEQUENCE-COUNT.
019700
019800     PERFORM FLATTEN-IF-NOT-DONE THRU FLATTEN-IF-NOT-DONE-EXIT
019900        VARYING RT-IX FROM 1 BY 1
020000           UNTIL RT-IX > ROUTE-TABLE-COUNT.
020100
020200 FLATTEN-ALL-ROUTES-EXIT. EXIT.
020300*----------------------------------------------------------------
020400
020500 CLEAR-ONE-FLATTENED-FLAG.
020600
020700     MOVE "N" TO RT-VISITED (RT-IX).
020800
020900 CLEAR-ONE-FLATTENED-FLAG-EXIT. EXIT.
021000*----------------------------------------------------------------
021100
021200 FLATTEN-IF-NOT-DONE.
021300
021400     IF NOT RT-IS-VISITED (RT-IX)
021500        MOVE RT-IX TO W-WALK-SUBSCRIPT
021600        PERFORM FIND-CHAIN-HEAD THRU FIND-CHAIN-HEAD-EXIT
021700           UNTIL RT-PREV-IX (W-WALK-SUBSCRIPT) EQUAL ZERO
021800        PERFORM APPEND-CHAIN-FROM-HEAD THRU APPEND-CHAIN-FROM-HEAD-EXIT
021900           UNTIL W-WALK-SUBSCRIPT EQUAL ZERO.
022000
022100 FLATTEN-IF-NOT-DONE-EXIT. EXIT.
022200*----------------------------------------------------------------
022300
022400 FIND-CHAIN-HEAD.
022500
022600     MOVE RT-PREV-IX (W-WALK-SUBSCRIPT) TO W-WALK-SUBSCRIPT.
022700
022800 FIND-CHAIN-HEAD-EXIT. EXIT.
022900*----------------------------------------------------------------
023000
023100 APPEND-CHAIN-FROM-HEAD.
023200
023300     ADD 1 TO ROUTE-SEQUENCE-COUNT.
023400     MOVE W-WALK-SUBSCRIPT TO RS-POINTER (ROUTE-SEQUENCE-COUNT).
023500     MOVE "Y" TO RT-VISITED (W-WALK-SUBSCRIPT).
023600     MOVE RT-NEXT-IX (W-WALK-SUBSCRIPT) TO W-WALK-SUBSCRIPT.
023700
023800 APPEND-CHAIN-FROM-HEAD-EXIT. EXIT.
023900
