000100*----------------------------------------------------------------
000200*    WSCASE01.CBL
000300*    WORKING-STORAGE CONSTANTS USED BY INSPECT ... CONVERTING
000400*    STATEMENTS THROUGHOUT THE SYSTEM (UPPER-CASING OPERATOR
000500*    ENTRY ON ALGORITHM CODES, STATUS CODES, ETC.).
000600*----------------------------------------------------------------
000700*    02/11/24 LFR  INITIAL VERSION                       TKT-101
000800*----------------------------------------------------------------
000900
001000 77  W-LOWER-ALPHA   PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".
001100 77  W-UPPER-ALPHA   PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
