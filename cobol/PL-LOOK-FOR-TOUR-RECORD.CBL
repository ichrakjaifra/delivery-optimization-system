000100*----------------------------------------------------------------
000200*    PL-LOOK-FOR-TOUR-RECORD.CBL
000300*    SEARCHES TUR-TABLE (LOADED FROM TOUR-FILE AT OPEN TIME, SEE
000400*    FDTOUR.CBL) FOR A TOUR BY TUR-ID.  CALLER MOVES THE ID
000500*    SOUGHT TO W-TUR-ID-SOUGHT BEFORE THE PERFORM AND TESTS
000600*    FOUND-TOUR-RECORD ON RETURN.  WHEN FOUND, TUR-IX POINTS AT
000700*    THE MATCHING ROW SO THE CALLER CAN REWRITE IT IN PLACE.
000800*----------------------------------------------------------------
000900*    04/09/24 LFR  INITIAL VERSION                       TKT-113
001000*----------------------------------------------------------------
001100
001200 LOOK-FOR-TOUR-RECORD.
001300
001400     MOVE "N" TO W-FOUND-TOUR-RECORD.
001500     SEARCH ALL TUR-TABLE
001600        AT END
001700           MOVE "N" TO W-FOUND-TOUR-RECORD
001800        WHEN T-TUR-ID (TUR-IX) = W-TUR-ID-SOUGHT
001900           MOVE "Y" TO W-FOUND-TOUR-RECORD
002000           MOVE T-TUR-DATE (TUR-IX)         TO TUR-DATE
002100           MOVE T-TUR-VEHICLE-ID (TUR-IX)   TO TUR-VEHICLE-ID
002200           MOVE T-TUR-WAREHOUSE-ID (TUR-IX) TO TUR-WAREHOUSE-ID
002300           MOVE T-TUR-ALGORITHM (TUR-IX)    TO TUR-ALGORITHM
002400           MOVE T-TUR-TOT-DIST (TUR-IX)     TO TUR-TOT-DIST
002500           MOVE T-TUR-DLV-COUNT (TUR-IX)    TO TUR-DLV-COUNT.
002600
002700 LOOK-FOR-TOUR-RECORD-EXIT. EXIT.
