000100*----------------------------------------------------------------
000200*    PL-ROUTE-NEAREST-NEIGHBOR.CBL
000300*    BUILDS A VISITING ORDER FOR THE ROUTE-TABLE (THE DELIVERIES
000400*    ON THE TOUR BEING OPTIMIZED, LOADED BY TOUR-OPTIMIZE-BATCH)
000500*    BY STARTING AT THE WAREHOUSE AND REPEATEDLY STEPPING TO THE
000600*    CLOSEST DELIVERY NOT YET VISITED.  TIES GO TO THE LOWER
000700*    DLV-ID, WHICH FALLS OUT FOR FREE HERE SINCE ROUTE-TABLE IS
000800*    LOADED IN ASCENDING DLV-ID ORDER AND THE SCAN ONLY REPLACES
000900*    THE BEST CANDIDATE ON A STRICTLY SHORTER DISTANCE.  RESULT
001000*    IS LEFT IN ROUTE-SEQUENCE-TABLE, ONE ENTRY PER STOP, HOLDING
001100*    THE SUBSCRIPT OF THE CHOSEN ROUTE-TABLE ROW.
001200*----------------------------------------------------------------
001300*    05/10/24 LFR  INITIAL VERSION                       TKT-119
001400*----------------------------------------------------------------
001500
001600 BUILD-ROUTE-NEAREST-NEIGHBOR.
001700
001800     PERFORM CLEAR-ONE-VISITED-FLAG THRU CLEAR-ONE-VISITED-FLAG-EXIT
001900        VARYING RT-IX FROM 1 BY 1
002000           UNTIL RT-IX > ROUTE-TABLE-COUNT.
002100
002200     MOVE ZERO TO ROUTE-SEQUENCE-COUNT.
002300     MOVE WH-LATITUDE  TO W-CURRENT-LAT.
002400     MOVE WH-LONGITUDE TO W-CURRENT-LON.
002500
002600     PERFORM PICK-NEAREST-UNVISITED THRU PICK-NEAREST-UNVISITED-EXIT
002700        VARYING W-PICK-COUNT FROM 1 BY 1
002800           UNTIL W-PICK-COUNT > ROUTE-TABLE-COUNT.
002900
003000 BUILD-ROUTE-NEAREST-NEIGHBOR-EXIT. EXIT.
003100*----------------------------------------------------------------
003200
003300 CLEAR-ONE-VISITED-FLAG.
003400
003500     MOVE "N" TO RT-VISITED (RT-IX).
003600
003700 CLEAR-ONE-VISITED-FLAG-EXIT. EXIT.
003800*----------------------------------------------------------------
003900
004000 PICK-NEAREST-UNVISITED.
004100
004200     MOVE ZERO TO W-BEST-SUBSCRIPT.
004300
004400     PERFORM FIND-NEAREST-CANDIDATE THRU FIND-NEAREST-CANDIDATE-EXIT
004500        VARYING RT-IX FROM 1 BY 1
004600           UNTIL RT-IX > ROUTE-TABLE-COUNT.
004700
004800     IF W-BEST-SUBSCRIPT NOT EQUAL ZERO
004900        ADD 1 TO ROUTE-SEQUENCE-COUNT
005000        MOVE W-BEST-SUBSCRIPT TO RS-POINTER (ROUTE-SEQUENCE-COUNT)
005100        MOVE "Y" TO RT-VISITED (W-BEST-SUBSCRIPT)
005200        MOVE RT-DLV-LATITUDE (W-BEST-SUBSCRIPT)  TO W-CURRENT-LAT
005300        MOVE RT-DLV-LONGITUDE (W-BEST-SUBSCRIPT) TO W-CURRENT-LON.
005400
005500 PICK-NEAREST-UNVISITED-EXIT. EXIT.
005600*----------------------------------------------------------------
005700
005800 FIND-NEAREST-CANDIDATE.
005900
006000     IF NOT RT-IS-VISITED (RT-IX)
006100        MOVE W-CURRENT-LAT  TO W-HAV-LAT1
006200        MOVE W-CURRENT-LON  TO W-HAV-LON1
006300        MOVE RT-DLV-LATITUDE (RT-IX)  TO W-HAV-LAT2
006400        MOVE RT-DLV-LONGITUDE (RT-IX) TO W-HAV-LON2
006500        PERFORM HAVERSINE-DISTANCE THRU HAVERSINE-DISTANCE-EXIT
006600        IF W-BEST-SUBSCRIPT EQUAL ZERO
006700           OR W-HAV-DISTANCE < W-BEST-DISTANCE
006800           MOVE RT-IX TO W-BEST-SUBSCRIPT
006900           MOVE W-HAV-DISTANCE TO W-BEST-DISTANCE.
007000
007100 FIND-NEAREST-CANDIDATE-EXIT. EXIT.
007200
