000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. tour-optimize-batch.
000400 AUTHOR. L FORTIN.
000500 INSTALLATION. DISTRIBUTION CENTER IS.
000600 DATE-WRITTEN. 05/09/1989.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - IS DEPARTMENT USE ONLY.
000900*----------------------------------------------------------------
001000*    TOUR-OPTIMIZE-BATCH
001100*    CALLED FROM TOUR-PROCESSING, OPTION 3, WITH THE TOUR ID AND
001200*    ALGORITHM CHOICE (1 = NEAREST_NEIGHBOR, 2 = CLARKE_WRIGHT)
001300*    ALREADY CONFIRMED BY THE CALLER.  LOOKS UP THE TOUR, ITS
001400*    VEHICLE AND ITS WAREHOUSE; SORTS DELIVERY-FILE BY TOUR ID
001500*    THEN DELIVERY ID SO THE TARGET TOUR'S STOPS COME TOGETHER;
001600*    CHECKS VEHICLE CAPACITY (WEIGHT, VOLUME, STOP COUNT); BUILDS
001700*    A VISITING ORDER WITH THE CHOSEN ALGORITHM; WALKS THE ORDER
001800*    WITH THE HAND-ROLLED HAVERSINE ROUTINE TO GET THE TOTAL
001900*    DISTANCE; AND REWRITES BOTH THE DELIVERY FILE (RENUMBERED
002000*    DLV-ORDER) AND THE TOUR FILE (TUR-ALGORITHM, TUR-TOT-DIST,
002100*    TUR-DLV-COUNT) TO THEIR "-OUT" SIDES.  EVERY OTHER TOUR'S
002200*    DELIVERIES AND EVERY OTHER TOUR RECORD PASS THROUGH
002300*    UNCHANGED.  A CAPACITY FAILURE OR AN EMPTY TOUR STILL
002400*    COPIES BOTH FILES THROUGH, JUST WITHOUT TOUCHING THE
002500*    TARGET TOUR'S ORDER/ALGORITHM/DISTANCE.
002600*----------------------------------------------------------------
002700*    CHANGE LOG
002800*    DATE      PGMR  DESCRIPTION                         TICKET
002900*    --------  ----  ----------------------------------  ------
003000*    05/09/89  LFR   INITIAL VERSION                     TKT-119
003100*    05/13/24  LFR   ADDED CLARKE_WRIGHT BUILDER           TKT-120
003200*    05/17/24  LFR   SWITCHED SQUARE ROOT TO NEWTON'S      TKT-121
003300*                    METHOD, SEE PL-HAVERSINE-DISTANCE.
003400*    01/18/99  RDM   Y2K - WIDENED TUR-DATE IN FDTOUR       TKT-188
003500*    06/18/24  LFR   ADDED SPECIAL-NAMES CONFIG SECTION  TKT-281
003600*    06/25/24  LFR   LOAD-TUR/VEH/WH-TABLE NOW PERFORMED  TKT-287
003700*                    THRU THEIR OWN LOAD-ONE-xxx-RECORD -
003800*                    THOSE NEVER RAN STANDALONE ANYWAY.
003900*    06/25/24  LFR   ADDED PARAGRAPH-LEVEL COMMENTARY -   TKT-292
004000*                    AUDITOR FLAGGED THIS PROGRAM AS
004100*                    UNDER-DOCUMENTED FOR ITS SIZE.
004200*----------------------------------------------------------------
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900   INPUT-OUTPUT SECTION.
005000    FILE-CONTROL.
005100
005200        COPY "SLTOUR.CBL".
005300        COPY "SLVEH.CBL".
005400        COPY "SLWHSE.CBL".
005500        COPY "SLDLV.CBL".
005600
005700        SELECT WORK-FILE
005800            ASSIGN TO "DLVWORK"
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS FS-WORK-FILE.
006100
006200 DATA DIVISION.
006300    FILE SECTION.
006400
006500        COPY "FDTOUR.CBL".
006600        COPY "FDVEH.CBL".
006700        COPY "FDWHSE.CBL".
006800        COPY "FDDLV.CBL".
006900
007000        FD  WORK-FILE
007100            LABEL RECORDS ARE STANDARD.
007200        01  WORK-RECORD.
007300            05 WORK-DLV-ID              PIC 9(09).
007400            05 WORK-DLV-ADDRESS         PIC X(60).
007500            05 WORK-DLV-LATITUDE         PIC S9(03)V9(06) COMP-3.
007600            05 WORK-DLV-LONGITUDE        PIC S9(03)V9(06) COMP-3.
007700            05 WORK-DLV-WEIGHT           PIC S9(05)V9(02) COMP-3.
007800            05 WORK-DLV-VOLUME           PIC S9(05)V9(02) COMP-3.
007900            05 WORK-DLV-TIME-SLOT        PIC X(20).
008000            05 WORK-DLV-STATUS           PIC X(10).
008100            05 WORK-DLV-TOUR-ID          PIC 9(09).
008200            05 WORK-DLV-ORDER            PIC 9(04).
008300            05 FILLER                   PIC X(10).
008400
008500    WORKING-STORAGE SECTION.
008600
008700        COPY "wscase01.cbl".
008800
008900        01  FS-TOUR-FILE                PIC XX.
009000        01  FS-TOUR-FILE-OUT             PIC XX.
009100        01  FS-VEHICLE-FILE              PIC XX.
009200        01  FS-WAREHOUSE-FILE            PIC XX.
009300        01  FS-DELIVERY-FILE             PIC XX.
009400        01  FS-DELIVERY-FILE-OUT         PIC XX.
009500        01  FS-WORK-FILE                 PIC XX.
009600
009700        01  W-TUR-ID-SOUGHT              PIC 9(09).
009800        01  W-FOUND-TOUR-RECORD          PIC X.
009900            88 FOUND-TOUR-RECORD         VALUE "Y".
010000
010100        01  W-VEH-ID-SOUGHT              PIC 9(09).
010200        01  W-FOUND-VEHICLE-RECORD       PIC X.
010300            88 FOUND-VEHICLE-RECORD      VALUE "Y".
010400
010500        01  W-WH-ID-SOUGHT               PIC 9(09).
010600        01  W-FOUND-WAREHOUSE-RECORD     PIC X.
010700            88 FOUND-WAREHOUSE-RECORD    VALUE "Y".
010800
010900        01  W-CAPACITY-OK                PIC X.
011000            88 CAPACITY-OK               VALUE "Y".
011100
011200        01  W-SUM-WEIGHT                 PIC S9(07)V9(02) COMP-3.
011300        01  W-SUM-VOLUME                 PIC S9(05)V9(02) COMP-3.
011400
011500        01  W-ALGORITHM-USED             PIC X(16).
011600
011700        01  W-TOTAL-DISTANCE             PIC S9(07)V9(02) COMP-3.
011800        01  W-CURRENT-LAT                PIC S9(03)V9(06) COMP-3.
011900        01  W-CURRENT-LON                PIC S9(03)V9(06) COMP-3.
012000
012100        01  W-BEST-SUBSCRIPT             PIC 9(04) COMP.
012200        01  W-BEST-DISTANCE              PIC S9(07)V9(02) COMP-3.
012300        01  W-PICK-COUNT                 PIC 9(04) COMP.
012400
012500        01  W-MERGE-COUNT                PIC 9(04) COMP.
012600        01  W-MERGE-I                    PIC 9(04) COMP.
012700        01  W-MERGE-J                    PIC 9(04) COMP.
012800        01  W-NEW-ROUTE-ID               PIC 9(04) COMP.
012900        01  W-WALK-SUBSCRIPT             PIC 9(04) COMP.
013000
013100        01  W-SAV-SUBSCRIPT-I            PIC 9(04) COMP.
013200        01  W-SAV-SUBSCRIPT-J            PIC 9(04) COMP.
013300        01  W-SAV-SUBSCRIPT-J-START      PIC 9(04) COMP.
013400        01  W-DIST-WH-TO-I               PIC S9(07)V9(02) COMP-3.
013500        01  W-DIST-WH-TO-J               PIC S9(07)V9(02) COMP-3.
013600        01  W-DIST-I-TO-J                PIC S9(07)V9(02) COMP-3.
013700        01  W-BEST-SAV-SUBSCRIPT         PIC 9(05) COMP.
013800        01  W-BEST-SAV-VALUE             PIC S9(07)V9(02) COMP-3.
013900
014000*    HAND-ROLLED TRIG/SQUARE ROOT WORKING FIELDS - SEE
014100*    PL-HAVERSINE-DISTANCE.CBL FOR THE PARAGRAPHS THAT USE THEM.
014200
014300        01  W-MATH-PI              PIC S9(01)V9(09) COMP-3
014400                                        VALUE 3.141592654.
014500        01  W-MATH-SQRT-INPUT      PIC S9(03)V9(09) COMP-3.
014600        01  W-MATH-SQRT-RESULT     PIC S9(03)V9(09) COMP-3.
014700        01  W-MATH-SQRT-ITER       PIC 9(02) COMP.
014800        01  W-MATH-ANGLE           PIC S9(03)V9(09) COMP-3.
014900        01  W-MATH-ANGLE-SQUARED   PIC S9(03)V9(09) COMP-3.
015000        01  W-MATH-TERM            PIC S9(03)V9(09) COMP-3.
015100        01  W-MATH-SUM             PIC S9(03)V9(09) COMP-3.
015200        01  W-MATH-SERIES-N        PIC 9(02) COMP.
015300        01  W-MATH-SINE-RESULT     PIC S9(01)V9(09) COMP-3.
015400        01  W-MATH-COSINE-RESULT   PIC S9(01)V9(09) COMP-3.
015500        01  W-MATH-ATAN-INPUT      PIC S9(03)V9(09) COMP-3.
015600        01  W-MATH-ATAN-RESULT     PIC S9(03)V9(09) COMP-3.
015700        01  W-MATH-ATAN-REDUCED    PIC S9(03)V9(09) COMP-3.
015800
015900        01  W-HAV-LAT1             PIC S9(03)V9(06) COMP-3.
016000        01  W-HAV-LON1             PIC S9(03)V9(06) COMP-3.
016100        01  W-HAV-LAT2             PIC S9(03)V9(06) COMP-3.
016200        01  W-HAV-LON2             PIC S9(03)V9(06) COMP-3.
016300        01  W-HAV-DISTANCE         PIC S9(07)V9(02) COMP-3.
016400        01  W-HAV-LAT1-RAD         PIC S9(03)V9(09) COMP-3.
016500        01  W-HAV-LAT2-RAD         PIC S9(03)V9(09) COMP-3.
016600        01  W-HAV-DELTA-LAT        PIC S9(03)V9(09) COMP-3.
016700        01  W-HAV-DELTA-LON        PIC S9(03)V9(09) COMP-3.
016800        01  W-HAV-SIN-DLAT-2       PIC S9(01)V9(09) COMP-3.
016900        01  W-HAV-SIN-DLON-2       PIC S9(01)V9(09) COMP-3.
017000        01  W-HAV-COS-LAT1         PIC S9(01)V9(09) COMP-3.
017100        01  W-HAV-COS-LAT2         PIC S9(01)V9(09) COMP-3.
017200        01  W-HAV-A                PIC S9(01)V9(09) COMP-3.
017300        01  W-HAV-SQRT-A           PIC S9(01)V9(09) COMP-3.
017400        01  W-HAV-SQRT-1-MINUS-A   PIC S9(01)V9(09) COMP-3.
017500        01  W-HAV-C                PIC S9(03)V9(09) COMP-3.
017600
017700*    ROUTE-TABLE HOLDS ONLY THE DELIVERIES OF THE TOUR BEING
017800*    OPTIMIZED, BUFFERED OFF THE SORTED WORK-FILE BY THE CONTROL
017900*    BREAK BELOW.  RT-PREV-IX/RT-NEXT-IX/RT-ROUTE-ID ARE USED
018000*    BY THE CLARKE_WRIGHT BUILDER ONLY; THE NEAREST_NEIGHBOR
018100*    BUILDER ONLY USES RT-VISITED.
018200
018300        01  ROUTE-TABLE-AREA.
018400            05 ROUTE-TABLE-COUNT         PIC 9(04) COMP.
018500            05 ROUTE-TABLE OCCURS 0 TO 300 TIMES
018600                          DEPENDING ON ROUTE-TABLE-COUNT
018700                          INDEXED BY RT-IX.
018800               10 RT-DLV-ID              PIC 9(09).
018900               10 RT-DLV-ADDRESS         PIC X(60).
019000               10 RT-DLV-LATITUDE        PIC S9(03)V9(06) COMP-3.
019100               10 RT-DLV-LONGITUDE       PIC S9(03)V9(06) COMP-3.
019200               10 RT-DLV-WEIGHT          PIC S9(05)V9(02) COMP-3.
019300               10 RT-DLV-VOLUME          PIC S9(05)V9(02) COMP-3.
019400               10 RT-DLV-TIME-SLOT       PIC X(20).
019500               10 RT-DLV-STATUS          PIC X(10).
019600               10 RT-DLV-ORDER           PIC 9(04).
019700               10 RT-VISITED             PIC X.
019800                  88 RT-IS-VISITED       VALUE "Y".
019900               10 RT-ROUTE-ID            PIC 9(04) COMP.
020000               10 RT-PREV-IX             PIC 9(04) COMP.
020100               10 RT-NEXT-IX             PIC 9(04) COMP.
020200
020300        01  ROUTE-SEQUENCE-AREA.
020400            05 ROUTE-SEQUENCE-COUNT      PIC 9(04) COMP.
020500            05 ROUTE-SEQUENCE-TABLE OCCURS 0 TO 300 TIMES
020600                          DEPENDING ON ROUTE-SEQUENCE-COUNT
020700                          INDEXED BY RS-IX.
020800               10 RS-POINTER             PIC 9(04) COMP.
020900
021000        01  SAVINGS-TABLE-AREA.
021100            05 SAVINGS-TABLE-COUNT       PIC 9(05) COMP.
021200            05 SAVINGS-TABLE OCCURS 0 TO 45000 TIMES
021300                          DEPENDING ON SAVINGS-TABLE-COUNT
021400                          INDEXED BY SAV-IX.
021500               10 SAV-I                  PIC 9(04) COMP.
021600               10 SAV-J                  PIC 9(04) COMP.
021700               10 SAV-VALUE              PIC S9(05)V9(02) COMP-3.
021800               10 SAV-USED               PIC X.
021900                  88 SAV-IS-USED         VALUE "Y".
022000
022100        LINKAGE SECTION.
022200
022300        01  LK-OPTIMIZE-TOUR-ID          PIC 9(09).
022400        01  LK-ALGORITHM-CHOICE          PIC 9.
022500*----------------------------------------------------------------
022600
022700 PROCEDURE DIVISION USING LK-OPTIMIZE-TOUR-ID
022800                          LK-ALGORITHM-CHOICE.
022900
023000*    LK-OPTIMIZE-TOUR-ID AND LK-ALGORITHM-CHOICE ARE PASSED IN ALREADY
023100*    VALIDATED BY TOUR-PROCESSING - THIS PROGRAM DOES NOT RE-ASK THE
023200*    OPERATOR FOR ANYTHING.  A MISSING TOUR STILL RUNS THE DELIVERY
023300*    FILE THROUGH UNCHANGED SO THE -OUT SIDE IS ALWAYS COMPLETE.
023400 MAIN-LOGIC.
023500
023600     OPEN INPUT TOUR-FILE.
023700     PERFORM LOAD-TUR-TABLE THRU LOAD-ONE-TUR-RECORD.
023800     CLOSE TOUR-FILE.
023900
024000     MOVE LK-OPTIMIZE-TOUR-ID TO W-TUR-ID-SOUGHT.
024100     PERFORM LOOK-FOR-TOUR-RECORD THRU LOOK-FOR-TOUR-RECORD-EXIT.
024200
024300     IF NOT FOUND-TOUR-RECORD
024400        DISPLAY "*** Tour not found with id: " LK-OPTIMIZE-TOUR-ID
024500                " ***"
024600        PERFORM COPY-DELIVERY-FILE-UNCHANGED
024700             THRU COPY-DELIVERY-FILE-UNCHANGED-EXIT
024800     ELSE
024900        PERFORM LOAD-VEHICLE-AND-WAREHOUSE
025000             THRU LOAD-VEHICLE-AND-WAREHOUSE-EXIT
025100        PERFORM GATHER-AND-PASSTHROUGH-DELIVERIES
025200             THRU GATHER-AND-PASSTHROUGH-DELIVERIES-EXIT
025300        PERFORM OPTIMIZE-IF-POSSIBLE THRU OPTIMIZE-IF-POSSIBLE-EXIT
025400        CLOSE DELIVERY-FILE-OUT.
025500
025600     PERFORM REWRITE-TUR-FILE-TO-OUT THRU REWRITE-TUR-FILE-TO-OUT-EXIT.
025700
025800     EXIT PROGRAM.
025900
026000     STOP RUN.
026100*----------------------------------------------------------------
026200
026300*    LOADED SO TUR-IX CAN POINT AT THE TARGET TOUR'S ROW ONCE
026400*    LOOK-FOR-TOUR-RECORD FINDS IT - UPDATE-TUR-TABLE-ENTRY WRITES
026500*    BACK TO THIS SAME ROW LATER.
026600 LOAD-TUR-TABLE.
026700
026800     MOVE ZERO TO TUR-TABLE-COUNT.
026900
027000     PERFORM LOAD-ONE-TUR-RECORD UNTIL FS-TOUR-FILE = "10".
027100*----------------------------------------------------------------
027200
027300 LOAD-ONE-TUR-RECORD.
027400
027500     READ TOUR-FILE RECORD
027600         AT END
027700            MOVE "10" TO FS-TOUR-FILE
027800         NOT AT END
027900            ADD 1 TO TUR-TABLE-COUNT
028000            MOVE TUR-ID          TO T-TUR-ID (TUR-TABLE-COUNT)
028100            MOVE TUR-DATE        TO T-TUR-DATE (TUR-TABLE-COUNT)
028200            MOVE TUR-VEHICLE-ID  TO T-TUR-VEHICLE-ID
028300                                                (TUR-TABLE-COUNT)
028400            MOVE TUR-WAREHOUSE-ID TO T-TUR-WAREHOUSE-ID
028500                                                (TUR-TABLE-COUNT)
028600            MOVE TUR-ALGORITHM   TO T-TUR-ALGORITHM
028700                                                (TUR-TABLE-COUNT)
028800            MOVE TUR-TOT-DIST    TO T-TUR-TOT-DIST
028900                                                (TUR-TABLE-COUNT)
029000            MOVE TUR-DLV-COUNT   TO T-TUR-DLV-COUNT
029100                                                (TUR-TABLE-COUNT).
029200*----------------------------------------------------------------
029300
029400*    ONLY EVER LOOKS UP THE ONE VEHICLE AND ONE WAREHOUSE TIED TO
029500*    THE TARGET TOUR - NOT THE WHOLE VEHICLE OR WAREHOUSE FILE.
029600 LOAD-VEHICLE-AND-WAREHOUSE.
029700
029800     OPEN INPUT VEHICLE-FILE.
029900     PERFORM LOAD-VEH-TABLE THRU LOAD-ONE-VEH-RECORD.
030000     CLOSE VEHICLE-FILE.
030100
030200     OPEN INPUT WAREHOUSE-FILE.
030300     PERFORM LOAD-WH-TABLE THRU LOAD-ONE-WH-RECORD.
030400     CLOSE WAREHOUSE-FILE.
030500
030600     MOVE T-TUR-VEHICLE-ID (TUR-IX) TO W-VEH-ID-SOUGHT.
030700     PERFORM LOOK-FOR-VEHICLE-RECORD THRU LOOK-FOR-VEHICLE-RECORD-EXIT.
030800
030900     MOVE T-TUR-WAREHOUSE-ID (TUR-IX) TO W-WH-ID-SOUGHT.
031000     PERFORM LOOK-FOR-WAREHOUSE-RECORD
031100             THRU LOOK-FOR-WAREHOUSE-RECORD-EXIT.
031200
031300 LOAD-VEHICLE-AND-WAREHOUSE-EXIT. EXIT.
031400*----------------------------------------------------------------
031500
031600*    THE TARGET TOUR DOES NOT EXIST - THE DELIVERY FILE STILL
031700*    HAS TO COME OUT THE OTHER SIDE, SO IT GOES THROUGH AS IS,
031800*    NO SORT NEEDED.
031900
032000 COPY-DELIVERY-FILE-UNCHANGED.
032100
032200     OPEN INPUT DELIVERY-FILE.
032300     OPEN OUTPUT DELIVERY-FILE-OUT.
032400
032500     PERFORM COPY-ONE-DELIVERY-UNCHANGED
032600             THRU COPY-ONE-DELIVERY-UNCHANGED-EXIT
032700        UNTIL FS-DELIVERY-FILE = "10".
032800
032900     CLOSE DELIVERY-FILE.
033000     CLOSE DELIVERY-FILE-OUT.
033100
033200 COPY-DELIVERY-FILE-UNCHANGED-EXIT. EXIT.
033300*----------------------------------------------------------------
033400
033500 COPY-ONE-DELIVERY-UNCHANGED.
033600
033700     READ DELIVERY-FILE RECORD
033800         AT END
033900            MOVE "10" TO FS-DELIVERY-FILE
034000         NOT AT END
034100            MOVE SPACES          TO DLV-RECORD-OUT
034200            MOVE DLV-ID           TO DLVO-ID
034300            MOVE DLV-ADDRESS      TO DLVO-ADDRESS
034400            MOVE DLV-LATITUDE     TO DLVO-LATITUDE
034500            MOVE DLV-LONGITUDE    TO DLVO-LONGITUDE
034600            MOVE DLV-WEIGHT       TO DLVO-WEIGHT
034700            MOVE DLV-VOLUME       TO DLVO-VOLUME
034800            MOVE DLV-TIME-SLOT    TO DLVO-TIME-SLOT
034900            MOVE DLV-STATUS       TO DLVO-STATUS
035000            MOVE DLV-TOUR-ID      TO DLVO-TOUR-ID
035100            MOVE DLV-ORDER        TO DLVO-ORDER
035200            WRITE DLV-RECORD-OUT.
035300
035400 COPY-ONE-DELIVERY-UNCHANGED-EXIT. EXIT.
035500*----------------------------------------------------------------
035600
035700*    SAME LOAD ROUTINE AS VEHICLE-MAINTENANCE - LOOK-FOR-VEHICLE-
035800*    RECORD BELOW SEARCHES THIS TABLE.
035900 LOAD-VEH-TABLE.
036000
036100     MOVE ZERO TO VEH-TABLE-COUNT.
036200
036300     PERFORM LOAD-ONE-VEH-RECORD UNTIL FS-VEHICLE-FILE = "10".
036400*----------------------------------------------------------------
036500
036600 LOAD-ONE-VEH-RECORD.
036700
036800     READ VEHICLE-FILE RECORD
036900         AT END
037000            MOVE "10" TO FS-VEHICLE-FILE
037100         NOT AT END
037200            ADD 1 TO VEH-TABLE-COUNT
037300            MOVE VEH-ID          TO T-VEH-ID (VEH-TABLE-COUNT)
037400            MOVE VEH-LICENSE     TO T-VEH-LICENSE
037500                                                (VEH-TABLE-COUNT)
037600            MOVE VEH-TYPE        TO T-VEH-TYPE (VEH-TABLE-COUNT)
037700            MOVE VEH-MAX-WEIGHT  TO T-VEH-MAX-WEIGHT
037800                                                (VEH-TABLE-COUNT)
037900            MOVE VEH-MAX-VOLUME  TO T-VEH-MAX-VOLUME
038000                                                (VEH-TABLE-COUNT)
038100            MOVE VEH-MAX-STOPS   TO T-VEH-MAX-STOPS
038200                                                (VEH-TABLE-COUNT)
038300            MOVE VEH-RANGE       TO T-VEH-RANGE (VEH-TABLE-COUNT).
038400*----------------------------------------------------------------
038500
038600*    SAME LOAD ROUTINE AS WAREHOUSE-MAINTENANCE - LOOK-FOR-
038700*    WAREHOUSE-RECORD BELOW SEARCHES THIS TABLE.
038800 LOAD-WH-TABLE.
038900
039000     MOVE ZERO TO WH-TABLE-COUNT.
039100
039200     PERFORM LOAD-ONE-WH-RECORD UNTIL FS-WAREHOUSE-FILE = "10".
039300*----------------------------------------------------------------
039400
039500 LOAD-ONE-WH-RECORD.
039600
039700     READ WAREHOUSE-FILE RECORD
039800         AT END
039900            MOVE "10" TO FS-WAREHOUSE-FILE
040000         NOT AT END
040100            ADD 1 TO WH-TABLE-COUNT
040200            MOVE WH-ID          TO T-WH-ID (WH-TABLE-COUNT)
040300            MOVE WH-NAME        TO T-WH-NAME (WH-TABLE-COUNT)
040400            MOVE WH-ADDRESS     TO T-WH-ADDRESS (WH-TABLE-COUNT)
040500            MOVE WH-LATITUDE    TO T-WH-LATITUDE (WH-TABLE-COUNT)
040600            MOVE WH-LONGITUDE   TO T-WH-LONGITUDE
040700                                                (WH-TABLE-COUNT)
040800            MOVE WH-OPEN-HOURS  TO T-WH-OPEN-HOURS
040900                                                (WH-TABLE-COUNT).
041000*----------------------------------------------------------------
041100
041200*    SORTS DELIVERY-FILE BY TOUR ID THEN DELIVERY ID SO THE
041300*    TARGET TOUR'S STOPS COME TOGETHER, THEN WALKS THE SORTED
041400*    WORK FILE ONCE.  RECORDS ON THE TARGET TOUR ARE BUFFERED
041500*    INTO ROUTE-TABLE AND NOT YET WRITTEN; EVERY OTHER RECORD IS
041600*    WRITTEN STRAIGHT THROUGH TO DELIVERY-FILE-OUT AS IT IS READ.
041700
041800 GATHER-AND-PASSTHROUGH-DELIVERIES.
041900
042000     SORT DLV-SORT-WORK
042100         ON ASCENDING KEY SRT-DLV-TOUR-ID SRT-DLV-ID
042200         USING DELIVERY-FILE
042300         GIVING WORK-FILE.
042400
042500     MOVE ZERO TO ROUTE-TABLE-COUNT.
042600
042700     OPEN INPUT WORK-FILE.
042800     OPEN OUTPUT DELIVERY-FILE-OUT.
042900
043000     PERFORM GATHER-OR-PASS-ONE-RECORD UNTIL FS-WORK-FILE = "10".
043100
043200     CLOSE WORK-FILE.
043300
043400 GATHER-AND-PASSTHROUGH-DELIVERIES-EXIT. EXIT.
043500*----------------------------------------------------------------
043600
043700*    ONE PASS OF THE CONTROL BREAK - WORK-FILE IS SORTED SO ALL OF
043800*    THE TARGET TOUR'S DELIVERIES ARE BUFFERED, BUT THEY DO NOT
043900*    HAVE TO BE CONTIGUOUS FOR THIS LOGIC TO WORK.
044000 GATHER-OR-PASS-ONE-RECORD.
044100
044200     READ WORK-FILE RECORD
044300         AT END
044400            MOVE "10" TO FS-WORK-FILE
044500         NOT AT END
044600            IF WORK-DLV-TOUR-ID EQUAL LK-OPTIMIZE-TOUR-ID
044700               PERFORM BUFFER-ONE-DELIVERY THRU BUFFER-ONE-DELIVERY-EXIT
044800            ELSE
044900               PERFORM PASS-ONE-DELIVERY-THROUGH
045000             THRU PASS-ONE-DELIVERY-THROUGH-EXIT.
045100*----------------------------------------------------------------
045200
045300*    NOT YET WRITTEN TO DELIVERY-FILE-OUT - HELD IN ROUTE-TABLE
045400*    UNTIL OPTIMIZE-IF-POSSIBLE DECIDES WHAT TO DO WITH THE WHOLE
045500*    TOUR.
045600 BUFFER-ONE-DELIVERY.
045700
045800     ADD 1 TO ROUTE-TABLE-COUNT.
045900     MOVE WORK-DLV-ID         TO RT-DLV-ID (ROUTE-TABLE-COUNT).
046000     MOVE WORK-DLV-ADDRESS    TO RT-DLV-ADDRESS
046100                                             (ROUTE-TABLE-COUNT).
046200     MOVE WORK-DLV-LATITUDE   TO RT-DLV-LATITUDE
046300                                             (ROUTE-TABLE-COUNT).
046400     MOVE WORK-DLV-LONGITUDE  TO RT-DLV-LONGITUDE
046500                                             (ROUTE-TABLE-COUNT).
046600     MOVE WORK-DLV-WEIGHT     TO RT-DLV-WEIGHT
046700                                             (ROUTE-TABLE-COUNT).
046800     MOVE WORK-DLV-VOLUME     TO RT-DLV-VOLUME
046900                                             (ROUTE-TABLE-COUNT).
047000     MOVE WORK-DLV-TIME-SLOT  TO RT-DLV-TIME-SLOT
047100                                             (ROUTE-TABLE-COUNT).
047200     MOVE WORK-DLV-STATUS     TO RT-DLV-STATUS
047300                                             (ROUTE-TABLE-COUNT).
047400     MOVE WORK-DLV-ORDER      TO RT-DLV-ORDER
047500                                             (ROUTE-TABLE-COUNT).
047600
047700 BUFFER-ONE-DELIVERY-EXIT. EXIT.
047800*----------------------------------------------------------------
047900
048000*    A DELIVERY NOT ON THE TARGET TOUR - WRITTEN STRAIGHT OUT,
048100*    ORDER AND STATUS UNTOUCHED.
048200 PASS-ONE-DELIVERY-THROUGH.
048300
048400     MOVE SPACES                TO DLV-RECORD-OUT.
048500     MOVE WORK-DLV-ID            TO DLVO-ID.
048600     MOVE WORK-DLV-ADDRESS       TO DLVO-ADDRESS.
048700     MOVE WORK-DLV-LATITUDE      TO DLVO-LATITUDE.
048800     MOVE WORK-DLV-LONGITUDE     TO DLVO-LONGITUDE.
048900     MOVE WORK-DLV-WEIGHT        TO DLVO-WEIGHT.
049000     MOVE WORK-DLV-VOLUME        TO DLVO-VOLUME.
049100     MOVE WORK-DLV-TIME-SLOT     TO DLVO-TIME-SLOT.
049200     MOVE WORK-DLV-STATUS        TO DLVO-STATUS.
049300     MOVE WORK-DLV-TOUR-ID       TO DLVO-TOUR-ID.
049400     MOVE WORK-DLV-ORDER         TO DLVO-ORDER.
049500
049600     WRITE DLV-RECORD-OUT.
049700
049800 PASS-ONE-DELIVERY-THROUGH-EXIT. EXIT.
049900*----------------------------------------------------------------
050000
050100*    THREE OUTCOMES: NO DELIVERIES ON THE TOUR, CAPACITY EXCEEDED,
050200*    OR A CLEAN OPTIMIZE - ONLY THE LAST ONE TOUCHES DLV-ORDER,
050300*    DLV-STATUS AND THE TUR-TABLE ENTRY.
050400 OPTIMIZE-IF-POSSIBLE.
050500
050600     IF ROUTE-TABLE-COUNT EQUAL ZERO
050700        DISPLAY "*** No deliveries found for tour "
050800                LK-OPTIMIZE-TOUR-ID " ***"
050900        PERFORM WRITE-ROUTE-TABLE-UNCHANGED
051000             THRU WRITE-ROUTE-TABLE-UNCHANGED-EXIT
051100     ELSE
051200        PERFORM CHECK-VEHICLE-CAPACITY THRU CHECK-VEHICLE-CAPACITY-EXIT
051300        IF NOT CAPACITY-OK
051400           DISPLAY "*** LE VEHICULE ne peut pas transporter"
051500                   " CETTE CHARGE - TOURNEE " LK-OPTIMIZE-TOUR-ID
051600                   " ***"
051700           PERFORM WRITE-ROUTE-TABLE-UNCHANGED
051800             THRU WRITE-ROUTE-TABLE-UNCHANGED-EXIT
051900        ELSE
052000           PERFORM BUILD-ROUTE THRU BUILD-ROUTE-EXIT
052100           PERFORM COMPUTE-ROUTE-DISTANCE THRU COMPUTE-ROUTE-DISTANCE-EXIT
052200           PERFORM WRITE-ROUTE-TABLE-OPTIMIZED
052300             THRU WRITE-ROUTE-TABLE-OPTIMIZED-EXIT
052400           PERFORM UPDATE-TUR-TABLE-ENTRY THRU UPDATE-TUR-TABLE-ENTRY-EXIT
052500           DISPLAY "TOUR " LK-OPTIMIZE-TOUR-ID " OPTIMIZED - "
052600                   W-ALGORITHM-USED " - " ROUTE-TABLE-COUNT
052700                   " STOPS - " W-TOTAL-DISTANCE " KM".
052800
052900 OPTIMIZE-IF-POSSIBLE-EXIT. EXIT.
053000*----------------------------------------------------------------
053100
053200*    SUM-WEIGHT/SUM-VOLUME/STOP COUNT AGAINST THE VEHICLE'S
053300*    MAXIMUMS.  NO ROUNDING ON THE RUNNING SUMS - JUST A PLAIN
053400*    ADD EACH TIME THROUGH.
053500
053600 CHECK-VEHICLE-CAPACITY.
053700
053800     MOVE ZERO TO W-SUM-WEIGHT.
053900     MOVE ZERO TO W-SUM-VOLUME.
054000
054100     PERFORM SUM-ONE-DELIVERY THRU SUM-ONE-DELIVERY-EXIT
054200        VARYING RT-IX FROM 1 BY 1
054300           UNTIL RT-IX > ROUTE-TABLE-COUNT.
054400
054500     MOVE "Y" TO W-CAPACITY-OK.
054600
054700     IF W-SUM-WEIGHT > VEH-MAX-WEIGHT
054800                OR W-SUM-VOLUME > VEH-MAX-VOLUME
054900                OR ROUTE-TABLE-COUNT > VEH-MAX-STOPS
055000        MOVE "N" TO W-CAPACITY-OK.
055100
055200 CHECK-VEHICLE-CAPACITY-EXIT. EXIT.
055300*----------------------------------------------------------------
055400
055500*    ONE ROW'S WEIGHT AND VOLUME ADDED TO THE RUNNING TOTALS -
055600*    DRIVEN BY THE CALLER'S VARYING CLAUSE.
055700 SUM-ONE-DELIVERY.
055800
055900     ADD RT-DLV-WEIGHT (RT-IX) TO W-SUM-WEIGHT.
056000     ADD RT-DLV-VOLUME (RT-IX) TO W-SUM-VOLUME.
056100
056200 SUM-ONE-DELIVERY-EXIT. EXIT.
056300*----------------------------------------------------------------
056400
056500*    LK-ALGORITHM-CHOICE OF 1 MEANS NEAREST_NEIGHBOR (PL-ROUTE-
056600*    NEAREST-NEIGHBOR.CBL), ANYTHING ELSE MEANS CLARKE_WRIGHT
056700*    (PL-ROUTE-CLARKE-WRIGHT.CBL) - TOUR-PROCESSING ONLY OFFERS
056800*    THOSE TWO CHOICES SO NO THIRD BRANCH IS NEEDED HERE.
056900 BUILD-ROUTE.
057000
057100     IF LK-ALGORITHM-CHOICE EQUAL 1
057200        PERFORM BUILD-ROUTE-NEAREST-NEIGHBOR
057300             THRU BUILD-ROUTE-NEAREST-NEIGHBOR-EXIT
057400        MOVE "NEAREST_NEIGHBOR" TO W-ALGORITHM-USED
057500     ELSE
057600        PERFORM BUILD-ROUTE-CLARKE-WRIGHT
057700             THRU BUILD-ROUTE-CLARKE-WRIGHT-EXIT
057800        MOVE "CLARKE_WRIGHT   " TO W-ALGORITHM-USED.
057900
058000 BUILD-ROUTE-EXIT. EXIT.
058100*----------------------------------------------------------------
058200
058300*    WALKS ROUTE-SEQUENCE-TABLE, WAREHOUSE TO FIRST STOP TO
058400*    SECOND STOP ... TO LAST STOP BACK TO WAREHOUSE, ADDING UP
058500*    THE HAVERSINE LEGS.  RENUMBERS RT-DLV-ORDER TO THE 1-BASED
058600*    VISITING POSITION ALONG THE WAY.
058700
058800 COMPUTE-ROUTE-DISTANCE.
058900
059000     MOVE ZERO TO W-TOTAL-DISTANCE.
059100     MOVE WH-LATITUDE  TO W-CURRENT-LAT.
059200     MOVE WH-LONGITUDE TO W-CURRENT-LON.
059300
059400     PERFORM ADD-ONE-LEG-DISTANCE THRU ADD-ONE-LEG-DISTANCE-EXIT
059500        VARYING RS-IX FROM 1 BY 1
059600           UNTIL RS-IX > ROUTE-SEQUENCE-COUNT.
059700
059800     MOVE W-CURRENT-LAT TO W-HAV-LAT1.
059900     MOVE W-CURRENT-LON TO W-HAV-LON1.
060000     MOVE WH-LATITUDE   TO W-HAV-LAT2.
060100     MOVE WH-LONGITUDE  TO W-HAV-LON2.
060200     PERFORM HAVERSINE-DISTANCE THRU HAVERSINE-DISTANCE-EXIT.
060300     ADD W-HAV-DISTANCE TO W-TOTAL-DISTANCE.
060400
060500 COMPUTE-ROUTE-DISTANCE-EXIT. EXIT.
060600*----------------------------------------------------------------
060700
060800 ADD-ONE-LEG-DISTANCE.
060900
061000     MOVE W-CURRENT-LAT TO W-HAV-LAT1.
061100     MOVE W-CURRENT-LON TO W-HAV-LON1.
061200     MOVE RT-DLV-LATITUDE (RS-POINTER (RS-IX))  TO W-HAV-LAT2.
061300     MOVE RT-DLV-LONGITUDE (RS-POINTER (RS-IX)) TO W-HAV-LON2.
061400     PERFORM HAVERSINE-DISTANCE THRU HAVERSINE-DISTANCE-EXIT.
061500     ADD W-HAV-DISTANCE TO W-TOTAL-DISTANCE.
061600
061700     MOVE RT-DLV-LATITUDE (RS-POINTER (RS-IX))  TO W-CURRENT-LAT.
061800     MOVE RT-DLV-LONGITUDE (RS-POINTER (RS-IX)) TO W-CURRENT-LON.
061900     MOVE RS-IX TO RT-DLV-ORDER (RS-POINTER (RS-IX)).
062000
062100 ADD-ONE-LEG-DISTANCE-EXIT. EXIT.
062200*----------------------------------------------------------------
062300
062400*    EVERY ROUTE-TABLE ROW IS A DELIVERY ON THE TARGET TOUR - ON
062500*    SUCCESS RT-DLV-ORDER HAS BEEN RENUMBERED AND RT-DLV-STATUS
062600*    IS SET TO IN-TRANSIT; THE TOUR ID ITSELF NEVER CHANGES.
062700
062800 WRITE-ROUTE-TABLE-OPTIMIZED.
062900
063000     PERFORM WRITE-ONE-ROUTE-RECORD THRU WRITE-ONE-ROUTE-RECORD-EXIT
063100        VARYING RT-IX FROM 1 BY 1
063200           UNTIL RT-IX > ROUTE-TABLE-COUNT.
063300
063400 WRITE-ROUTE-TABLE-OPTIMIZED-EXIT. EXIT.
063500*----------------------------------------------------------------
063600
063700*    ONE STOP OF THE NEWLY OPTIMIZED ROUTE, DRIVEN BY THE CALLER'S
063800*    VARYING CLAUSE.
063900 WRITE-ONE-ROUTE-RECORD.
064000
064100     MOVE SPACES               TO DLV-RECORD-OUT.
064200     MOVE RT-DLV-ID (RT-IX)     TO DLVO-ID.
064300     MOVE RT-DLV-ADDRESS (RT-IX) TO DLVO-ADDRESS.
064400     MOVE RT-DLV-LATITUDE (RT-IX) TO DLVO-LATITUDE.
064500     MOVE RT-DLV-LONGITUDE (RT-IX) TO DLVO-LONGITUDE.
064600     MOVE RT-DLV-WEIGHT (RT-IX) TO DLVO-WEIGHT.
064700     MOVE RT-DLV-VOLUME (RT-IX) TO DLVO-VOLUME.
064800     MOVE RT-DLV-TIME-SLOT (RT-IX) TO DLVO-TIME-SLOT.
064900     MOVE "IN_TRANSIT"           TO DLVO-STATUS.
065000     MOVE LK-OPTIMIZE-TOUR-ID    TO DLVO-TOUR-ID.
065100     MOVE RT-DLV-ORDER (RT-IX)   TO DLVO-ORDER.
065200
065300     WRITE DLV-RECORD-OUT.
065400
065500 WRITE-ONE-ROUTE-RECORD-EXIT. EXIT.
065600*----------------------------------------------------------------
065700
065800*    CAPACITY FAILURE OR EMPTY TOUR - THE BUFFERED ROWS GO OUT
065900*    JUST AS THEY CAME IN, ORDER AND STATUS UNTOUCHED.
066000
066100 WRITE-ROUTE-TABLE-UNCHANGED.
066200
066300     PERFORM WRITE-ONE-UNCHANGED-RECORD
066400             THRU WRITE-ONE-UNCHANGED-RECORD-EXIT
066500        VARYING RT-IX FROM 1 BY 1
066600           UNTIL RT-IX > ROUTE-TABLE-COUNT.
066700
066800 WRITE-ROUTE-TABLE-UNCHANGED-EXIT. EXIT.
066900*----------------------------------------------------------------
067000
067100*    ONE BUFFERED ROW WRITTEN BACK OUT AS-IS, DRIVEN BY THE
067200*    CALLER'S VARYING CLAUSE.
067300 WRITE-ONE-UNCHANGED-RECORD.
067400
067500     MOVE SPACES                 TO DLV-RECORD-OUT.
067600     MOVE RT-DLV-ID (RT-IX)       TO DLVO-ID.
067700     MOVE RT-DLV-ADDRESS (RT-IX)  TO DLVO-ADDRESS.
067800     MOVE RT-DLV-LATITUDE (RT-IX) TO DLVO-LATITUDE.
067900     MOVE RT-DLV-LONGITUDE (RT-IX) TO DLVO-LONGITUDE.
068000     MOVE RT-DLV-WEIGHT (RT-IX)   TO DLVO-WEIGHT.
068100     MOVE RT-DLV-VOLUME (RT-IX)   TO DLVO-VOLUME.
068200     MOVE RT-DLV-TIME-SLOT (RT-IX) TO DLVO-TIME-SLOT.
068300     MOVE RT-DLV-STATUS (RT-IX)   TO DLVO-STATUS.
068400     MOVE LK-OPTIMIZE-TOUR-ID     TO DLVO-TOUR-ID.
068500     MOVE RT-DLV-ORDER (RT-IX)    TO DLVO-ORDER.
068600
068700     WRITE DLV-RECORD-OUT.
068800
068900 WRITE-ONE-UNCHANGED-RECORD-EXIT. EXIT.
069000*----------------------------------------------------------------
069100
069200*    TUR-IX WAS SET BY LOOK-FOR-TOUR-RECORD BACK IN LOAD-VEHICLE-
069300*    AND-WAREHOUSE AND HAS NOT MOVED SINCE.
069400 UPDATE-TUR-TABLE-ENTRY.
069500
069600     MOVE W-ALGORITHM-USED  TO T-TUR-ALGORITHM (TUR-IX).
069700     MOVE W-TOTAL-DISTANCE  TO T-TUR-TOT-DIST (TUR-IX).
069800     MOVE ROUTE-TABLE-COUNT TO T-TUR-DLV-COUNT (TUR-IX).
069900
070000 UPDATE-TUR-TABLE-ENTRY-EXIT. EXIT.
070100*----------------------------------------------------------------
070200
070300*    EVERY TOUR GOES THROUGH TO TOUR-FILE-OUT, NOT JUST THE TARGET -
070400*    ONLY THE TARGET TOUR'S TABLE ROW WAS EVER CHANGED, BY
070500*    UPDATE-TUR-TABLE-ENTRY ABOVE.
070600 REWRITE-TUR-FILE-TO-OUT.
070700
070800     OPEN OUTPUT TOUR-FILE-OUT.
070900
071000     PERFORM WRITE-ONE-TUR-RECORD-OUT THRU WRITE-ONE-TUR-RECORD-OUT-EXIT
071100        VARYING TUR-IX FROM 1 BY 1
071200           UNTIL TUR-IX > TUR-TABLE-COUNT.
071300
071400     CLOSE TOUR-FILE-OUT.
071500
071600 REWRITE-TUR-FILE-TO-OUT-EXIT. EXIT.
071700*----------------------------------------------------------------
071800
071900*    FILLER OF TUR-RECORD-OUT IS BLANKED BY THE MOVE SPACES ABOVE -
072000*    NOT CARRIED IN THE TABLE ROW.
072100 WRITE-ONE-TUR-RECORD-OUT.
072200
072300     MOVE SPACES                         TO TUR-RECORD-OUT.
072400     MOVE T-TUR-ID (TUR-IX)               TO TURO-ID.
072500     MOVE T-TUR-DATE (TUR-IX)             TO TURO-DATE.
072600     MOVE T-TUR-VEHICLE-ID (TUR-IX)       TO TURO-VEHICLE-ID.
072700     MOVE T-TUR-WAREHOUSE-ID (TUR-IX)     TO TURO-WAREHOUSE-ID.
072800     MOVE T-TUR-ALGORITHM (TUR-IX)        TO TURO-ALGORITHM.
072900     MOVE T-TUR-TOT-DIST (TUR-IX)         TO TURO-TOT-DIST.
073000     MOVE T-TUR-DLV-COUNT (TUR-IX)        TO TURO-DLV-COUNT.
073100
073200     WRITE TUR-RECORD-OUT.
073300
073400 WRITE-ONE-TUR-RECORD-OUT-EXIT. EXIT.
073500*----------------------------------------------------------------
073600
073700 COPY "PL-LOOK-FOR-TOUR-RECORD.CBL".
073800 COPY "PL-LOOK-FOR-VEHICLE-RECORD.CBL".
073900 COPY "PL-LOOK-FOR-WAREHOUSE-RECORD.CBL".
074000 COPY "PL-ROUTE-NEAREST-NEIGHBOR.CBL".
074100 COPY "PL-ROUTE-CLARKE-WRIGHT.CBL".
074200 COPY "PL-HAVERSINE-DISTANCE.CBL".
074300
074400
074500
