000100*----------------------------------------------------------------
000200*    PLDATE.CBL
000300*    SHOP STANDARD VALIDATED-DATE-ENTRY ROUTINE.  CALLER SETS
000400*    GDTV-DATE-HEADING / GDTV-FIRST-YEAR-VALID / GDTV-LAST-YEAR-
000500*    VALID / GDTV-ACCEPT-EMPTY-DATE (SEE WSDATE.CBL) AND THEN
000600*    PERFORMS GET-VALID-DATE.  RETURNS GDTV-DATE IN CCYYMMDD.
000700*----------------------------------------------------------------
000800*    03/20/24 LFR  INITIAL VERSION                       TKT-110
000900*    07/02/24 LFR  CORRECTED FEB-29 LEAP YEAR TEST         TKT-123
001000*----------------------------------------------------------------
001100
001200 GET-VALID-DATE.
001300
001400     MOVE "N" TO W-GDTV-VALID-DATE-INFORMED.
001500     PERFORM ACCEPT-ONE-DATE
001600             THRU ACCEPT-ONE-DATE-EXIT UNTIL GDTV-VALID-DATE-INFORMED.
001700
001800 GET-VALID-DATE-EXIT. EXIT.
001900*----------------------------------------------------------------
002000
002100 ACCEPT-ONE-DATE.
002200
002300     DISPLAY GDTV-DATE-HEADING WITH NO ADVANCING.
002400     ACCEPT GDTV-DATE-MM-DD-CCYY.
002500     IF GDTV-DATE-MM-DD-CCYY = ZEROS
002600        AND GDTV-ACCEPT-EMPTY-DATE = "Y"
002700           MOVE ZEROS TO GDTV-DATE
002800           MOVE "Y"   TO W-GDTV-VALID-DATE-INFORMED
002900     ELSE
003000        PERFORM VALIDATE-ENTERED-DATE THRU VALIDATE-ENTERED-DATE-EXIT.
003100
003200 ACCEPT-ONE-DATE-EXIT. EXIT.
003300*----------------------------------------------------------------
003400
003500 VALIDATE-ENTERED-DATE.
003600
003700     IF NOT GDTV-MONTH-VALID
003800        DISPLAY "INVALID MONTH, TYPE A VALUE 01 THROUGH 12."
003900     ELSE
004000        IF GDTV-DATE-CCYY < GDTV-FIRST-YEAR-VALID
004100           OR GDTV-DATE-CCYY > GDTV-LAST-YEAR-VALID
004200              DISPLAY "INVALID YEAR FOR THIS ENTRY."
004300        ELSE
004400           PERFORM CHECK-DAY-AGAINST-MONTH
004500             THRU CHECK-DAY-AGAINST-MONTH-EXIT.
004600
004700     IF W-GDTV-VALID-DATE-INFORMED = "Y"
004800        MOVE GDTV-DATE-CCYY TO GDTV-DATE (1:4)
004900        MOVE GDTV-DATE-MM   TO GDTV-DATE (5:2)
005000        MOVE GDTV-DATE-DD   TO GDTV-DATE (7:2).
005100
005200 VALIDATE-ENTERED-DATE-EXIT. EXIT.
005300*----------------------------------------------------------------
005400
005500 CHECK-DAY-AGAINST-MONTH.
005600
005700     MOVE "N" TO W-GDTV-VALID-DATE-INFORMED.
005800     IF GDTV-DATE-MM = 02
005900        PERFORM CHECK-FEBRUARY-DAY THRU CHECK-FEBRUARY-DAY-EXIT
006000     ELSE
006100        IF GDTV-DATE-MM = 04 OR GDTV-DATE-MM = 06
006200           OR GDTV-DATE-MM = 09 OR GDTV-DATE-MM = 11
006300              PERFORM CHECK-30-DAY-MONTH THRU CHECK-30-DAY-MONTH-EXIT
006400        ELSE
006500           PERFORM CHECK-31-DAY-MONTH THRU CHECK-31-DAY-MONTH-EXIT.
006600
006700 CHECK-DAY-AGAINST-MONTH-EXIT. EXIT.
006800*----------------------------------------------------------------
006900
007000 CHECK-30-DAY-MONTH.
007100
007200     IF GDTV-DATE-DD >= 01 AND GDTV-DATE-DD <= 30
007300        MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED
007400     ELSE
007500        DISPLAY "THIS MONTH HAS ONLY 30 DAYS.".
007600
007700 CHECK-30-DAY-MONTH-EXIT. EXIT.
007800*----------------------------------------------------------------
007900
008000 CHECK-31-DAY-MONTH.
008100
008200     IF GDTV-DATE-DD >= 01 AND GDTV-DATE-DD <= 31
008300        MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED
008400     ELSE
008500        DISPLAY "THIS MONTH HAS ONLY 31 DAYS.".
008600
008700 CHECK-31-DAY-MONTH-EXIT. EXIT.
008800*----------------------------------------------------------------
008900
009000 CHECK-FEBRUARY-DAY.
009100
009200     DIVIDE GDTV-DATE-CCYY BY 4
009300            GIVING GDTV-LEAP-YEAR-DUMMY-QUO
009400            REMAINDER GDTV-LEAP-YEAR-REMAINDER.
009500
009600     IF GDTV-LEAP-YEAR-REMAINDER = ZERO
009700        IF GDTV-DATE-DD >= 01 AND GDTV-DATE-DD <= 29
009800           MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED
009900        ELSE
010000           DISPLAY "FEBRUARY HAS ONLY 29 DAYS IN A LEAP YEAR."
010100     ELSE
010200        IF GDTV-DATE-DD >= 01 AND GDTV-DATE-DD <= 28
010300           MOVE "Y" TO W-GDTV-VALID-DATE-INFORMED
010400        ELSE
010500           DISPLAY "FEBRUARY HAS ONLY 28 DAYS THIS YEAR.".
010600
010700 CHECK-FEBRUARY-DAY-EXIT. EXIT.
010800
