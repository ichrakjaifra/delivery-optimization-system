000100*----------------------------------------------------------------
000200*    PL-VALIDATE-WAREHOUSE.CBL
000300*    FIELD VALIDATION FOR WH-RECORD, SHARED BY WAREHOUSE-
000400*    MAINTENANCE.COB'S ADD AND CHANGE MODULES.
000500*----------------------------------------------------------------
000600*    05/14/24 LFR  INITIAL VERSION                       TKT-116
000700*----------------------------------------------------------------
000800
000900 VALIDATE-WAREHOUSE-RECORD.
001000
001100     MOVE "Y" TO W-WAREHOUSE-IS-VALID.
001200     MOVE SPACES TO W-VALIDATION-MESSAGE.
001300
001400     IF WH-NAME = SPACES
001500        MOVE "N" TO W-WAREHOUSE-IS-VALID
001600        STRING "Erreur de validation: name must be present"
001700           DELIMITED BY SIZE INTO W-VALIDATION-MESSAGE
001800        GO TO VALIDATE-WAREHOUSE-RECORD-EXIT.
001900
002000     IF WH-ADDRESS = SPACES
002100        MOVE "N" TO W-WAREHOUSE-IS-VALID
002200        STRING "Erreur de validation: address must be present"
002300           DELIMITED BY SIZE INTO W-VALIDATION-MESSAGE
002400        GO TO VALIDATE-WAREHOUSE-RECORD-EXIT.
002500
002600     IF WH-LATITUDE = ZERO AND WH-LONGITUDE = ZERO
002700        MOVE "N" TO W-WAREHOUSE-IS-VALID
002800        STRING "Erreur de validation: "
002900           "latitude and longitude must be present"
003000           DELIMITED BY SIZE INTO W-VALIDATION-MESSAGE.
003100
003200 VALIDATE-WAREHOUSE-RECORD-EXIT. EXIT.
