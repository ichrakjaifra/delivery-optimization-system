000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. warehouse-maintenance.
000400 AUTHOR. L FORTIN.
000500 INSTALLATION. DISTRIBUTION CENTER IS.
000600 DATE-WRITTEN. 09/30/1987.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - IS DEPARTMENT USE ONLY.
000900*----------------------------------------------------------------
001000*    WAREHOUSE-MAINTENANCE
001100*    ADD / CHANGE / DELETE SCREEN FOR THE WAREHOUSE REFERENCE
001200*    FILE.  LOOK UP AND DISPLAY-ALL ARE HANDLED BY THE SEPARATE
001300*    WAREHOUSE-INQUIRY PROGRAM.  WAREHOUSE-FILE IS SEQUENTIAL SO
001400*    THE WHOLE FILE IS LOADED INTO WH-TABLE-AREA (FDWHSE.CBL) AT
001500*    OPEN TIME; ADD/CHANGE/DELETE WORK AGAINST THE TABLE AND THE
001600*    FILE IS REWRITTEN IN FULL FROM THE TABLE BEFORE CLOSE.
001700*    EVERY ADD AND CHANGE RUNS THE FIELD VALIDATION SHARED WITH
001800*    WAREHOUSE-INQUIRY'S CALLERS (SEE PL-VALIDATE-WAREHOUSE.CBL).
001900*----------------------------------------------------------------
002000*    CHANGE LOG
002100*    DATE      PGMR  DESCRIPTION                         TICKET
002200*    --------  ----  ----------------------------------  ------
002300*    09/30/87  LFR   INITIAL VERSION                     TKT-104
002400*    05/03/24  LFR   SWITCHED FROM INDEXED READ TO TABLE  TKT-114
002500*                    LOAD/REWRITE, SEQUENTIAL FILE ORG.
002600*    05/14/24  LFR   ADDED FIELD VALIDATION ON ADD/CHANGE TKT-116
002700*    01/18/99  RDM   Y2K - WIDENED W-WAREHOUSE-MENU-OPTION TKT-188
002800*    06/18/24  LFR   ADDED SPECIAL-NAMES CONFIG SECTION  TKT-285
002900*    06/25/24  LFR   ADDED PARAGRAPH-LEVEL COMMENTARY -   TKT-289
003000*                    AUDITOR FLAGGED THIS PROGRAM AS
003100*                    UNDER-DOCUMENTED FOR ITS SIZE.
003200*----------------------------------------------------------------
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900   INPUT-OUTPUT SECTION.
004000    FILE-CONTROL.
004100
004200       COPY "SLWHSE.CBL".
004300
004400 DATA DIVISION.
004500    FILE SECTION.
004600
004700       COPY "FDWHSE.CBL".
004800
004900    WORKING-STORAGE SECTION.
005000
005100       COPY "wscase01.cbl".
005200
005300       01  FS-WAREHOUSE-FILE            PIC XX.
005400
005500       01  W-WAREHOUSE-MENU-OPTION      PIC 9.
005600           88 VALID-WAREHOUSE-OPTION    VALUE 1 THROUGH 3.
005700
005800       01  W-WH-ID-SOUGHT                PIC 9(09).
005900       01  W-FOUND-WAREHOUSE-RECORD      PIC X.
006000           88 FOUND-WAREHOUSE-RECORD     VALUE "Y".
006100
006200       01  W-WAREHOUSE-IS-VALID          PIC X.
006300           88 WAREHOUSE-IS-VALID         VALUE "Y".
006400       01  W-VALIDATION-MESSAGE          PIC X(60).
006500
006600       01  W-VALID-ANSWER                PIC X.
006700           88 VALID-ANSWER               VALUE "Y","N".
006800           88 DELETING-IS-CONFIRMED      VALUE "Y".
006900
007000       77  MSG-OPTION                    PIC X(06).
007100       77  MSG-CONFIRMATION              PIC X(60).
007200       77  DUMMY                         PIC X.
007300       77  W-SUBSCRIPT                   PIC 9(04) COMP.
007400*----------------------------------------------------------------
007500
007600 PROCEDURE DIVISION.
007700
007800*    DRIVES THE SCREEN: LOADS THE TABLE, RUNS THE MENU LOOP, THEN
007900*    REWRITES WAREHOUSE-FILE FROM THE TABLE ON THE WAY OUT.
008000 MAIN-LOGIC.
008100
008200     OPEN INPUT WAREHOUSE-FILE.
008300     PERFORM LOAD-WH-TABLE THRU LOAD-ONE-WH-RECORD.
008400     CLOSE WAREHOUSE-FILE.
008500
008600     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
008700     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT UNTIL
008800                           W-WAREHOUSE-MENU-OPTION EQUAL ZERO
008900                        OR VALID-WAREHOUSE-OPTION.
009000
009100     PERFORM DO-OPTIONS THRU DO-OPTIONS-EXIT UNTIL
009200                           W-WAREHOUSE-MENU-OPTION EQUAL ZERO.
009300
009400     PERFORM REWRITE-WH-FILE-FROM-TABLE THRU WRITE-ONE-WH-RECORD.
009500
009600     EXIT PROGRAM.
009700
009800     STOP RUN.
009900*----------------------------------------------------------------
010000
010100*    LOADS THE ENTIRE WAREHOUSE FILE INTO WH-TABLE-AREA (FDWHSE.CBL)
010200*    AT START UP - ADD/CHANGE/DELETE BELOW ONLY TOUCH THE TABLE.
010300 LOAD-WH-TABLE.
010400
010500     MOVE ZERO TO WH-TABLE-COUNT.
010600
010700     PERFORM LOAD-ONE-WH-RECORD UNTIL FS-WAREHOUSE-FILE = "10".
010800*----------------------------------------------------------------
010900
011000*    CALLED ONLY FROM LOAD-WH-TABLE.
011100 LOAD-ONE-WH-RECORD.
011200
011300     READ WAREHOUSE-FILE RECORD
011400         AT END
011500            MOVE "10" TO FS-WAREHOUSE-FILE
011600         NOT AT END
011700            ADD 1 TO WH-TABLE-COUNT
011800            MOVE WH-ID          TO T-WH-ID (WH-TABLE-COUNT)
011900            MOVE WH-NAME        TO T-WH-NAME (WH-TABLE-COUNT)
012000            MOVE WH-ADDRESS     TO T-WH-ADDRESS (WH-TABLE-COUNT)
012100            MOVE WH-LATITUDE    TO T-WH-LATITUDE (WH-TABLE-COUNT)
012200            MOVE WH-LONGITUDE   TO T-WH-LONGITUDE
012300                                                 (WH-TABLE-COUNT)
012400            MOVE WH-OPEN-HOURS  TO T-WH-OPEN-HOURS
012500                                                 (WH-TABLE-COUNT).
012600*----------------------------------------------------------------
012700
012800*    RUNS AT PROGRAM END SO THE OUTPUT FILE REFLECTS ALL ADDS AND
012900*    DELETES MADE DURING THE SESSION.
013000 REWRITE-WH-FILE-FROM-TABLE.
013100
013200     OPEN OUTPUT WAREHOUSE-FILE.
013300
013400     PERFORM WRITE-ONE-WH-RECORD
013500        VARYING W-SUBSCRIPT FROM 1 BY 1
013600           UNTIL W-SUBSCRIPT > WH-TABLE-COUNT.
013700
013800     CLOSE WAREHOUSE-FILE.
013900*----------------------------------------------------------------
014000
014100*    FILLER OF WH-RECORD IS BLANKED - IT IS NOT CARRIED IN THE TABLE
014200*    ROW AND WOULD OTHERWISE HOLD OVER A STALE VALUE.
014300 WRITE-ONE-WH-RECORD.
014400
014500     MOVE T-WH-ID (W-SUBSCRIPT)         TO WH-ID.
014600     MOVE T-WH-NAME (W-SUBSCRIPT)       TO WH-NAME.
014700     MOVE T-WH-ADDRESS (W-SUBSCRIPT)    TO WH-ADDRESS.
014800     MOVE T-WH-LATITUDE (W-SUBSCRIPT)   TO WH-LATITUDE.
014900     MOVE T-WH-LONGITUDE (W-SUBSCRIPT)  TO WH-LONGITUDE.
015000     MOVE T-WH-OPEN-HOURS (W-SUBSCRIPT) TO WH-OPEN-HOURS.
015100     MOVE SPACES                        TO FILLER OF WH-RECORD.
015200
015300     WRITE WH-RECORD.
015400*----------------------------------------------------------------
015500
015600*    NO LOOK UP OPTION ON THIS SCREEN - THAT IS WAREHOUSE-INQUIRY'S
015700*    JOB.  RE-ASKS RATHER THAN REJECTS AN OUT-OF-RANGE ANSWER.
015800 GET-MENU-OPTION.
015900
016000     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
016100     DISPLAY "                       WAREHOUSE FILE MAINTENANCE".
016200     DISPLAY " ".
016300     DISPLAY "                             ---------------------------".
016400     DISPLAY "                             | 1 - ADD WAREHOUSE       |".
016500     DISPLAY "                             | 2 - CHANGE WAREHOUSE    |".
016600     DISPLAY "                             | 3 - DELETE WAREHOUSE    |".
016700     DISPLAY "                             |                         |".
016800     DISPLAY "                             | 0 - EXIT                |".
016900     DISPLAY "                             ---------------------------".
017000     DISPLAY " ".
017100     DISPLAY "                           - CHOOSE AN OPTION FROM MENU:".
017200     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 8 TIMES.
017300     ACCEPT W-WAREHOUSE-MENU-OPTION.
017400
017500     IF W-WAREHOUSE-MENU-OPTION EQUAL ZERO
017600        DISPLAY "RETURNING TO MAIN MENU."
017700     ELSE
017800        IF NOT VALID-WAREHOUSE-OPTION
017900           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
018000           ACCEPT DUMMY.
018100
018200 GET-MENU-OPTION-EXIT. EXIT.
018300*----------------------------------------------------------------
018400
018500*    DISPATCHES ON W-WAREHOUSE-MENU-OPTION, THEN LOOPS BACK TO
018600*    GET-MENU-OPTION FOR THE NEXT CHOICE.
018700 DO-OPTIONS.
018800
018900     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
019000
019100     IF W-WAREHOUSE-MENU-OPTION = 1
019200        MOVE "ADD" TO MSG-OPTION
019300        PERFORM ADD-MODULE THRU ADD-MODULE-EXIT.
019400
019500     IF W-WAREHOUSE-MENU-OPTION = 2
019600        MOVE "CHANGE" TO MSG-OPTION
019700        PERFORM CHANGE-MODULE THRU CHANGE-MODULE-EXIT.
019800
019900     IF W-WAREHOUSE-MENU-OPTION = 3
020000        MOVE "DELETE" TO MSG-OPTION
020100        PERFORM DELETE-MODULE THRU DELETE-MODULE-EXIT.
020200
020300     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
020400     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT UNTIL
020500                           W-WAREHOUSE-MENU-OPTION EQUAL ZERO
020600                        OR VALID-WAREHOUSE-OPTION.
020700
020800 DO-OPTIONS-EXIT. EXIT.
020900*----------------------------------------------------------------
021000
021100*    MSG-OPTION IS SET BY DO-OPTIONS BEFORE THIS RUNS SO ADD, CHANGE
021200*    AND DELETE ALL SHARE ONE PROMPT WITH THE RIGHT VERB.
021300 ASK-THE-WH-ID-TO-THE-USER.
021400
021500     MOVE "Y" TO W-FOUND-WAREHOUSE-RECORD.
021600     DISPLAY "INFORM THE WAREHOUSE ID TO " MSG-OPTION
021700                                       " (ZERO FOR MENU)".
021800     ACCEPT W-WH-ID-SOUGHT.
021900
022000 ASK-THE-WH-ID-TO-THE-USER-EXIT. EXIT.
022100*----------------------------------------------------------------
022200
022300*    SHARED BY ADD (ECHO), CHANGE (BEFORE/AFTER) AND DELETE
022400*    (CONFIRMATION SCREEN).
022500 DISPLAY-WAREHOUSE-RECORD.
022600
022700     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT.
022800     DISPLAY "-------------------------------------------".
022900     DISPLAY "WAREHOUSE ID.....: " WH-ID.
023000     DISPLAY "1) NAME..........: " WH-NAME.
023100     DISPLAY "2) ADDRESS.......: " WH-ADDRESS.
023200     DISPLAY "3) LATITUDE......: " WH-LATITUDE.
023300     DISPLAY "4) LONGITUDE.....: " WH-LONGITUDE.
023400     DISPLAY "5) OPEN HOURS....: " WH-OPEN-HOURS.
023500     DISPLAY "-------------------------------------------".
023600     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT.
023700
023800 DISPLAY-WAREHOUSE-RECORD-EXIT. EXIT.
023900*----------------------------------------------------------------
024000
024100*    OPTION 1 - ADD.  LOOPS SO SEVERAL WAREHOUSES CAN BE KEYED IN
024200*    ONE PASS.
024300 ADD-MODULE.
024400
024500     PERFORM GET-THE-NEW-WH-ID-FROM-USER
024600             THRU GET-THE-NEW-WH-ID-FROM-USER-EXIT.
024700     PERFORM ADD-REC-GET-ANOTHER-WH-ID
024800             THRU ADD-REC-GET-ANOTHER-WH-ID-EXIT UNTIL
024900                                   W-WH-ID-SOUGHT EQUAL ZERO.
025000
025100 ADD-MODULE-EXIT. EXIT.
025200*----------------------------------------------------------------
025300
025400*    LOOPS UNTIL THE OPERATOR ENTERS ZERO OR AN ID NOT ALREADY ON
025500*    FILE.
025600 GET-THE-NEW-WH-ID-FROM-USER.
025700
025800     PERFORM GET-A-NEW-WAREHOUSE-ID THRU GET-A-NEW-WAREHOUSE-ID-EXIT.
025900     PERFORM GET-A-NEW-WAREHOUSE-ID THRU GET-A-NEW-WAREHOUSE-ID-EXIT UNTIL
026000                                   W-WH-ID-SOUGHT EQUAL ZERO
026100                                OR NOT FOUND-WAREHOUSE-RECORD.
026200
026300 GET-THE-NEW-WH-ID-FROM-USER-EXIT. EXIT.
026400*----------------------------------------------------------------
026500
026600*    A DUPLICATE ID STOPS THE ADD AND SHOWS THE EXISTING RECORD
026700*    RATHER THAN LETTING IT BE OVERWRITTEN HERE; CHANGE-MODULE OWNS
026800*    UPDATES TO AN EXISTING WAREHOUSE.  MOVE SPACES TO WH-RECORD
026900*    CLEARS THE FD BEFORE THE NEW ID IS MOVED IN SO NO TRAILING
027000*    FIELD FROM A PRIOR LOOK UP BLEEDS INTO THE NEW RECORD.
027100 GET-A-NEW-WAREHOUSE-ID.
027200
027300     PERFORM ASK-THE-WH-ID-TO-THE-USER
027400             THRU ASK-THE-WH-ID-TO-THE-USER-EXIT.
027500
027600     IF W-WH-ID-SOUGHT NOT EQUAL ZERO
027700        PERFORM LOOK-FOR-WAREHOUSE-RECORD
027800             THRU LOOK-FOR-WAREHOUSE-RECORD-EXIT
027900        IF FOUND-WAREHOUSE-RECORD
028000           PERFORM DISPLAY-WAREHOUSE-RECORD
028100             THRU DISPLAY-WAREHOUSE-RECORD-EXIT
028200           DISPLAY "( ****** WAREHOUSE ALREADY EXISTS ! ****** )"
028300           DISPLAY "<ENTER> TO CONTINUE"
028400           ACCEPT DUMMY
028500        ELSE
028600           MOVE SPACES TO WH-RECORD
028700           MOVE W-WH-ID-SOUGHT TO WH-ID
028800           PERFORM JUMP-LINE THRU JUMP-LINE-EXIT.
028900
029000 GET-A-NEW-WAREHOUSE-ID-EXIT. EXIT.
029100*----------------------------------------------------------------
029200
029300*    VALIDATE-WAREHOUSE-RECORD (PL-VALIDATE-WAREHOUSE.CBL) RUNS
029400*    BEFORE THE TABLE IS TOUCHED - A BAD ANSWER NEVER REACHES
029500*    WH-TABLE-AREA.
029600 ADD-REC-GET-ANOTHER-WH-ID.
029700
029800     IF W-WH-ID-SOUGHT NOT EQUAL ZERO
029900        PERFORM ASK-WAREHOUSE-DETAIL-FIELDS
030000             THRU ASK-WAREHOUSE-DETAIL-FIELDS-EXIT
030100        PERFORM VALIDATE-WAREHOUSE-RECORD
030200             THRU VALIDATE-WAREHOUSE-RECORD-EXIT
030300        IF NOT WAREHOUSE-IS-VALID
030400           DISPLAY W-VALIDATION-MESSAGE
030500           DISPLAY "<ENTER> TO CONTINUE"
030600           ACCEPT DUMMY
030700        ELSE
030800           ADD 1 TO WH-TABLE-COUNT
030900           MOVE WH-ID          TO T-WH-ID (WH-TABLE-COUNT)
031000           MOVE WH-NAME        TO T-WH-NAME (WH-TABLE-COUNT)
031100           MOVE WH-ADDRESS     TO T-WH-ADDRESS (WH-TABLE-COUNT)
031200           MOVE WH-LATITUDE    TO T-WH-LATITUDE (WH-TABLE-COUNT)
031300           MOVE WH-LONGITUDE   TO T-WH-LONGITUDE (WH-TABLE-COUNT)
031400           MOVE WH-OPEN-HOURS  TO T-WH-OPEN-HOURS (WH-TABLE-COUNT)
031500           DISPLAY "----- RECORD ADDED! -----"
031600           PERFORM DISPLAY-WAREHOUSE-RECORD
031700             THRU DISPLAY-WAREHOUSE-RECORD-EXIT
031800           PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 2 TIMES
031900        END-IF
032000        PERFORM GET-THE-NEW-WH-ID-FROM-USER
032100             THRU GET-THE-NEW-WH-ID-FROM-USER-EXIT.
032200
032300 ADD-REC-GET-ANOTHER-WH-ID-EXIT. EXIT.
032400*----------------------------------------------------------------
032500
032600*    SHARED BY ADD-REC-GET-ANOTHER-WH-ID AND GET-RECORD-AND-CHANGE -
032700*    SAME FIVE FIELDS ASKED EITHER WAY.  OPEN HOURS BLANK MEANS THE
032800*    WAREHOUSE IS INACTIVE (SEE WH-IS-ACTIVE 88-LEVEL IN FDWHSE.CBL).
032900 ASK-WAREHOUSE-DETAIL-FIELDS.
033000
033100     DISPLAY "1) INFORM NAME: " WITH NO ADVANCING.
033200     ACCEPT WH-NAME.
033300     INSPECT WH-NAME CONVERTING W-LOWER-ALPHA TO W-UPPER-ALPHA.
033400
033500     DISPLAY "2) INFORM ADDRESS: " WITH NO ADVANCING.
033600     ACCEPT WH-ADDRESS.
033700     INSPECT WH-ADDRESS CONVERTING W-LOWER-ALPHA TO W-UPPER-ALPHA.
033800
033900     DISPLAY "3) INFORM LATITUDE: " WITH NO ADVANCING.
034000     ACCEPT WH-LATITUDE.
034100
034200     DISPLAY "4) INFORM LONGITUDE: " WITH NO ADVANCING.
034300     ACCEPT WH-LONGITUDE.
034400
034500     DISPLAY "5) INFORM OPEN HOURS (BLANK = INACTIVE): "
034600                                            WITH NO ADVANCING.
034700     ACCEPT WH-OPEN-HOURS.
034800
034900 ASK-WAREHOUSE-DETAIL-FIELDS-EXIT. EXIT.
035000*----------------------------------------------------------------
035100
035200*    OPTION 2 - CHANGE.  THE WAREHOUSE ID ITSELF IS NEVER RE-KEYED
035300*    HERE.
035400 CHANGE-MODULE.
035500
035600     PERFORM GET-AN-EXISTANT-WH-ID THRU GET-AN-EXISTANT-WH-ID-EXIT.
035700     PERFORM GET-RECORD-AND-CHANGE THRU GET-RECORD-AND-CHANGE-EXIT UNTIL
035800                                   W-WH-ID-SOUGHT EQUAL ZERO.
035900
036000 CHANGE-MODULE-EXIT. EXIT.
036100*----------------------------------------------------------------
036200
036300*    LOOPS UNTIL THE OPERATOR ENTERS ZERO OR A REAL WAREHOUSE ID IS
036400*    FOUND - SHARED BY CHANGE AND DELETE.
036500 GET-AN-EXISTANT-WH-ID.
036600
036700     PERFORM GET-WH-ID-AND-SEARCH THRU GET-WH-ID-AND-SEARCH-EXIT.
036800     PERFORM GET-WH-ID-AND-SEARCH THRU GET-WH-ID-AND-SEARCH-EXIT UNTIL
036900                                   W-WH-ID-SOUGHT EQUAL ZERO
037000                                OR FOUND-WAREHOUSE-RECORD.
037100
037200 GET-AN-EXISTANT-WH-ID-EXIT. EXIT.
037300*----------------------------------------------------------------
037400
037500*    ONE PASS OF THE ABOVE LOOP.
037600 GET-WH-ID-AND-SEARCH.
037700
037800     PERFORM ASK-THE-WH-ID-TO-THE-USER
037900             THRU ASK-THE-WH-ID-TO-THE-USER-EXIT.
038000
038100     IF W-WH-ID-SOUGHT NOT EQUAL ZERO
038200        PERFORM LOOK-FOR-WAREHOUSE-RECORD
038300             THRU LOOK-FOR-WAREHOUSE-RECORD-EXIT
038400        IF NOT FOUND-WAREHOUSE-RECORD
038500           DISPLAY "WAREHOUSE NOT FOUND ! <ENTER> TO CONTINUE"
038600           ACCEPT DUMMY
038700        ELSE
038800           MOVE W-WH-ID-SOUGHT TO WH-ID.
038900
039000 GET-WH-ID-AND-SEARCH-EXIT. EXIT.
039100*----------------------------------------------------------------
039200
039300*    RE-VALIDATES EVERY FIELD BEFORE ANY OF THEM ARE WRITTEN BACK TO
039400*    THE TABLE - A REJECTED ANSWER LEAVES THE STORED RECORD UNTOUCHED
039500*    AND LOOPS BACK TO ASK AGAIN.
039600 GET-RECORD-AND-CHANGE.
039700
039800     PERFORM DISPLAY-WAREHOUSE-RECORD THRU DISPLAY-WAREHOUSE-RECORD-EXIT.
039900     PERFORM ASK-WAREHOUSE-DETAIL-FIELDS
040000             THRU ASK-WAREHOUSE-DETAIL-FIELDS-EXIT.
040100     PERFORM VALIDATE-WAREHOUSE-RECORD
040200             THRU VALIDATE-WAREHOUSE-RECORD-EXIT.
040300
040400     IF NOT WAREHOUSE-IS-VALID
040500        DISPLAY W-VALIDATION-MESSAGE
040600        DISPLAY "<ENTER> TO CONTINUE"
040700        ACCEPT DUMMY
040800     ELSE
040900        MOVE WH-NAME        TO T-WH-NAME (WH-IX)
041000        MOVE WH-ADDRESS     TO T-WH-ADDRESS (WH-IX)
041100        MOVE WH-LATITUDE    TO T-WH-LATITUDE (WH-IX)
041200        MOVE WH-LONGITUDE   TO T-WH-LONGITUDE (WH-IX)
041300        MOVE WH-OPEN-HOURS  TO T-WH-OPEN-HOURS (WH-IX)
041400        DISPLAY "----- RECORD CHANGED! -----"
041500        PERFORM DISPLAY-WAREHOUSE-RECORD
041600             THRU DISPLAY-WAREHOUSE-RECORD-EXIT
041700        PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 2 TIMES.
041800
041900     PERFORM GET-AN-EXISTANT-WH-ID THRU GET-AN-EXISTANT-WH-ID-EXIT.
042000
042100 GET-RECORD-AND-CHANGE-EXIT. EXIT.
042200*----------------------------------------------------------------
042300
042400*    OPTION 3 - DELETE.  REQUIRES AN EXPLICIT Y - SEE
042500*    GET-REC-DELETE-SEARCH-ANOTHER.
042600 DELETE-MODULE.
042700
042800     PERFORM GET-AN-EXISTANT-WH-ID THRU GET-AN-EXISTANT-WH-ID-EXIT.
042900     PERFORM GET-REC-DELETE-SEARCH-ANOTHER
043000             THRU GET-REC-DELETE-SEARCH-ANOTHER-EXIT UNTIL
043100                                   W-WH-ID-SOUGHT EQUAL ZERO.
043200
043300 DELETE-MODULE-EXIT. EXIT.
043400*----------------------------------------------------------------
043500
043600*    DEFAULT ON DELETING-IS-CONFIRMED IS "N" - A BLANK OR BAD ANSWER
043700*    IS TREATED AS A NO.
043800 GET-REC-DELETE-SEARCH-ANOTHER.
043900
044000     PERFORM DISPLAY-WAREHOUSE-RECORD THRU DISPLAY-WAREHOUSE-RECORD-EXIT.
044100
044200     MOVE "DO YOU CONFIRM DELETING THIS RECORD ?" TO
044300                                             MSG-CONFIRMATION.
044400     PERFORM ASK-USER-IF-WANT-TO-COMPLETE
044500             THRU ASK-USER-IF-WANT-TO-COMPLETE-EXIT.
044600
044700     IF DELETING-IS-CONFIRMED
044800        DISPLAY "DELETING..."
044900        PERFORM REMOVE-ENTRY-FROM-WH-TABLE
045000             THRU REMOVE-ENTRY-FROM-WH-TABLE-EXIT.
045100
045200     PERFORM GET-AN-EXISTANT-WH-ID THRU GET-AN-EXISTANT-WH-ID-EXIT.
045300
045400 GET-REC-DELETE-SEARCH-ANOTHER-EXIT. EXIT.
045500*----------------------------------------------------------------
045600
045700*    SHIFTS EVERY ROW ABOVE THE DELETED ONE DOWN ONE SUBSCRIPT SO
045800*    THE TABLE STAYS DENSE FOR ASCENDING KEY SEARCHES.
045900 REMOVE-ENTRY-FROM-WH-TABLE.
046000
046100     PERFORM CLOSE-UP-WH-TABLE-GAP THRU CLOSE-UP-WH-TABLE-GAP-EXIT
046200        VARYING W-SUBSCRIPT FROM WH-IX BY 1
046300           UNTIL W-SUBSCRIPT > WH-TABLE-COUNT - 1.
046400
046500     SUBTRACT 1 FROM WH-TABLE-COUNT.
046600
046700 REMOVE-ENTRY-FROM-WH-TABLE-EXIT. EXIT.
046800*----------------------------------------------------------------
046900
047000*    ONE SLIDE-DOWN STEP, DRIVEN BY THE CALLER'S VARYING CLAUSE.
047100 CLOSE-UP-WH-TABLE-GAP.
047200
047300     MOVE WH-TABLE (W-SUBSCRIPT + 1) TO WH-TABLE (W-SUBSCRIPT).
047400
047500 CLOSE-UP-WH-TABLE-GAP-EXIT. EXIT.
047600*----------------------------------------------------------------
047700
047800 COPY "PL-LOOK-FOR-WAREHOUSE-RECORD.CBL".
047900 COPY "PL-VALIDATE-WAREHOUSE.CBL".
048000 COPY "PLGENERAL.CBL".
048100
048200
048300
