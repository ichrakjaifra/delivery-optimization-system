000100*----------------------------------------------------------------
000200*    WSDATE.CBL
000300*    WORKING-STORAGE USED BY PLDATE.CBL, THE SHOP'S STANDARD
000400*    VALIDATED-DATE-ENTRY ROUTINE.  THE CALLING PROGRAM SETS THE
000500*    GDTV- FIELDS BELOW BEFORE PERFORMING PLDATE.CBL'S ENTRY
000600*    PARAGRAPH AND READS GDTV-DATE BACK ON RETURN.
000700*----------------------------------------------------------------
000800*    03/20/24 LFR  INITIAL VERSION                       TKT-110
000900*----------------------------------------------------------------
001000
001100*    FIELDS SET BY THE CALLING PROGRAM -
001200*       GDTV-DATE-HEADING      PROMPT SHOWN TO THE OPERATOR
001300*       GDTV-FIRST-YEAR-VALID  LOW END OF THE ACCEPTED YEAR RANGE
001400*       GDTV-LAST-YEAR-VALID   HIGH END OF THE ACCEPTED YEAR RANGE
001500*       GDTV-ACCEPT-EMPTY-DATE "Y" OR "N"
001600*    FIELD RETURNED TO THE CALLING PROGRAM -
001700*       GDTV-DATE              FORMAT CCYYMMDD
001800
001900 01  GDTV-DATE-MM-DD-CCYY         PIC 9(08).
002000 01  FILLER REDEFINES GDTV-DATE-MM-DD-CCYY.
002100     05 GDTV-DATE-MM              PIC 9(02).
002200        88 GDTV-MONTH-VALID     VALUE 1 THROUGH 12.
002300     05 GDTV-DATE-DD              PIC 9(02).
002400     05 GDTV-DATE-CCYY            PIC 9(04).
002500
002600 01  GDTV-MATRIX.
002700     02 GDTV-TABLE-MONTH OCCURS 12 TIMES.
002800        05 GDTV-TABLE-MONTH-NUMBER PIC 9(02).
002900        05 GDTV-TABLE-MONTH-NAME   PIC X(09).
003000
003100 01  W-GDTV-VALID-DATE-INFORMED   PIC X.
003200     88 GDTV-VALID-DATE-INFORMED VALUE "Y".
003300
003400 77  GDTV-DATE-TEMP-FOR-CALC       PIC 9(12) COMP.
003500 77  GDTV-LEAP-YEAR-REMAINDER      PIC 9(03) COMP.
003600 77  GDTV-DUMMY                    PIC X.
003700 77  GDTV-LEAP-YEAR-DUMMY-QUO      PIC 9(04) COMP.
003800
003900*    VALUES RECEIVED FROM THE MAIN PROGRAM
004000 77  GDTV-ACCEPT-EMPTY-DATE        PIC X.
004100 77  GDTV-DATE-HEADING             PIC X(60).
004200 77  GDTV-FIRST-YEAR-VALID         PIC 9(04).
004300 77  GDTV-LAST-YEAR-VALID          PIC 9(04).
004400
004500*    VALUE RETURNED TO THE MAIN PROGRAM (FORMAT CCYYMMDD)
004600 77  GDTV-DATE                     PIC 9(08).
