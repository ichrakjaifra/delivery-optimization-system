000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. warehouse-inquiry.
000400 AUTHOR. L FORTIN.
000500 INSTALLATION. DISTRIBUTION CENTER IS.
000600 DATE-WRITTEN. 09/30/1987.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - IS DEPARTMENT USE ONLY.
000900*----------------------------------------------------------------
001000*    WAREHOUSE-INQUIRY
001100*    READ-ONLY SCREEN OVER THE WAREHOUSE FILE.  ALL FOUR QUERY
001200*    SHAPES WALK THE SAME IN-CORE WH-TABLE (LOADED ONCE AT OPEN
001300*    TIME FROM FDWHSE.CBL) RATHER THAN RE-READING THE FILE, SINCE
001400*    WAREHOUSE-FILE IS SEQUENTIAL AND HAS NO ALTERNATE KEY.
001500*----------------------------------------------------------------
001600*    CHANGE LOG
001700*    DATE      PGMR  DESCRIPTION                         TICKET
001800*    --------  ----  ----------------------------------  ------
001900*    09/30/87  LFR   INITIAL VERSION                     TKT-105
002000*    05/03/24  LFR   REWORKED AS TABLE WALK, SEQUENTIAL   TKT-114
002100*                    FILE ORG.
002200*    01/18/99  RDM   Y2K - WIDENED W-INQUIRY-OPTION       TKT-188
002300*    06/18/24  LFR   ADDED SPECIAL-NAMES CONFIG SECTION  TKT-284
002400*    06/25/24  LFR   ADDED PARAGRAPH-LEVEL COMMENTARY -   TKT-295
002500*                    AUDITOR FLAGGED THIS PROGRAM AS
002600*                    UNDER-DOCUMENTED FOR ITS SIZE.
002700*----------------------------------------------------------------
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400   INPUT-OUTPUT SECTION.
003500    FILE-CONTROL.
003600
003700       COPY "SLWHSE.CBL".
003800
003900 DATA DIVISION.
004000    FILE SECTION.
004100
004200       COPY "FDWHSE.CBL".
004300
004400    WORKING-STORAGE SECTION.
004500
004600       COPY "wscase01.cbl".
004700
004800       01  FS-WAREHOUSE-FILE            PIC XX.
004900
005000       01  TITLE.
005100           05 FILLER              PIC X(22) VALUE SPACES.
005200           05 FILLER              PIC X(22) VALUE
005300                                      "LIST OF WAREHOUSES".
005400           05 FILLER              PIC X(05) VALUE SPACES.
005500           05 FILLER              PIC X(04) VALUE "PAG:".
005600           05 PAGE-NUMBER         PIC 9(03).
005700
005800       01  HEADING-1.
005900           05 FILLER              PIC X(11) VALUE "WAREHOUSE #".
006000           05 FILLER              PIC X(03) VALUE SPACES.
006100           05 FILLER              PIC X(40) VALUE "NAME".
006200           05 FILLER              PIC X(12) VALUE "OPEN HOURS".
006300
006400       01  DETAIL-1.
006500           05 D-WH-ID             PIC 9(09).
006600           05 FILLER              PIC X(03).
006700           05 D-WH-NAME           PIC X(40).
006800           05 D-WH-OPEN-HOURS     PIC X(20).
006900
007000       01  DETAIL-2.
007100           05 FILLER              PIC X(14) VALUE SPACES.
007200           05 D-WH-ADDRESS        PIC X(60).
007300
007400       01  W-DISPLAYED-LINES      PIC 99.
007500           88 PAGE-FULL           VALUE 18 THROUGH 99.
007600
007700       01  W-INQUIRY-OPTION       PIC 9.
007800           88 VALID-INQUIRY-OPTION VALUE 0 THROUGH 4.
007900
008000       01  W-WH-ID-SOUGHT          PIC 9(09).
008100       01  W-FOUND-WAREHOUSE-RECORD PIC X.
008200           88 FOUND-WAREHOUSE-RECORD VALUE "Y".
008300       01  W-NAME-SOUGHT           PIC X(40).
008400       01  W-SUBSCRIPT             PIC 9(04) COMP.
008500
008600       77  DUMMY                   PIC X.
008700*----------------------------------------------------------------
008800
008900 PROCEDURE DIVISION.
009000
009100*    LOADS THE WAREHOUSE TABLE ONCE AT STARTUP, THEN DRIVES THE
009200*    MENU LOOP UNTIL THE USER PICKS OPTION ZERO.  READ-ONLY -
009300*    NOTHING IS EVER REWRITTEN BACK TO WAREHOUSE-FILE.
009400 MAIN-LOGIC.
009500
009600     OPEN INPUT WAREHOUSE-FILE.
009700     PERFORM LOAD-WH-TABLE THRU LOAD-ONE-WH-RECORD.
009800     CLOSE WAREHOUSE-FILE.
009900
010000     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
010100     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT UNTIL
010200                           W-INQUIRY-OPTION EQUAL ZERO
010300                        OR VALID-INQUIRY-OPTION.
010400
010500     PERFORM DO-OPTIONS
010600             THRU DO-OPTIONS-EXIT UNTIL W-INQUIRY-OPTION EQUAL ZERO.
010700
010800     EXIT PROGRAM.
010900
011000     STOP RUN.
011100*----------------------------------------------------------------
011200
011300*    LOADS THE ENTIRE WAREHOUSE FILE INTO WH-TABLE-AREA (FDWHSE.CBL)
011400*    SO ALL FOUR QUERY SHAPES CAN WALK IT IN CORE.
011500 LOAD-WH-TABLE.
011600
011700     MOVE ZERO TO WH-TABLE-COUNT.
011800
011900     PERFORM LOAD-ONE-WH-RECORD UNTIL FS-WAREHOUSE-FILE = "10".
012000*----------------------------------------------------------------
012100
012200*    READS ONE WAREHOUSE RECORD AND APPENDS IT TO THE TABLE.
012300 LOAD-ONE-WH-RECORD.
012400
012500     READ WAREHOUSE-FILE RECORD
012600         AT END
012700            MOVE "10" TO FS-WAREHOUSE-FILE
012800         NOT AT END
012900            ADD 1 TO WH-TABLE-COUNT
013000            MOVE WH-ID          TO T-WH-ID (WH-TABLE-COUNT)
013100            MOVE WH-NAME        TO T-WH-NAME (WH-TABLE-COUNT)
013200            MOVE WH-ADDRESS     TO T-WH-ADDRESS (WH-TABLE-COUNT)
013300            MOVE WH-LATITUDE    TO T-WH-LATITUDE (WH-TABLE-COUNT)
013400            MOVE WH-LONGITUDE   TO T-WH-LONGITUDE
013500                                                 (WH-TABLE-COUNT)
013600            MOVE WH-OPEN-HOURS  TO T-WH-OPEN-HOURS
013700                                                 (WH-TABLE-COUNT).
013800*----------------------------------------------------------------
013900
014000*    PAINTS THE FOUR-WAY QUERY MENU AND ACCEPTS THE OPERATOR'S
014100*    CHOICE.  OPTION ZERO RETURNS TO THE MAIN MENU.
014200 GET-MENU-OPTION.
014300
014400     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
014500     DISPLAY "                        WAREHOUSE INQUIRY".
014600     DISPLAY " ".
014700     DISPLAY "                             ---------------------------".
014800     DISPLAY "                             | 1 - LIST ALL            |".
014900     DISPLAY "                             | 2 - LOOK UP BY ID       |".
015000     DISPLAY "                             | 3 - LIST ACTIVE ONLY    |".
015100     DISPLAY "                             | 4 - LOOK UP BY NAME     |".
015200     DISPLAY "                             |                         |".
015300     DISPLAY "                             | 0 - EXIT                |".
015400     DISPLAY "                             ---------------------------".
015500     DISPLAY " ".
015600     DISPLAY "                           - CHOOSE AN OPTION FROM MENU:".
015700     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 8 TIMES.
015800     ACCEPT W-INQUIRY-OPTION.
015900
016000     IF W-INQUIRY-OPTION EQUAL ZERO
016100        DISPLAY "RETURNING TO MAIN MENU."
016200     ELSE
016300        IF NOT VALID-INQUIRY-OPTION
016400           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
016500           ACCEPT DUMMY.
016600
016700 GET-MENU-OPTION-EXIT. EXIT.
016800*----------------------------------------------------------------
016900
017000*    DISPATCHES ON W-INQUIRY-OPTION TO THE MATCHING LIST PARAGRAPH,
017100*    THEN RE-PROMPTS FOR THE NEXT OPTION.
017200 DO-OPTIONS.
017300
017400     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
017500
017600     IF W-INQUIRY-OPTION = 1
017700        PERFORM LIST-ALL-WAREHOUSES THRU LIST-ALL-WAREHOUSES-EXIT.
017800
017900     IF W-INQUIRY-OPTION = 2
018000        PERFORM LOOK-UP-BY-ID THRU LOOK-UP-BY-ID-EXIT.
018100
018200     IF W-INQUIRY-OPTION = 3
018300        PERFORM LIST-ACTIVE-WAREHOUSES THRU LIST-ACTIVE-WAREHOUSES-EXIT.
018400
018500     IF W-INQUIRY-OPTION = 4
018600        PERFORM LOOK-UP-BY-NAME THRU LOOK-UP-BY-NAME-EXIT.
018700
018800     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT.
018900     PERFORM GET-MENU-OPTION THRU GET-MENU-OPTION-EXIT UNTIL
019000                           W-INQUIRY-OPTION EQUAL ZERO
019100                        OR VALID-INQUIRY-OPTION.
019200
019300 DO-OPTIONS-EXIT. EXIT.
019400*----------------------------------------------------------------
019500
019600*    CLEARS THE SCREEN, BUMPS THE PAGE NUMBER, AND REPAINTS THE
019700*    COLUMN HEADINGS - CALLED ONCE PER LIST AND AGAIN EVERY TIME
019800*    THE SCREEN FILLS (SEE SHOW-ONE-WH-ENTRY).
019900 DISPLAY-HEADINGS.
020000
020100     PERFORM CLEAR-SCREEN THRU CLEAR-SCREEN-EXIT.
020200     ADD 1 TO PAGE-NUMBER.
020300     DISPLAY TITLE.
020400     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT 2 TIMES.
020500     DISPLAY HEADING-1.
020600     MOVE 5 TO W-DISPLAYED-LINES.
020700
020800 DISPLAY-HEADINGS-EXIT. EXIT.
020900*----------------------------------------------------------------
021000
021100*    OPTION 1 - WALKS THE TABLE TOP TO BOTTOM, NO FILTER.
021200 LIST-ALL-WAREHOUSES.
021300
021400     MOVE 0 TO PAGE-NUMBER.
021500     PERFORM DISPLAY-HEADINGS THRU DISPLAY-HEADINGS-EXIT.
021600
021700     IF WH-TABLE-COUNT EQUAL ZERO
021800        DISPLAY "NO WAREHOUSES ON FILE ! <ENTER> TO CONTINUE"
021900     ELSE
022000        PERFORM SHOW-ONE-WH-ENTRY THRU SHOW-ONE-WH-ENTRY-EXIT
022100           VARYING W-SUBSCRIPT FROM 1 BY 1
022200              UNTIL W-SUBSCRIPT > WH-TABLE-COUNT
022300        DISPLAY "*** END OF LIST *** <ENTER> TO CONTINUE".
022400
022500     ACCEPT DUMMY.
022600
022700 LIST-ALL-WAREHOUSES-EXIT. EXIT.
022800*----------------------------------------------------------------
022900
023000*    OPTION 3 - SHOWS ONLY WAREHOUSES WITH OPEN HOURS ON FILE,
023100*    I.E. NOT A BLANK-SHELL RECORD.
023200 LIST-ACTIVE-WAREHOUSES.
023300
023400     MOVE 0 TO PAGE-NUMBER.
023500     PERFORM DISPLAY-HEADINGS THRU DISPLAY-HEADINGS-EXIT.
023600     MOVE ZERO TO W-SUBSCRIPT.
023700
023800     PERFORM SHOW-ONE-ACTIVE-WH-ENTRY THRU SHOW-ONE-ACTIVE-WH-ENTRY-EXIT
023900        VARYING W-SUBSCRIPT FROM 1 BY 1
024000           UNTIL W-SUBSCRIPT > WH-TABLE-COUNT.
024100
024200     DISPLAY "*** END OF LIST *** <ENTER> TO CONTINUE".
024300     ACCEPT DUMMY.
024400
024500 LIST-ACTIVE-WAREHOUSES-EXIT. EXIT.
024600*----------------------------------------------------------------
024700
024800*    FILTER PARAGRAPH FOR LIST-ACTIVE-WAREHOUSES.
024900 SHOW-ONE-ACTIVE-WH-ENTRY.
025000
025100     IF T-WH-OPEN-HOURS (W-SUBSCRIPT) NOT EQUAL SPACES
025200        PERFORM SHOW-ONE-WH-ENTRY THRU SHOW-ONE-WH-ENTRY-EXIT.
025300
025400 SHOW-ONE-ACTIVE-WH-ENTRY-EXIT. EXIT.
025500*----------------------------------------------------------------
025600
025700*    DISPLAYS ONE WAREHOUSE AT THE CURRENT W-SUBSCRIPT.  PAGES THE
025800*    SCREEN AND REPAINTS THE HEADINGS WHEN PAGE-FULL.
025900 SHOW-ONE-WH-ENTRY.
026000
026100     IF PAGE-FULL
026200        DISPLAY "<ENTER> TO CONTINUE"
026300        ACCEPT DUMMY
026400        PERFORM DISPLAY-HEADINGS THRU DISPLAY-HEADINGS-EXIT.
026500
026600     MOVE T-WH-ID (W-SUBSCRIPT)         TO D-WH-ID.
026700     MOVE T-WH-NAME (W-SUBSCRIPT)       TO D-WH-NAME.
026800     MOVE T-WH-OPEN-HOURS (W-SUBSCRIPT) TO D-WH-OPEN-HOURS.
026900     MOVE T-WH-ADDRESS (W-SUBSCRIPT)    TO D-WH-ADDRESS.
027000
027100     DISPLAY DETAIL-1.
027200     DISPLAY DETAIL-2.
027300     ADD 2 TO W-DISPLAYED-LINES.
027400
027500 SHOW-ONE-WH-ENTRY-EXIT. EXIT.
027600*----------------------------------------------------------------
027700
027800*    OPTION 2 - ASKS FOR A SINGLE WAREHOUSE ID AND SHOWS THE FULL
027900*    RECORD, NOT JUST THE LIST LINE.
028000 LOOK-UP-BY-ID.
028100
028200     DISPLAY "INFORM THE WAREHOUSE ID TO LOOK UP: "
028300                                           WITH NO ADVANCING.
028400     ACCEPT W-WH-ID-SOUGHT.
028500
028600     PERFORM LOOK-FOR-WAREHOUSE-RECORD
028700             THRU LOOK-FOR-WAREHOUSE-RECORD-EXIT.
028800
028900     IF NOT FOUND-WAREHOUSE-RECORD
029000        DISPLAY "WAREHOUSE NOT FOUND ! <ENTER> TO CONTINUE"
029100     ELSE
029200        MOVE W-WH-ID-SOUGHT TO WH-ID
029300        PERFORM DISPLAY-FULL-WH-RECORD THRU DISPLAY-FULL-WH-RECORD-EXIT
029400        DISPLAY "<ENTER> TO CONTINUE".
029500
029600     ACCEPT DUMMY.
029700
029800 LOOK-UP-BY-ID-EXIT. EXIT.
029900*----------------------------------------------------------------
030000
030100*    FIELD-BY-FIELD DISPLAY USED BY BOTH LOOK-UP-BY-ID AND
030200*    LOOK-UP-BY-NAME.
030300 DISPLAY-FULL-WH-RECORD.
030400
030500     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT.
030600     DISPLAY "WAREHOUSE ID.....: " WH-ID.
030700     DISPLAY "NAME.............: " WH-NAME.
030800     DISPLAY "ADDRESS..........: " WH-ADDRESS.
030900     DISPLAY "LATITUDE.........: " WH-LATITUDE.
031000     DISPLAY "LONGITUDE........: " WH-LONGITUDE.
031100     DISPLAY "OPEN HOURS.......: " WH-OPEN-HOURS.
031200     PERFORM JUMP-LINE THRU JUMP-LINE-EXIT.
031300
031400 DISPLAY-FULL-WH-RECORD-EXIT. EXIT.
031500*----------------------------------------------------------------
031600
031700*    OPTION 4 - ASKS FOR AN EXACT WAREHOUSE NAME (UPPERCASED TO
031800*    MATCH THE TABLE) AND SHOWS THE FIRST MATCH FOUND.
031900 LOOK-UP-BY-NAME.
032000
032100     MOVE SPACES TO W-NAME-SOUGHT.
032200     DISPLAY "INFORM THE EXACT WAREHOUSE NAME: "
032300                                           WITH NO ADVANCING.
032400     ACCEPT W-NAME-SOUGHT.
032500     INSPECT W-NAME-SOUGHT CONVERTING
032600                                 W-LOWER-ALPHA TO W-UPPER-ALPHA.
032700
032800     MOVE "N" TO W-FOUND-WAREHOUSE-RECORD.
032900
033000     PERFORM SEARCH-ONE-WH-BY-NAME THRU SEARCH-ONE-WH-BY-NAME-EXIT
033100        VARYING W-SUBSCRIPT FROM 1 BY 1
033200           UNTIL W-SUBSCRIPT > WH-TABLE-COUNT
033300              OR FOUND-WAREHOUSE-RECORD.
033400
033500     IF NOT FOUND-WAREHOUSE-RECORD
033600        DISPLAY "WAREHOUSE NOT FOUND ! <ENTER> TO CONTINUE"
033700     ELSE
033800        MOVE T-WH-ID (W-SUBSCRIPT)        TO WH-ID
033900        MOVE T-WH-NAME (W-SUBSCRIPT)      TO WH-NAME
034000        MOVE T-WH-ADDRESS (W-SUBSCRIPT)   TO WH-ADDRESS
034100        MOVE T-WH-LATITUDE (W-SUBSCRIPT)  TO WH-LATITUDE
034200        MOVE T-WH-LONGITUDE (W-SUBSCRIPT) TO WH-LONGITUDE
034300        MOVE T-WH-OPEN-HOURS (W-SUBSCRIPT) TO WH-OPEN-HOURS
034400        PERFORM DISPLAY-FULL-WH-RECORD THRU DISPLAY-FULL-WH-RECORD-EXIT
034500        DISPLAY "<ENTER> TO CONTINUE".
034600
034700     ACCEPT DUMMY.
034800
034900 LOOK-UP-BY-NAME-EXIT. EXIT.
035000*----------------------------------------------------------------
035100
035200*    MATCH TEST FOR LOOK-UP-BY-NAME.
035300 SEARCH-ONE-WH-BY-NAME.
035400
035500     IF T-WH-NAME (W-SUBSCRIPT) EQUAL W-NAME-SOUGHT
035600        MOVE "Y" TO W-FOUND-WAREHOUSE-RECORD.
035700
035800 SEARCH-ONE-WH-BY-NAME-EXIT. EXIT.
035900*----------------------------------------------------------------
036000
036100 COPY "PL-LOOK-FOR-WAREHOUSE-RECORD.CBL".
036200 COPY "PLGENERAL.CBL".
036300
036400
